000100*****************************************************************         
000200* ALSCORE  -  RISK-SCORE AUDIT RECORD.  ONE ROW WRITTEN BY                
000300*             RSKSCORE FOR EVERY ALERT RESCORED, CARRYING THE             
000400*             FULL SET OF FACTORS AND THE MONTE-CARLO UNCERTAINTY         
000500*             STATISTICS SO A REVIEWER CAN RECONSTRUCT THE SCORE.         
000600*****************************************************************         
000700 01  ALSCORE-REC.                                                         
000800     05  AS-ALERT-ID               PIC 9(07).                             
000900     05  AS-KW-WEIGHT              PIC 9V99.                              
001000     05  AS-SRC-CRED               PIC 9V9999.                            
001100     05  AS-FREQ-FACTOR            PIC 9V99.                              
001200     05  AS-Z-SCORE                PIC S9(03)V99.                         
001300     05  AS-RECENCY-FACTOR         PIC 9V9999.                            
001400     05  AS-FINAL-SCORE            PIC 9(03)V9.                           
001500     05  AS-FINAL-SCORE-R REDEFINES AS-FINAL-SCORE.                       
001600         10  AS-FINAL-SCORE-WHOLE      PIC 9(03).                         
001700         10  AS-FINAL-SCORE-TENTH      PIC 9(01).                         
001800     05  AS-MC-MEAN                PIC 9(03)V999.                         
001900     05  AS-MC-P05                 PIC 9(03)V999.                         
002000     05  AS-MC-P50                 PIC 9(03)V999.                         
002100     05  AS-MC-P95                 PIC 9(03)V999.                         
002200     05  AS-MC-STD                 PIC 9(03)V999.                         
002300     05  FILLER                    PIC X(10).                             

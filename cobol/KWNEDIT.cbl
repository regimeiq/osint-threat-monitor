000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  KWNEDIT.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEV CENTER.                                          
000600 DATE-WRITTEN. 01/23/88.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM EDITS THE RAW WATCHLIST KEYWORD AND               
001300*          MONITORED-SOURCE CONFIGURATION FILES PRODUCED BY THE           
001400*          ANALYST MAINTENANCE SCREENS.                                   
001500*                                                                         
001600*          EACH RAW RECORD IS EDITED AGAINST A NUMBER OF                  
001700*          NORMALIZATION CRITERIA AND THE CLEAN ROW IS WRITTEN TO         
001800*          THE OUTPUT FILE THAT RSKSCORE/SRCEVAL/BKTEST READ AS A         
001900*          LOOKUP TABLE.  REJECTS GO TO THE REJECT FILE.                  
002000*                                                                         
002100******************************************************************        
002200* CHANGE LOG                                                              
002300*  012388 JS   0001  ORIGINAL BASELINE - DAILY PATIENT CHARGE EDIT        
002400*  021292 TGD  0118  ADDED TRAILER-RECORD BALANCING LOGIC.                
002500*  081492 AK   0204  WIDENED TOTAL ROOM CHARGE RANGE EDIT.                
002600*  010399 JS   0261  WIDENED BASE ROOM CHARGE RANGE EDIT.                 
002700*  091199 RWH  Y2K1  YEAR-2000 REVIEW - WS-DATE EXPANDED TO CCYY,         
002800*                    CURR-DTE PASSED TO DTEVAL UNCHANGED.                 
002900*  052904 JS   0390  REMOVED VSAM PATIENT-MASTER RANDOM READ AFTER        
003000*                    BED-ASSIGNMENT MODULE RETIRED.                       
003100*  061813 JS   4701  PROGRAM REPURPOSED UNDER TICKET TI-4701 FROM         
003200*                    DAILY PATIENT-CHARGE EDIT TO WATCHLIST               
003300*                    KEYWORD/SOURCE CONFIG EDIT.  DB2 DIAGNOSIS           
003400*                    AND WARD LOOKUPS, EQUIPMENT-CHARGE TABLE AND         
003500*                    THE VSAM PATIENT MASTER ARE ALL RETIRED.             
003600*  062513 JS   4701  ADDED THE CATEGORY ALIAS TABLE AND THE               
003700*                    CASE-INSENSITIVE TERM DE-DUP TABLE.                  
003800*  071913 JS   4701  ADDED THE SOURCE-FILE EDIT PASS AND THE              
003900*                    SOURCE TYPE-DEFAULT CREDIBILITY TABLE.               
004000*  081514 JS   4955  NON-NUMERIC WEIGHT AND CREDIBILITY NOW FALL          
004100*                    BACK TO THE CATEGORY/TYPE DEFAULT INSTEAD OF         
004200*                    BEING REJECTED, PER ANALYST REQUEST.                 
004300*  052217 JS   5512  WEIGHT CLAMP WIDENED TO 0.10 - 5.00.                 
004400******************************************************************        
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-390.                                                
004900 OBJECT-COMPUTER. IBM-390.                                                
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT SYSOUT                                                        
005500     ASSIGN TO UT-S-SYSOUT                                                
005600       ORGANIZATION IS SEQUENTIAL.                                        
005700                                                                          
005800     SELECT KEYWORD-RAW-FILE                                              
005900     ASSIGN TO UT-S-KWRAW                                                 
006000       ACCESS MODE IS SEQUENTIAL                                          
006100       FILE STATUS IS KFCODE.                                             
006200                                                                          
006300     SELECT KEYWORD-FILE                                                  
006400     ASSIGN TO UT-S-KEYWRD                                                
006500       ACCESS MODE IS SEQUENTIAL                                          
006600       FILE STATUS IS KWCODE.                                             
006700                                                                          
006800     SELECT KWREJECT-FILE                                                 
006900     ASSIGN TO UT-S-KWREJ                                                 
007000       ACCESS MODE IS SEQUENTIAL                                          
007100       FILE STATUS IS KRCODE.                                             
007200                                                                          
007300     SELECT SOURCE-RAW-FILE                                               
007400     ASSIGN TO UT-S-SRCRAW                                                
007500       ACCESS MODE IS SEQUENTIAL                                          
007600       FILE STATUS IS SFCODE.                                             
007700                                                                          
007800     SELECT SOURCE-FILE                                                   
007900     ASSIGN TO UT-S-SOURCE                                                
008000       ACCESS MODE IS SEQUENTIAL                                          
008100       FILE STATUS IS SCCODE.                                             
008200                                                                          
008300     SELECT SRCREJECT-FILE                                                
008400     ASSIGN TO UT-S-SRCREJ                                                
008500       ACCESS MODE IS SEQUENTIAL                                          
008600       FILE STATUS IS SRCODE.                                             
008700                                                                          
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000 FD  SYSOUT                                                               
009100     RECORDING MODE IS F                                                  
009200     LABEL RECORDS ARE STANDARD                                           
009300     RECORD CONTAINS 80 CHARACTERS                                        
009400     BLOCK CONTAINS 0 RECORDS                                             
009500     DATA RECORD IS SYSOUT-REC.                                           
009600 01  SYSOUT-REC                  PIC X(80).                               
009700                                                                          
009800****** RAW KEYWORD CONFIG FROM THE ANALYST MAINTENANCE SCREEN             
009900 FD  KEYWORD-RAW-FILE                                                     
010000     RECORDING MODE IS F                                                  
010100     LABEL RECORDS ARE STANDARD                                           
010200     RECORD CONTAINS 101 CHARACTERS                                       
010300     BLOCK CONTAINS 0 RECORDS                                             
010400     DATA RECORD IS FD-KEYWORD-RAW-REC.                                   
010500 01  FD-KEYWORD-RAW-REC          PIC X(101).                              
010600                                                                          
010700****** CLEAN KEYWORD TABLE READ BY RSKSCORE AND BKTEST                    
010800 FD  KEYWORD-FILE                                                         
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORDS ARE STANDARD                                           
011100     RECORD CONTAINS 101 CHARACTERS                                       
011200     BLOCK CONTAINS 0 RECORDS                                             
011300     DATA RECORD IS FD-KEYWORD-CLEAN-REC.                                 
011400 01  FD-KEYWORD-CLEAN-REC        PIC X(101).                              
011500                                                                          
011600 FD  KWREJECT-FILE                                                        
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORDS ARE STANDARD                                           
011900     RECORD CONTAINS 141 CHARACTERS                                       
012000     BLOCK CONTAINS 0 RECORDS                                             
012100     DATA RECORD IS KWREJECT-REC.                                         
012200 01  KWREJECT-REC.                                                        
012300     05  KR-ERR-MSG               PIC X(40).                              
012400     05  KR-REST-OF-REC           PIC X(101).                             
012500                                                                          
012600****** RAW SOURCE CONFIG FROM THE ANALYST MAINTENANCE SCREEN              
012700 FD  SOURCE-RAW-FILE                                                      
012800     RECORDING MODE IS F                                                  
012900     LABEL RECORDS ARE STANDARD                                           
013000     RECORD CONTAINS 103 CHARACTERS                                       
013100     BLOCK CONTAINS 0 RECORDS                                             
013200     DATA RECORD IS FD-SOURCE-RAW-REC.                                    
013300 01  FD-SOURCE-RAW-REC           PIC X(103).                              
013400                                                                          
013500****** CLEAN SOURCE TABLE READ BY RSKSCORE AND SRCEVAL                    
013600 FD  SOURCE-FILE                                                          
013700     RECORDING MODE IS F                                                  
013800     LABEL RECORDS ARE STANDARD                                           
013900     RECORD CONTAINS 103 CHARACTERS                                       
014000     BLOCK CONTAINS 0 RECORDS                                             
014100     DATA RECORD IS FD-SOURCE-CLEAN-REC.                                  
014200 01  FD-SOURCE-CLEAN-REC         PIC X(103).                              
014300                                                                          
014400 FD  SRCREJECT-FILE                                                       
014500     RECORDING MODE IS F                                                  
014600     LABEL RECORDS ARE STANDARD                                           
014700     RECORD CONTAINS 143 CHARACTERS                                       
014800     BLOCK CONTAINS 0 RECORDS                                             
014900     DATA RECORD IS SRCREJECT-REC.                                        
015000 01  SRCREJECT-REC.                                                       
015100     05  SR-ERR-MSG               PIC X(40).                              
015200     05  SR-REST-OF-REC           PIC X(103).                             
015300                                                                          
015400 WORKING-STORAGE SECTION.                                                 
015500 01  FILE-STATUS-CODES.                                                   
015600     05  KFCODE                  PIC X(02).                               
015700     05  KWCODE                  PIC X(02).                               
015800     05  KRCODE                  PIC X(02).                               
015900     05  SFCODE                  PIC X(02).                               
016000     05  SCCODE                  PIC X(02).                               
016100     05  SRCODE                  PIC X(02).                               
016200                                                                          
016300 COPY KEYWORD.                                                            
016400 COPY SOURCE.                                                             
016500                                                                          
016600******************************************************************        
016700* WS-ALIAS-TABLE - CATEGORY ALIAS LOOKUP FOR KEYWORD NORMALIZING.         
016800* COMPILE-TIME TABLE, SAME HOUSE HABIT AS EQUIP-TABLE-REC.                
016900******************************************************************        
017000 01  WS-ALIAS-TABLE-VALUES.                                               
017100     05  FILLER  PIC X(40) VALUE                                          
017200         "threat_actors       threat_actor        ".                      
017300     05  FILLER  PIC X(40) VALUE                                          
017400         "vulnerabilities     vulnerability       ".                      
017500     05  FILLER  PIC X(40) VALUE                                          
017600         "person_of_interest  poi                 ".                      
017700     05  FILLER  PIC X(40) VALUE                                          
017800         "people_of_interest  poi                 ".                      
017900 01  WS-ALIAS-TABLE REDEFINES WS-ALIAS-TABLE-VALUES.                      
018000     05  WS-ALIAS-ENTRY OCCURS 4 TIMES.                                   
018100         10  WS-ALIAS-FROM        PIC X(20).                              
018200         10  WS-ALIAS-TO          PIC X(20).                              
018300 01  WS-ALIAS-IDX                PIC 9(01) COMP.                          
018400                                                                          
018500******************************************************************        
018600* WS-SRCTYPE-TABLE - SOURCE TYPE CREDIBILITY DEFAULTS.                    
018700******************************************************************        
018800 01  WS-SRCTYPE-TABLE-VALUES.                                             
018900     05  FILLER  PIC X(16) VALUE "rss         8000".                      
019000     05  FILLER  PIC X(16) VALUE "reddit      5000".                      
019100     05  FILLER  PIC X(16) VALUE "pastebin    2000".                      
019200 01  WS-SRCTYPE-TABLE REDEFINES WS-SRCTYPE-TABLE-VALUES.                  
019300     05  WS-SRCTYPE-ENTRY OCCURS 3 TIMES.                                 
019400         10  WS-SRCTYPE-NAME      PIC X(12).                              
019500         10  WS-SRCTYPE-CRED      PIC 9V9999.                             
019600 01  WS-SRCTYPE-IDX              PIC 9(01) COMP.                          
019700                                                                          
019800******************************************************************        
019900* WS-TERM-DEDUP-TABLE - CASE-INSENSITIVE TERM DE-DUP, FIRST WINS.         
020000* ONE ENTRY PER ACCEPTED KEYWORD ROW.                                     
020100******************************************************************        
020200 01  WS-TERM-DEDUP-TABLE.                                                 
020300     05  WS-TERM-ENTRY OCCURS 500 TIMES INDEXED BY WS-TERM-IDX.           
020400         10  WS-TERM-UC           PIC X(40).                              
020500 01  WS-TERM-COUNT               PIC 9(03) COMP.                          
020600 01  WS-TERM-UC-WORK             PIC X(40).                               
020700 01  WS-DUP-FOUND-SW             PIC X(01).                               
020800     88  WS-TERM-IS-DUP              VALUE "Y".                           
020900     88  WS-TERM-NOT-DUP             VALUE "N".                           
021000                                                                          
021100 01  WS-EDIT-TRACE.                                                       
021200     05  WS-TRACE-KW-ID          PIC 9(05).                               
021300     05  WS-TRACE-SRC-ID         PIC 9(05).                               
021400 01  WS-EDIT-TRACE-R REDEFINES WS-EDIT-TRACE.                             
021500     05  WS-EDIT-TRACE-X         PIC X(10).                               
021600                                                                          
021700 01  WS-CAT-WORK                 PIC X(20).                               
021800 01  WS-CAT-LEN                  PIC 9(02) COMP.                          
021900 01  WS-ALIAS-FOUND-SW           PIC X(01).                               
022000 01  WS-SRCTYPE-FOUND-SW         PIC X(01).                               
022100                                                                          
022200 01  LOWER-ALPHA                 PIC X(26)                                
022300         VALUE "abcdefghijklmnopqrstuvwxyz".                              
022400 01  UPPER-ALPHA                 PIC X(26)                                
022500         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
022600                                                                          
022700 77  MORE-KW-DATA-SW             PIC X(01) VALUE "Y".                     
022800     88  NO-MORE-KW-DATA             VALUE "N".                           
022900 77  MORE-SRC-DATA-SW            PIC X(01) VALUE "Y".                     
023000     88  NO-MORE-SRC-DATA            VALUE "N".                           
023100     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".                     
023200         88  RECORD-ERROR-FOUND      VALUE "Y".                           
023300         88  VALID-RECORD            VALUE "N".                           
023400                                                                          
023500 COPY ABENDREC.                                                           
023600                                                                          
023700 01  COUNTERS-AND-ACCUMULATORS.                                           
023800     05  KW-RECORDS-READ         PIC 9(7) COMP.                           
023900     05  KW-RECORDS-WRITTEN      PIC 9(7) COMP.                           
024000     05  KW-RECORDS-REJECTED     PIC 9(7) COMP.                           
024100     05  SRC-RECORDS-READ        PIC 9(7) COMP.                           
024200     05  SRC-RECORDS-WRITTEN     PIC 9(7) COMP.                           
024300     05  SRC-RECORDS-REJECTED    PIC 9(7) COMP.                           
024400     05  RETURN-CODE             PIC S9(4) COMP.                          
024500     05  FILLER                  PIC X(04).                               
024600                                                                          
024700 PROCEDURE DIVISION.                                                      
024800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
024900     PERFORM 100-MAINLINE THRU 100-EXIT                                   
025000             UNTIL NO-MORE-KW-DATA.                                       
025100     PERFORM 200-MAINLINE THRU 200-EXIT                                   
025200             UNTIL NO-MORE-SRC-DATA.                                      
025300     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
025400     MOVE +0 TO RETURN-CODE.                                              
025500     GOBACK.                                                              
025600                                                                          
025700 000-HOUSEKEEPING.                                                        
025800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
025900     DISPLAY "******** BEGIN JOB KWNEDIT ********".                       
026000     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
026100     MOVE 0 TO WS-TERM-COUNT.                                             
026200     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
026300     PERFORM 910-READ-KEYWORD-RAW THRU 910-EXIT.                          
026400     PERFORM 920-READ-SOURCE-RAW THRU 920-EXIT.                           
026500 000-EXIT.                                                                
026600     EXIT.                                                                
026700                                                                          
026800******************************************************************        
026900* 100-MAINLINE - ONE RAW KEYWORD ROW PER PASS.                            
027000******************************************************************        
027100 100-MAINLINE.                                                            
027200     MOVE "100-MAINLINE" TO PARA-NAME.                                    
027300     MOVE KW-ID TO WS-TRACE-KW-ID.                                        
027400     PERFORM 300-KEYWORD-EDITS THRU 300-EXIT.                             
027500     IF RECORD-ERROR-FOUND                                                
027600         ADD 1 TO KW-RECORDS-REJECTED                                     
027700         PERFORM 710-WRITE-KWREJECT THRU 710-EXIT                         
027800     ELSE                                                                 
027900         ADD 1 TO KW-RECORDS-WRITTEN                                      
028000         PERFORM 700-WRITE-KEYWORD THRU 700-EXIT.                         
028100     PERFORM 910-READ-KEYWORD-RAW THRU 910-EXIT.                          
028200 100-EXIT.                                                                
028300     EXIT.                                                                
028400                                                                          
028500******************************************************************        
028600* 300-KEYWORD-EDITS - CATEGORY ALIAS, WEIGHT DEFAULT/CLAMP, TERM          
028700* TRIM/BLANK-DROP/DUP-DROP EDIT CASCADE.                                  
028800******************************************************************        
028900 300-KEYWORD-EDITS.                                                       
029000     MOVE "300-KEYWORD-EDITS" TO PARA-NAME.                               
029100     MOVE "N" TO ERROR-FOUND-SW.                                          
029200                                                                          
029300     PERFORM 320-NORMALIZE-CATEGORY THRU 320-EXIT.                        
029400     PERFORM 330-DEFAULT-CLAMP-WEIGHT THRU 330-EXIT.                      
029500                                                                          
029600     MOVE SPACES TO WS-TERM-UC-WORK.                                      
029700     MOVE KW-TERM TO WS-TERM-UC-WORK.                                     
029800     INSPECT WS-TERM-UC-WORK                                              
029900             CONVERTING LOWER-ALPHA TO UPPER-ALPHA.                       
030000                                                                          
030100     IF KW-TERM = SPACES                                                  
030200         MOVE "*** BLANK KEYWORD TERM" TO KR-ERR-MSG                      
030300         MOVE "Y" TO ERROR-FOUND-SW                                       
030400         GO TO 300-EXIT.                                                  
030500                                                                          
030600     MOVE "N" TO WS-DUP-FOUND-SW.                                         
030700     PERFORM 340-SCAN-TERM-DEDUP THRU 340-EXIT                            
030800         VARYING WS-TERM-IDX FROM 1 BY 1                                  
030900         UNTIL WS-TERM-IDX > WS-TERM-COUNT OR WS-TERM-IS-DUP.             
031000     IF WS-TERM-IS-DUP                                                    
031100         MOVE "*** DUPLICATE KEYWORD TERM" TO KR-ERR-MSG                  
031200         MOVE "Y" TO ERROR-FOUND-SW                                       
031300         GO TO 300-EXIT.                                                  
031400                                                                          
031500     IF WS-TERM-COUNT < 500                                               
031600         ADD 1 TO WS-TERM-COUNT                                           
031700         MOVE WS-TERM-UC-WORK TO WS-TERM-UC (WS-TERM-COUNT).              
031800                                                                          
031900 300-EXIT.                                                                
032000     EXIT.                                                                
032100                                                                          
032200******************************************************************        
032300* 320-NORMALIZE-CATEGORY - TRIM, LOWER-CASE, SPACES TO                    
032400* UNDERSCORES, ALIAS LOOKUP, BLANK FALLS BACK TO "general".               
032500******************************************************************        
032600 320-NORMALIZE-CATEGORY.                                                  
032700     MOVE KW-CATEGORY TO WS-CAT-WORK.                                     
032800     INSPECT WS-CAT-WORK CONVERTING UPPER-ALPHA TO LOWER-ALPHA.           
032900                                                                          
033000     MOVE 20 TO WS-CAT-LEN.                                               
033100     PERFORM 325-SCAN-CAT-BACK THRU 325-EXIT                              
033200         VARYING WS-CAT-LEN FROM 20 BY -1                                 
033300         UNTIL WS-CAT-LEN = 0                                             
033400            OR WS-CAT-WORK (WS-CAT-LEN:1) NOT = SPACE.                    
033500                                                                          
033600     IF WS-CAT-LEN = 0                                                    
033700         MOVE "general" TO KW-CATEGORY                                    
033800         GO TO 320-EXIT.                                                  
033900                                                                          
034000     INSPECT WS-CAT-WORK (1:WS-CAT-LEN)                                   
034100             REPLACING ALL SPACE BY "_".                                  
034200                                                                          
034300     MOVE "N" TO WS-ALIAS-FOUND-SW.                                       
034400     PERFORM 326-SCAN-ALIAS THRU 326-EXIT                                 
034500         VARYING WS-ALIAS-IDX FROM 1 BY 1                                 
034600         UNTIL WS-ALIAS-IDX > 4 OR WS-ALIAS-FOUND-SW = "Y".               
034700                                                                          
034800     IF WS-ALIAS-FOUND-SW = "Y"                                           
034900         MOVE WS-ALIAS-TO (WS-ALIAS-IDX) TO KW-CATEGORY                   
035000     ELSE                                                                 
035100         MOVE WS-CAT-WORK TO KW-CATEGORY.                                 
035200 320-EXIT.                                                                
035300     EXIT.                                                                
035400                                                                          
035500 325-SCAN-CAT-BACK.                                                       
035600 325-EXIT.                                                                
035700     EXIT.                                                                
035800                                                                          
035900 326-SCAN-ALIAS.                                                          
036000     IF WS-ALIAS-FROM (WS-ALIAS-IDX) = WS-CAT-WORK                        
036100         MOVE "Y" TO WS-ALIAS-FOUND-SW.                                   
036200 326-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500******************************************************************        
036600* 330-DEFAULT-CLAMP-WEIGHT - NON-NUMERIC WEIGHT FALLS BACK TO THE         
036700* CATEGORY DEFAULT; EXPLICIT WEIGHT CLAMPED TO 0.10 - 5.00.               
036800******************************************************************        
036900 330-DEFAULT-CLAMP-WEIGHT.                                                
037000     IF KW-WEIGHT IS NUMERIC                                              
037100         IF KW-WEIGHT < 0.10                                              
037200             MOVE 0.10 TO KW-WEIGHT                                       
037300         ELSE IF KW-WEIGHT > 5.00                                         
037400             MOVE 5.00 TO KW-WEIGHT                                       
037500         END-IF                                                           
037600     ELSE                                                                 
037700         IF KW-CATEGORY = "poi"                                           
037800             MOVE 4.00 TO KW-WEIGHT                                       
037900         ELSE                                                             
038000             MOVE 1.00 TO KW-WEIGHT.                                      
038100 330-EXIT.                                                                
038200     EXIT.                                                                
038300                                                                          
038400 340-SCAN-TERM-DEDUP.                                                     
038500     IF WS-TERM-UC (WS-TERM-IDX) = WS-TERM-UC-WORK                        
038600         MOVE "Y" TO WS-DUP-FOUND-SW.                                     
038700 340-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000******************************************************************        
039100* 200-MAINLINE - ONE RAW SOURCE ROW PER PASS.                             
039200******************************************************************        
039300 200-MAINLINE.                                                            
039400     MOVE "200-MAINLINE" TO PARA-NAME.                                    
039500     MOVE SRC-ID TO WS-TRACE-SRC-ID.                                      
039600     PERFORM 400-SOURCE-EDITS THRU 400-EXIT.                              
039700     IF RECORD-ERROR-FOUND                                                
039800         ADD 1 TO SRC-RECORDS-REJECTED                                    
039900         PERFORM 720-WRITE-SRCREJECT THRU 720-EXIT                        
040000     ELSE                                                                 
040100         ADD 1 TO SRC-RECORDS-WRITTEN                                     
040200         PERFORM 705-WRITE-SOURCE THRU 705-EXIT.                          
040300     PERFORM 920-READ-SOURCE-RAW THRU 920-EXIT.                           
040400 200-EXIT.                                                                
040500     EXIT.                                                                
040600                                                                          
040700******************************************************************        
040800* 400-SOURCE-EDITS - CREDIBILITY CLAMP / TYPE DEFAULT.                    
040900******************************************************************        
041000 400-SOURCE-EDITS.                                                        
041100     MOVE "400-SOURCE-EDITS" TO PARA-NAME.                                
041200     MOVE "N" TO ERROR-FOUND-SW.                                          
041300                                                                          
041400     IF SRC-ID = ZERO                                                     
041500         MOVE "*** INVALID SOURCE ID" TO SR-ERR-MSG                       
041600         MOVE "Y" TO ERROR-FOUND-SW                                       
041700         GO TO 400-EXIT.                                                  
041800                                                                          
041900     IF SRC-CRED-SCORE IS NUMERIC                                         
042000         IF SRC-CRED-SCORE < 0.0000                                       
042100             MOVE 0.0000 TO SRC-CRED-SCORE                                
042200         ELSE IF SRC-CRED-SCORE > 1.0000                                  
042300             MOVE 1.0000 TO SRC-CRED-SCORE                                
042400         END-IF                                                           
042500     ELSE                                                                 
042600         MOVE "N" TO WS-SRCTYPE-FOUND-SW                                  
042700         PERFORM 420-SCAN-SRCTYPE THRU 420-EXIT                           
042800             VARYING WS-SRCTYPE-IDX FROM 1 BY 1                           
042900             UNTIL WS-SRCTYPE-IDX > 3                                     
043000                OR WS-SRCTYPE-FOUND-SW = "Y"                              
043100         IF WS-SRCTYPE-FOUND-SW = "Y"                                     
043200             MOVE WS-SRCTYPE-CRED (WS-SRCTYPE-IDX)                        
043300                 TO SRC-CRED-SCORE                                        
043400         ELSE                                                             
043500             MOVE 0.5000 TO SRC-CRED-SCORE.                               
043600 400-EXIT.                                                                
043700     EXIT.                                                                
043800                                                                          
043900 420-SCAN-SRCTYPE.                                                        
044000     IF WS-SRCTYPE-NAME (WS-SRCTYPE-IDX) = SRC-TYPE                       
044100         MOVE "Y" TO WS-SRCTYPE-FOUND-SW.                                 
044200 420-EXIT.                                                                
044300     EXIT.                                                                
044400                                                                          
044500 700-WRITE-KEYWORD.                                                       
044600     WRITE FD-KEYWORD-CLEAN-REC FROM KEYWORD-REC.                         
044700 700-EXIT.                                                                
044800     EXIT.                                                                
044900                                                                          
045000 705-WRITE-SOURCE.                                                        
045100     WRITE FD-SOURCE-CLEAN-REC FROM SOURCE-REC.                           
045200 705-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500 710-WRITE-KWREJECT.                                                      
045600     MOVE KEYWORD-REC TO KR-REST-OF-REC.                                  
045700     WRITE KWREJECT-REC.                                                  
045800 710-EXIT.                                                                
045900     EXIT.                                                                
046000                                                                          
046100 720-WRITE-SRCREJECT.                                                     
046200     MOVE SOURCE-REC TO SR-REST-OF-REC.                                   
046300     WRITE SRCREJECT-REC.                                                 
046400 720-EXIT.                                                                
046500     EXIT.                                                                
046600                                                                          
046700 800-OPEN-FILES.                                                          
046800     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
046900     OPEN INPUT KEYWORD-RAW-FILE, SOURCE-RAW-FILE.                        
047000     OPEN OUTPUT KEYWORD-FILE, KWREJECT-FILE,                             
047100                 SOURCE-FILE, SRCREJECT-FILE, SYSOUT.                     
047200 800-EXIT.                                                                
047300     EXIT.                                                                
047400                                                                          
047500 850-CLOSE-FILES.                                                         
047600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
047700     CLOSE KEYWORD-RAW-FILE, KEYWORD-FILE, KWREJECT-FILE,                 
047800           SOURCE-RAW-FILE, SOURCE-FILE, SRCREJECT-FILE, SYSOUT.          
047900 850-EXIT.                                                                
048000     EXIT.                                                                
048100                                                                          
048200 910-READ-KEYWORD-RAW.                                                    
048300     MOVE "910-READ-KEYWORD-RAW" TO PARA-NAME.                            
048400     READ KEYWORD-RAW-FILE INTO KEYWORD-REC                               
048500         AT END MOVE "N" TO MORE-KW-DATA-SW                               
048600         GO TO 910-EXIT                                                   
048700     END-READ.                                                            
048800     ADD 1 TO KW-RECORDS-READ.                                            
048900 910-EXIT.                                                                
049000     EXIT.                                                                
049100                                                                          
049200 920-READ-SOURCE-RAW.                                                     
049300     MOVE "920-READ-SOURCE-RAW" TO PARA-NAME.                             
049400     READ SOURCE-RAW-FILE INTO SOURCE-REC                                 
049500         AT END MOVE "N" TO MORE-SRC-DATA-SW                              
049600         GO TO 920-EXIT                                                   
049700     END-READ.                                                            
049800     ADD 1 TO SRC-RECORDS-READ.                                           
049900 920-EXIT.                                                                
050000     EXIT.                                                                
050100                                                                          
050200 999-CLEANUP.                                                             
050300     MOVE "999-CLEANUP" TO PARA-NAME.                                     
050400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
050500     DISPLAY "** KEYWORD RECORDS READ **".                                
050600     DISPLAY KW-RECORDS-READ.                                             
050700     DISPLAY "** KEYWORD RECORDS WRITTEN **".                             
050800     DISPLAY KW-RECORDS-WRITTEN.                                          
050900     DISPLAY "** KEYWORD RECORDS REJECTED **".                            
051000     DISPLAY KW-RECORDS-REJECTED.                                         
051100     DISPLAY "** SOURCE RECORDS READ **".                                 
051200     DISPLAY SRC-RECORDS-READ.                                            
051300     DISPLAY "** SOURCE RECORDS WRITTEN **".                              
051400     DISPLAY SRC-RECORDS-WRITTEN.                                         
051500     DISPLAY "** SOURCE RECORDS REJECTED **".                             
051600     DISPLAY SRC-RECORDS-REJECTED.                                        
051700     DISPLAY "******** NORMAL END OF JOB KWNEDIT ********".               
051800 999-EXIT.                                                                
051900     EXIT.                                                                
052000                                                                          
052100 1000-ABEND-RTN.                                                          
052200     DISPLAY "KWNEDIT DUMP: " WS-EDIT-TRACE-X.                            
052300     WRITE SYSOUT-REC FROM ABEND-REC.                                     
052400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
052500     DISPLAY "*** ABNORMAL END OF JOB- KWNEDIT ***" UPON CONSOLE.         
052600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

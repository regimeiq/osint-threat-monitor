000100*****************************************************************         
000200* SUBJASS  -  SUBJECT-ASSESSMENT RECORD.  WRITTEN BY PWYASSES             
000300*             FOR EVERY SUBJECT-INDICATOR PROCESSED, AND READ             
000400*             BACK AS UP-TO-5-DEEP TREND HISTORY FOR THE SAME             
000500*             SUBJECT WITHIN THE PRIOR 30 DAYS.                           
000600*****************************************************************         
000700 01  SUBJASS-REC.                                                         
000800     05  SA-SUBJECT-ID             PIC 9(05).                             
000900     05  SA-DATE                   PIC X(10).                             
001000     05  SA-DATE-R REDEFINES SA-DATE.                                     
001100         10  SA-DATE-YEAR              PIC X(04).                         
001200         10  FILLER                    PIC X(01).                         
001300         10  SA-DATE-MONTH             PIC X(02).                         
001400         10  FILLER                    PIC X(01).                         
001500         10  SA-DATE-DAY               PIC X(02).                         
001600     05  SA-PATHWAY-SCORE          PIC 9(03)V999.                         
001700     05  SA-TREND                  PIC X(10).                             
001800     05  SA-RISK-TIER              PIC X(08).                             
001900     05  FILLER                    PIC X(12).                             

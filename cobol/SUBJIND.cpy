000100*****************************************************************         
000200* SUBJIND  -  SUBJECT-INDICATOR INPUT RECORD FOR THE PATHWAY              
000300*             ASSESSMENT JOB.  EIGHT LEVEL-0 BEHAVIORAL INDICATOR         
000400*             SCORES, EACH 0.000 - 1.000, SUPPLIED BY THE INTAKE          
000500*             ANALYST FOR ONE THREAT SUBJECT.                             
000600*****************************************************************         
000700 01  SUBJIND-REC.                                                         
000800     05  SI-SUBJECT-ID             PIC 9(05).                             
000900     05  SI-GRIEVANCE-LEVEL        PIC 9V999.                             
001000     05  SI-FIXATION-LEVEL         PIC 9V999.                             
001100     05  SI-IDENTIFICATION-LEVEL   PIC 9V999.                             
001200     05  SI-NOVEL-AGGRESSION       PIC 9V999.                             
001300     05  SI-ENERGY-BURST           PIC 9V999.                             
001400     05  SI-LEAKAGE                PIC 9V999.                             
001500     05  SI-LAST-RESORT            PIC 9V999.                             
001600     05  SI-DCT                    PIC 9V999.                             
001700     05  SI-DCT-R REDEFINES SI-DCT.                                       
001800         10  SI-DCT-WHOLE              PIC 9(01).                         
001900         10  SI-DCT-FRAC               PIC 9(03).                         
002000     05  FILLER                    PIC X(24).                             

000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  PWYASSES.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/01/08.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  010108 JS  0000  ORIGINAL BASELINE - TRMTUPDT RETIRED, SUBJECT         
001200*                   PATHWAY ASSESSMENT JOB MOVED HERE UNDER               
001300*                   TICKET TI-4471                                        
001400*  032709 RWH 4471  ADDED 200-CALC-COMPOSITE 8-INDICATOR WEIGHTING        
001500*  041509 RWH 4498  ADDED 250-FIND-HISTORY TREND LOOKBACK, LOADS          
001600*                   PRIOR ASSESSMENTS INTO A TABLE INSTEAD OF             
001700*                   RANDOM I-O - HISTORY FILE IS LINE SEQUENTIAL          
001800*  042209 RWH 4512  TIER LOOKUP MOVED TO TIERCALC SUBPROGRAM              
001900*  091199 RWH Y2K1  YEAR-2000 REVIEW - SA-DATE-YEAR EXPANDED TO           
002000*                   4 DIGITS, ACCEPT FROM DATE REPLACED WITH              
002100*                   ACCEPT FROM DATE YYYYMMDD                             
002200*  062011 JLK 5810  30-DAY WINDOW RECAST AS 360/30 DAY-COUNT TO           
002300*                   MATCH THE RSKCALC RECENCY CONVENTION                  
002400*  052613 RWH 6204  FINAL COUNT LINE ADDED PER REPORT STANDARDS           
002500******************************************************************        
002600                                                                          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT SYSOUT                                                        
003600     ASSIGN TO UT-S-SYSOUT                                                
003700       ORGANIZATION IS SEQUENTIAL.                                        
003800                                                                          
003900     SELECT SUBJIND-FILE                                                  
004000     ASSIGN TO UT-S-SUBJIND                                               
004100       ACCESS MODE IS SEQUENTIAL                                          
004200       FILE STATUS IS IFCODE.                                             
004300                                                                          
004400     SELECT SUBJASS-IN-FILE                                               
004500     ASSIGN TO UT-S-SUBJHIST                                              
004600       ACCESS MODE IS SEQUENTIAL                                          
004700       FILE STATUS IS HFCODE.                                             
004800                                                                          
004900     SELECT SUBJASS-OUT-FILE                                              
005000     ASSIGN TO UT-S-SUBJASS                                               
005100       ORGANIZATION IS SEQUENTIAL.                                        
005200                                                                          
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 FD  SYSOUT                                                               
005600     RECORDING MODE IS F                                                  
005700     LABEL RECORDS ARE STANDARD                                           
005800     RECORD CONTAINS 80 CHARACTERS                                        
005900     BLOCK CONTAINS 0 RECORDS                                             
006000     DATA RECORD IS SYSOUT-REC.                                           
006100 01  SYSOUT-REC                  PIC X(80).                               
006200                                                                          
006300 FD  SUBJIND-FILE                                                         
006400     RECORDING MODE IS F                                                  
006500     LABEL RECORDS ARE STANDARD                                           
006600     RECORD CONTAINS 61 CHARACTERS                                        
006700     BLOCK CONTAINS 0 RECORDS                                             
006800     DATA RECORD IS FD-SUBJIND-REC.                                       
006900 01  FD-SUBJIND-REC               PIC X(61).                              
007000                                                                          
007100 FD  SUBJASS-IN-FILE                                                      
007200     RECORDING MODE IS F                                                  
007300     LABEL RECORDS ARE STANDARD                                           
007400     RECORD CONTAINS 51 CHARACTERS                                        
007500     BLOCK CONTAINS 0 RECORDS                                             
007600     DATA RECORD IS FD-SUBJASS-IN-REC.                                    
007700 01  FD-SUBJASS-IN-REC            PIC X(51).                              
007800                                                                          
007900 FD  SUBJASS-OUT-FILE                                                     
008000     RECORDING MODE IS F                                                  
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 51 CHARACTERS                                        
008300     BLOCK CONTAINS 0 RECORDS                                             
008400     DATA RECORD IS FD-SUBJASS-OUT-REC.                                   
008500 01  FD-SUBJASS-OUT-REC           PIC X(51).                              
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800 01  FILE-STATUS-CODES.                                                   
008900     05  IFCODE                  PIC X(2).                                
009000         88  NO-MORE-SUBJECTS        VALUE "10".                          
009100     05  HFCODE                  PIC X(2).                                
009200         88  NO-MORE-HISTORY         VALUE "10".                          
009300                                                                          
009400 COPY SUBJIND.                                                            
009500 COPY SUBJASS.                                                            
009600                                                                          
009700 01  WS-HIST-TABLE.                                                       
009800     05  HT-TABLE-REC OCCURS 5000 TIMES INDEXED BY HT-IDX                 
009900                              ASCENDING KEY IS HT-SUBJECT-ID.             
010000         10  HT-SUBJECT-ID        PIC 9(05).                              
010100         10  HT-DATE-YEAR         PIC 9(04).                              
010200         10  HT-DATE-MONTH        PIC 9(02).                              
010300         10  HT-DATE-DAY          PIC 9(02).                              
010400         10  HT-SCORE             PIC 9(03)V999.                          
010500         10  FILLER               PIC X(04).                              
010600 01  WS-SUBSCRIPTS.                                                       
010700     05  WS-HT-MAX               PIC 9(04) COMP.                          
010800                                                                          
010900 01  WS-COMPOSITE-WORK.                                                   
011000     05  WS-COMPOSITE-RAW        PIC 9(05)V999.                           
011100     05  WS-COMPOSITE-CLAMP      PIC 9(03)V999.                           
011200     05  WS-IND-CLAMP            PIC 9V999.                               
011300                                                                          
011400 01  WS-HISTORY-WORK.                                                     
011500     05  WS-HIST-SCORE OCCURS 5 TIMES                                     
011600                          PIC 9(03)V999.                                  
011700     05  WS-HIST-COUNT           PIC 9(01) COMP.                          
011800     05  WS-HIST-SUB              PIC 9(01) COMP.                         
011900     05  WS-HIST-SUM              PIC 9(05)V999.                          
012000     05  WS-HIST-MEAN             PIC 9(03)V999.                          
012100     05  WS-DAY-DIFF              PIC S9(05) COMP.                        
012200     05  FILLER                  PIC X(04).                               
012300                                                                          
012400 01  WS-RUN-DATE                 PIC 9(08).                               
012500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                                 
012600     05  WS-RD-YEAR              PIC 9(04).                               
012700     05  WS-RD-MONTH             PIC 9(02).                               
012800     05  WS-RD-DAY               PIC 9(02).                               
012900 01  WS-RUN-DATE-DISPLAY         PIC X(10).                               
013000 01  WS-RUN-DATE-DISPLAY-R REDEFINES WS-RUN-DATE-DISPLAY.                 
013100     05  WS-RDD-YEAR             PIC X(04).                               
013200     05  FILLER                  PIC X(01).                               
013300     05  WS-RDD-MONTH            PIC X(02).                               
013400     05  FILLER                  PIC X(01).                               
013500     05  WS-RDD-DAY              PIC X(02).                               
013600                                                                          
013700 77  WS-CURR-DAYCOUNT            PIC 9(07) COMP.                          
013800 77  WS-HIST-DAYCOUNT            PIC 9(07) COMP.                          
013900                                                                          
014000 01  TIER-CALC-REC.                                                       
014100     05  TC-FUNCTION-SW          PIC X.                                   
014200     05  TC-SCORE-IN             PIC 9(03)V999.                           
014300     05  TC-TIER-OUT             PIC X(08).                               
014400     05  TC-ACTION-OUT           PIC X(60).                               
014500     05  TC-NOTIFY-OUT           PIC X(40).                               
014600     05  TC-WINDOW-OUT           PIC X(10).                               
014700 01  TC-RETURN-CD                PIC 9(4) COMP.                           
014800                                                                          
014900 COPY ABENDREC.                                                           
015000                                                                          
015100 01  COUNTERS-AND-ACCUMULATORS.                                           
015200     05  RECORDS-READ            PIC S9(7) COMP.                          
015300     05  HISTORY-RECS-LOADED     PIC S9(7) COMP.                          
015400     05  ASSESSMENTS-WRITTEN     PIC S9(7) COMP.                          
015500     05  RETURN-CODE             PIC S9(4) COMP.                          
015600                                                                          
015700 PROCEDURE DIVISION.                                                      
015800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
015900     PERFORM 050-LOAD-HISTORY-TABLE THRU 050-EXIT                         
016000         UNTIL NO-MORE-HISTORY.                                           
016100     PERFORM 100-MAINLINE THRU 100-EXIT                                   
016200         UNTIL NO-MORE-SUBJECTS.                                          
016300     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
016400     MOVE ZERO TO RETURN-CODE.                                            
016500     GOBACK.                                                              
016600                                                                          
016700 000-HOUSEKEEPING.                                                        
016800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
016900     DISPLAY "******** BEGIN JOB PWYASSES ********".                      
017000     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
017100     MOVE 0 TO WS-HT-MAX.                                                 
017200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                               
017300     STRING WS-RD-YEAR  DELIMITED BY SIZE "-" DELIMITED BY SIZE           
017400            WS-RD-MONTH DELIMITED BY SIZE "-" DELIMITED BY SIZE           
017500            WS-RD-DAY   DELIMITED BY SIZE                                 
017600            INTO WS-RUN-DATE-DISPLAY.                                     
017700     COMPUTE WS-CURR-DAYCOUNT =                                           
017800             (WS-RD-YEAR * 360) + (WS-RD-MONTH * 30) + WS-RD-DAY.         
017900     OPEN INPUT SUBJIND-FILE, SUBJASS-IN-FILE.                            
018000     OPEN OUTPUT SUBJASS-OUT-FILE, SYSOUT.                                
018100 000-EXIT.                                                                
018200     EXIT.                                                                
018300                                                                          
018400******************************************************************        
018500* 050-LOAD-HISTORY-TABLE - LOAD PRIOR SUBJECT-ASSESSMENT ROWS             
018600* INTO MEMORY, LOAD-TABLE-THEN-SEARCH PER HOUSE CONVENTION. THE           
018700* HISTORY FILE IS LINE SEQUENTIAL SO THIS REPLACES THE RANDOM             
018800* MASTER-FILE I-O THE OLD TRMTUPDT JOB USED.                              
018900******************************************************************        
019000 050-LOAD-HISTORY-TABLE.                                                  
019100     MOVE "050-LOAD-HISTORY-TABLE" TO PARA-NAME.                          
019200     READ SUBJASS-IN-FILE INTO SUBJASS-REC                                
019300         AT END                                                           
019400         MOVE "10" TO HFCODE                                              
019500         GO TO 050-EXIT.                                                  
019600     ADD 1 TO WS-HT-MAX.                                                  
019700     SET HT-IDX TO WS-HT-MAX.                                             
019800     MOVE SA-SUBJECT-ID TO HT-SUBJECT-ID (HT-IDX).                        
019900     MOVE SA-DATE-YEAR  TO HT-DATE-YEAR  (HT-IDX).                        
020000     MOVE SA-DATE-MONTH TO HT-DATE-MONTH (HT-IDX).                        
020100     MOVE SA-DATE-DAY   TO HT-DATE-DAY   (HT-IDX).                        
020200     MOVE SA-PATHWAY-SCORE TO HT-SCORE (HT-IDX).                          
020300     ADD 1 TO HISTORY-RECS-LOADED.                                        
020400 050-EXIT.                                                                
020500     EXIT.                                                                
020600                                                                          
020700 100-MAINLINE.                                                            
020800     MOVE "100-MAINLINE" TO PARA-NAME.                                    
020900     READ SUBJIND-FILE INTO SUBJIND-REC                                   
021000         AT END                                                           
021100         MOVE "10" TO IFCODE                                              
021200         GO TO 100-EXIT.                                                  
021300     ADD 1 TO RECORDS-READ.                                               
021400     PERFORM 200-CALC-COMPOSITE THRU 200-EXIT.                            
021500     PERFORM 250-FIND-HISTORY THRU 250-EXIT.                              
021600     PERFORM 300-CALC-TREND THRU 300-EXIT.                                
021700     PERFORM 400-CALC-TIER THRU 400-EXIT.                                 
021800     PERFORM 450-WRITE-ASSESSMENT THRU 450-EXIT.                          
021900 100-EXIT.                                                                
022000     EXIT.                                                                
022100                                                                          
022200******************************************************************        
022300* 200-CALC-COMPOSITE - WEIGHTED EIGHT-INDICATOR COMPOSITE SCORE.          
022400******************************************************************        
022500 200-CALC-COMPOSITE.                                                      
022600     MOVE "200-CALC-COMPOSITE" TO PARA-NAME.                              
022700     MOVE 0 TO WS-COMPOSITE-RAW.                                          
022800                                                                          
022900     MOVE SI-GRIEVANCE-LEVEL TO WS-IND-CLAMP.                             
023000     PERFORM 210-CLAMP-IND THRU 210-EXIT.                                 
023100     COMPUTE WS-COMPOSITE-RAW =                                           
023200             WS-COMPOSITE-RAW + (WS-IND-CLAMP * 0.10 * 100).              
023300                                                                          
023400     MOVE SI-FIXATION-LEVEL TO WS-IND-CLAMP.                              
023500     PERFORM 210-CLAMP-IND THRU 210-EXIT.                                 
023600     COMPUTE WS-COMPOSITE-RAW =                                           
023700             WS-COMPOSITE-RAW + (WS-IND-CLAMP * 0.15 * 100).              
023800                                                                          
023900     MOVE SI-IDENTIFICATION-LEVEL TO WS-IND-CLAMP.                        
024000     PERFORM 210-CLAMP-IND THRU 210-EXIT.                                 
024100     COMPUTE WS-COMPOSITE-RAW =                                           
024200             WS-COMPOSITE-RAW + (WS-IND-CLAMP * 0.10 * 100).              
024300                                                                          
024400     MOVE SI-NOVEL-AGGRESSION TO WS-IND-CLAMP.                            
024500     PERFORM 210-CLAMP-IND THRU 210-EXIT.                                 
024600     COMPUTE WS-COMPOSITE-RAW =                                           
024700             WS-COMPOSITE-RAW + (WS-IND-CLAMP * 0.15 * 100).              
024800                                                                          
024900     MOVE SI-ENERGY-BURST TO WS-IND-CLAMP.                                
025000     PERFORM 210-CLAMP-IND THRU 210-EXIT.                                 
025100     COMPUTE WS-COMPOSITE-RAW =                                           
025200             WS-COMPOSITE-RAW + (WS-IND-CLAMP * 0.10 * 100).              
025300                                                                          
025400     MOVE SI-LEAKAGE TO WS-IND-CLAMP.                                     
025500     PERFORM 210-CLAMP-IND THRU 210-EXIT.                                 
025600     COMPUTE WS-COMPOSITE-RAW =                                           
025700             WS-COMPOSITE-RAW + (WS-IND-CLAMP * 0.15 * 100).              
025800                                                                          
025900     MOVE SI-LAST-RESORT TO WS-IND-CLAMP.                                 
026000     PERFORM 210-CLAMP-IND THRU 210-EXIT.                                 
026100     COMPUTE WS-COMPOSITE-RAW =                                           
026200             WS-COMPOSITE-RAW + (WS-IND-CLAMP * 0.10 * 100).              
026300                                                                          
026400     MOVE SI-DCT TO WS-IND-CLAMP.                                         
026500     PERFORM 210-CLAMP-IND THRU 210-EXIT.                                 
026600     COMPUTE WS-COMPOSITE-RAW =                                           
026700             WS-COMPOSITE-RAW + (WS-IND-CLAMP * 0.15 * 100).              
026800                                                                          
026900     IF WS-COMPOSITE-RAW > 100                                            
027000         MOVE 100 TO WS-COMPOSITE-CLAMP                                   
027100     ELSE                                                                 
027200         MOVE WS-COMPOSITE-RAW TO WS-COMPOSITE-CLAMP.                     
027300 200-EXIT.                                                                
027400     EXIT.                                                                
027500                                                                          
027600 210-CLAMP-IND.                                                           
027700     IF WS-IND-CLAMP > 1                                                  
027800         MOVE 1 TO WS-IND-CLAMP.                                          
027900 210-EXIT.                                                                
028000     EXIT.                                                                
028100                                                                          
028200******************************************************************        
028300* 250-FIND-HISTORY - SEARCH THE IN-MEMORY HISTORY TABLE FOR THIS          
028400* SUBJECT'S UP-TO-5 MOST RECENT SCORES WITHIN THE PRIOR 30 DAYS.          
028500* THE TABLE IS READ IN FILE ORDER (ASCENDING DATE), SO A ROLLING          
028600* 5-SLOT BUFFER NATURALLY ENDS UP HOLDING THE MOST RECENT ONES.           
028700******************************************************************        
028800 250-FIND-HISTORY.                                                        
028900     MOVE "250-FIND-HISTORY" TO PARA-NAME.                                
029000     MOVE 0 TO WS-HIST-COUNT.                                             
029100     IF WS-HT-MAX = 0                                                     
029200         GO TO 250-EXIT.                                                  
029300     PERFORM 260-SCAN-ONE-ROW THRU 260-EXIT                               
029400         VARYING HT-IDX FROM 1 BY 1 UNTIL HT-IDX > WS-HT-MAX.             
029500 250-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800 260-SCAN-ONE-ROW.                                                        
029900     IF HT-SUBJECT-ID (HT-IDX) NOT = SI-SUBJECT-ID                        
030000         GO TO 260-EXIT.                                                  
030100     COMPUTE WS-HIST-DAYCOUNT =                                           
030200             (HT-DATE-YEAR (HT-IDX) * 360)                                
030300              + (HT-DATE-MONTH (HT-IDX) * 30)                             
030400              + HT-DATE-DAY (HT-IDX).                                     
030500     IF (WS-CURR-DAYCOUNT - WS-HIST-DAYCOUNT) > 30                        
030600         GO TO 260-EXIT.                                                  
030700     IF WS-HIST-COUNT < 5                                                 
030800         ADD 1 TO WS-HIST-COUNT                                           
030900         MOVE HT-SCORE (HT-IDX) TO WS-HIST-SCORE (WS-HIST-COUNT)          
031000     ELSE                                                                 
031100         PERFORM 270-SHIFT-HISTORY THRU 270-EXIT                          
031200         MOVE HT-SCORE (HT-IDX) TO WS-HIST-SCORE (5).                     
031300 260-EXIT.                                                                
031400     EXIT.                                                                
031500                                                                          
031600 270-SHIFT-HISTORY.                                                       
031700     PERFORM 280-SHIFT-ONE-SLOT THRU 280-EXIT                             
031800         VARYING WS-HIST-SUB FROM 1 BY 1 UNTIL WS-HIST-SUB > 4.           
031900 270-EXIT.                                                                
032000     EXIT.                                                                
032100                                                                          
032200 280-SHIFT-ONE-SLOT.                                                      
032300     MOVE WS-HIST-SCORE (WS-HIST-SUB + 1)                                 
032400                   TO WS-HIST-SCORE (WS-HIST-SUB).                        
032500 280-EXIT.                                                                
032600     EXIT.                                                                
032700                                                                          
032800******************************************************************        
032900* 300-CALC-TREND - TREND CLASSIFICATION AGAINST THE PRIOR ROW.            
033000******************************************************************        
033100 300-CALC-TREND.                                                          
033200     MOVE "300-CALC-TREND" TO PARA-NAME.                                  
033300     IF WS-HIST-COUNT < 2                                                 
033400         MOVE "stable    " TO SA-TREND                                    
033500         GO TO 300-EXIT.                                                  
033600                                                                          
033700     MOVE 0 TO WS-HIST-SUM.                                               
033800     PERFORM 310-ADD-ONE-SCORE THRU 310-EXIT                              
033900         VARYING WS-HIST-SUB FROM 1 BY 1                                  
034000         UNTIL WS-HIST-SUB > WS-HIST-COUNT.                               
034100     COMPUTE WS-HIST-MEAN ROUNDED =                                       
034200             WS-HIST-SUM / WS-HIST-COUNT.                                 
034300                                                                          
034400     IF WS-COMPOSITE-CLAMP > (WS-HIST-MEAN + 5)                           
034500         MOVE "increasing" TO SA-TREND                                    
034600     ELSE IF WS-COMPOSITE-CLAMP < (WS-HIST-MEAN - 5)                      
034700         MOVE "decreasing" TO SA-TREND                                    
034800     ELSE                                                                 
034900         MOVE "stable    " TO SA-TREND.                                   
035000 300-EXIT.                                                                
035100     EXIT.                                                                
035200                                                                          
035300 310-ADD-ONE-SCORE.                                                       
035400     ADD WS-HIST-SCORE (WS-HIST-SUB) TO WS-HIST-SUM.                      
035500 310-EXIT.                                                                
035600     EXIT.                                                                
035700                                                                          
035800 400-CALC-TIER.                                                           
035900     MOVE "400-CALC-TIER" TO PARA-NAME.                                   
036000     MOVE "P" TO TC-FUNCTION-SW.                                          
036100     MOVE WS-COMPOSITE-CLAMP TO TC-SCORE-IN.                              
036200     CALL "TIERCALC" USING TIER-CALC-REC, TC-RETURN-CD.                   
036300     MOVE TC-TIER-OUT TO SA-RISK-TIER.                                    
036400 400-EXIT.                                                                
036500     EXIT.                                                                
036600                                                                          
036700 450-WRITE-ASSESSMENT.                                                    
036800     MOVE "450-WRITE-ASSESSMENT" TO PARA-NAME.                            
036900     MOVE SI-SUBJECT-ID        TO SA-SUBJECT-ID.                          
037000     MOVE WS-RUN-DATE-DISPLAY  TO SA-DATE.                                
037100     MOVE WS-COMPOSITE-CLAMP   TO SA-PATHWAY-SCORE.                       
037200     WRITE FD-SUBJASS-OUT-REC FROM SUBJASS-REC.                           
037300     ADD 1 TO ASSESSMENTS-WRITTEN.                                        
037400 450-EXIT.                                                                
037500     EXIT.                                                                
037600                                                                          
037700 700-CLOSE-FILES.                                                         
037800     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
037900     CLOSE SUBJIND-FILE, SUBJASS-IN-FILE, SUBJASS-OUT-FILE,               
038000         SYSOUT.                                                          
038100 700-EXIT.                                                                
038200     EXIT.                                                                
038300                                                                          
038400 900-CLEANUP.                                                             
038500     MOVE "900-CLEANUP" TO PARA-NAME.                                     
038600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
038700     DISPLAY "** SUBJECT INDICATORS READ **".                             
038800     DISPLAY RECORDS-READ.                                                
038900     DISPLAY "** HISTORY ROWS LOADED **".                                 
039000     DISPLAY HISTORY-RECS-LOADED.                                         
039100     DISPLAY "** ASSESSMENTS WRITTEN **".                                 
039200     DISPLAY ASSESSMENTS-WRITTEN.                                         
039300     DISPLAY "******** NORMAL END OF JOB PWYASSES ********".              
039400 900-EXIT.                                                                
039500     EXIT.                                                                
039600                                                                          
039700 1000-ABEND-RTN.                                                          
039800     WRITE SYSOUT-REC FROM ABEND-REC.                                     
039900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
040000     DISPLAY "*** ABNORMAL END OF JOB PWYASSES ***" UPON CONSOLE.         
040100     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

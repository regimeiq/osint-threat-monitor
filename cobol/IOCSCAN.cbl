000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  IOCSCAN.                                                    
000400 AUTHOR. R W HOLLAND.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 07/23/09.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  072309 RWH 4620  ORIGINAL BASELINE - INDICATOR-OF-COMPROMISE           
001200*                   EXTRACTION JOB UNDER TICKET TI-4620, SCANS            
001300*                   EACH ALERT'S TITLE AND CONTENT TEXT FOR CVE,          
001400*                   IPV4, HASH AND E-MAIL TOKEN PATTERNS.                 
001500*  081109 RWH 4620  ADDED THE PER-ALERT DEDUP TABLE SO A REPEATED         
001600*                   TOKEN IN ONE ALERT IS ONLY WRITTEN ONCE.              
001700*  091199 RWH Y2K1  YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS ON          
001800*                   THIS JOB, NO CHANGE REQUIRED.                         
001900*  031915 RWH 6390  NORMALIZATION ROUTED THROUGH TXTSCAN'S NEW            
002000*                   STRIP-TRAILING-PUNCT ENTRY INSTEAD OF A LOCAL         
002100*                   COPY OF THE SAME LOGIC.                               
002200*  052613 RWH 6204  CVE/HASH/E-MAIL CASE FOLDING MOVED TO THE             
002300*                   INSPECT CONVERTING STANDARD USED SHOP-WIDE.           
002400*  062213 RWH 6390  ADDED WS-TOKEN-TYPE-VALUE-R DUMP VIEW FOR             
002500*                   ABEND TRACE PER OPERATIONS REQUEST.                   
002600******************************************************************        
002700                                                                          
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. IBM-390.                                                
003100 OBJECT-COMPUTER. IBM-390.                                                
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400     CLASS WS-ALNUM-CLASS   IS "0" THRU "9" "A" THRU "Z".                 
003500     CLASS WS-DIGIT-CLASS   IS "0" THRU "9".                              
003600     CLASS WS-HEX-CLASS     IS "0" THRU "9" "A" THRU "F".                 
003700     CLASS WS-ALPHA-CLASS   IS "A" THRU "Z".                              
003800     CLASS WS-EMAIL-LCL-CLASS IS "0" THRU "9" "A" THRU "Z"                
003900                                 "." "_" "%" "+" "-".                     
004000     CLASS WS-EMAIL-DOM-CLASS IS "0" THRU "9" "A" THRU "Z" "-".           
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT SYSOUT                                                        
004400     ASSIGN TO UT-S-SYSOUT                                                
004500       ORGANIZATION IS SEQUENTIAL.                                        
004600                                                                          
004700     SELECT ALERT-FILE                                                    
004800     ASSIGN TO UT-S-ALERTIN                                               
004900       ACCESS MODE IS SEQUENTIAL                                          
005000       FILE STATUS IS IFCODE.                                             
005100                                                                          
005200     SELECT IOCFIND-FILE                                                  
005300     ASSIGN TO UT-S-IOCFIND                                               
005400       ACCESS MODE IS SEQUENTIAL                                          
005500       FILE STATUS IS OFCODE.                                             
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  SYSOUT                                                               
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORD CONTAINS 80 CHARACTERS                                        
006300     BLOCK CONTAINS 0 RECORDS                                             
006400     DATA RECORD IS SYSOUT-REC.                                           
006500 01  SYSOUT-REC                  PIC X(80).                               
006600                                                                          
006700 FD  ALERT-FILE                                                           
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD                                           
007000     BLOCK CONTAINS 0 RECORDS                                             
007100     DATA RECORD IS ALERT-REC.                                            
007200 COPY ALERTREC.                                                           
007300                                                                          
007400 FD  IOCFIND-FILE                                                         
007500     RECORDING MODE IS F                                                  
007600     LABEL RECORDS ARE STANDARD                                           
007700     BLOCK CONTAINS 0 RECORDS                                             
007800     DATA RECORD IS IOCFIND-REC.                                          
007900 COPY IOCFIND.                                                            
008000                                                                          
008100 WORKING-STORAGE SECTION.                                                 
008200 01  IFCODE                      PIC X(02).                               
008300     88  IFCODE-OK                   VALUE "00".                          
008400     88  IFCODE-EOF                  VALUE "10".                          
008500                                                                          
008600 01  OFCODE                      PIC X(02).                               
008700     88  OFCODE-OK                   VALUE "00".                          
008800                                                                          
008900******************************************************************        
009000* WS-SCAN-WORK - THE TEXT BUFFER UNDER SCAN FOR INDICATOR TOKENS.         
009100* LOADED ONCE FROM AL-TITLE AND AGAIN FROM AL-CONTENT PER ALERT.          
009200******************************************************************        
009300 01  WS-SCAN-WORK.                                                        
009400     05  WS-SCAN-BUF             PIC X(200).                              
009500     05  WS-SCAN-UC              PIC X(200).                              
009600     05  WS-SCAN-LC              PIC X(200).                              
009700     05  WS-SCAN-LEN             PIC 9(03) COMP.                          
009800     05  WS-SCAN-POS             PIC 9(03) COMP.                          
009900                                                                          
010000 01  WS-TOKEN-TYPE-VALUE.                                                 
010100     05  WS-TOKEN-TYPE           PIC X(08).                               
010200     05  WS-TOKEN-VALUE          PIC X(80).                               
010300 01  WS-TOKEN-TYPE-VALUE-R REDEFINES WS-TOKEN-TYPE-VALUE.                 
010400     05  WS-TOKEN-TYPE-VALUE-X   PIC X(88).                               
010500                                                                          
010600 01  WS-TOKEN-CONTROL.                                                    
010700     05  WS-TOKEN-FOUND-SW       PIC X(01).                               
010800         88  WS-TOKEN-FOUND          VALUE "Y".                           
010900         88  WS-TOKEN-NOT-FOUND      VALUE "N".                           
011000     05  WS-TOKEN-LEN            PIC 9(03) COMP.                          
011100                                                                          
011200 01  WS-CVE-WORK.                                                         
011300     05  WS-CVE-YEAR             PIC X(04).                               
011400     05  WS-CVE-SEQ-LEN          PIC 9(02) COMP.                          
011500                                                                          
011600 01  WS-IP-WORK.                                                          
011700     05  WS-IP-OCTET-COUNT       PIC 9(01) COMP.                          
011800     05  WS-IP-OCTET-LEN         PIC 9(01) COMP.                          
011900     05  WS-IP-OCTET-VAL         PIC 9(03).                               
012000     05  WS-IP-SCAN-POS          PIC 9(03) COMP.                          
012100                                                                          
012200 01  WS-HASH-WORK.                                                        
012300     05  WS-HASH-LEN             PIC 9(03) COMP.                          
012400                                                                          
012500 01  WS-EMAIL-WORK.                                                       
012600     05  WS-EMAIL-LOCAL-LEN      PIC 9(03) COMP.                          
012700     05  WS-EMAIL-AT-POS         PIC 9(03) COMP.                          
012800     05  WS-EMAIL-DOMAIN-LEN     PIC 9(03) COMP.                          
012900     05  WS-EMAIL-LASTDOT-OFFSET PIC 9(03) COMP.                          
013000     05  WS-EMAIL-TLD-LEN        PIC 9(02) COMP.                          
013100     05  WS-EMAIL-TLD-POS        PIC 9(03) COMP.                          
013200     05  WS-EMAIL-TLD-IDX        PIC 9(02) COMP.                          
013300                                                                          
013400 01  TEXT-SCAN-REC.                                                       
013500     05  TX-FUNCTION-SW          PIC X.                                   
013600         88  TX-CALC-LENGTH          VALUE "L".                           
013700         88  TX-CONTAINS-PHRASE      VALUE "C".                           
013800         88  TX-STRIP-PUNCT          VALUE "S".                           
013900     05  TX-TEXT                 PIC X(200).                              
014000     05  TX-PHRASE               PIC X(30).                               
014100     05  TX-LENGTH-OUT           PIC 9(03).                               
014200     05  TX-FOUND-SW             PIC X.                                   
014300         88  TX-PHRASE-FOUND         VALUE "Y".                           
014400         88  TX-PHRASE-NOT-FOUND     VALUE "N".                           
014500                                                                          
014600 01  RETURN-LTH                  PIC S9(4).                               
014700                                                                          
014800******************************************************************        
014900* DEDUP-TABLE - SUPPRESSES A REPEATED (TYPE, VALUE) TOKEN WITHIN          
015000* ONE ALERT.  RESET EACH ALERT.                                           
015100******************************************************************        
015200 01  DEDUP-TABLE.                                                         
015300     05  DD-ENTRY OCCURS 40 TIMES INDEXED BY DD-IDX.                      
015400         10  DD-TYPE              PIC X(08).                              
015500         10  DD-VALUE             PIC X(80).                              
015600 01  WS-DEDUP-COUNT               PIC 9(02) COMP.                         
015700 01  WS-DUP-FOUND-SW              PIC X(01).                              
015800                                                                          
015900 01  LOWER-ALPHA                 PIC X(26)                                
016000         VALUE "abcdefghijklmnopqrstuvwxyz".                              
016100 01  UPPER-ALPHA                 PIC X(26)                                
016200         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
016300                                                                          
016400 COPY ABENDREC.                                                           
016500                                                                          
016600 01  COUNTERS-AND-ACCUMULATORS.                                           
016700     05  ALERTS-PROCESSED        PIC S9(7) COMP.                          
016800     05  FINDINGS-WRITTEN        PIC S9(7) COMP.                          
016900     05  RETURN-CODE             PIC S9(4) COMP.                          
017000     05  FILLER                  PIC X(04).                               
017100                                                                          
017200 PROCEDURE DIVISION.                                                      
017300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
017400     PERFORM 100-MAINLINE THRU 100-EXIT                                   
017500         UNTIL IFCODE-EOF.                                                
017600     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
017700     MOVE ZERO TO RETURN-CODE.                                            
017800     GOBACK.                                                              
017900                                                                          
018000 000-HOUSEKEEPING.                                                        
018100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
018200     DISPLAY "******** BEGIN JOB IOCSCAN ********".                       
018300     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
018400     OPEN INPUT ALERT-FILE.                                               
018500     OPEN OUTPUT IOCFIND-FILE, SYSOUT.                                    
018600     PERFORM 810-READ-ALERT THRU 810-EXIT.                                
018700 000-EXIT.                                                                
018800     EXIT.                                                                
018900                                                                          
019000******************************************************************        
019100* 100-MAINLINE - ONE ALERT PER PASS.                                      
019200******************************************************************        
019300 100-MAINLINE.                                                            
019400     MOVE "100-MAINLINE" TO PARA-NAME.                                    
019500     PERFORM 200-PROCESS-ALERT THRU 200-EXIT.                             
019600     PERFORM 810-READ-ALERT THRU 810-EXIT.                                
019700 100-EXIT.                                                                
019800     EXIT.                                                                
019900                                                                          
020000 200-PROCESS-ALERT.                                                       
020100     MOVE "200-PROCESS-ALERT" TO PARA-NAME.                               
020200     MOVE 0 TO WS-DEDUP-COUNT.                                            
020300     MOVE AL-TITLE TO WS-SCAN-BUF.                                        
020400     PERFORM 250-SCAN-BUFFER THRU 250-EXIT.                               
020500     MOVE AL-CONTENT TO WS-SCAN-BUF.                                      
020600     PERFORM 250-SCAN-BUFFER THRU 250-EXIT.                               
020700     ADD 1 TO ALERTS-PROCESSED.                                           
020800 200-EXIT.                                                                
020900     EXIT.                                                                
021000                                                                          
021100******************************************************************        
021200* 250-SCAN-BUFFER - CASE-FOLD A COPY OF THE BUFFER EACH WAY AND           
021300* TEST EVERY POSITION FOR A TOKEN START.                                  
021400******************************************************************        
021500 250-SCAN-BUFFER.                                                         
021600     MOVE "250-SCAN-BUFFER" TO PARA-NAME.                                 
021700     MOVE WS-SCAN-BUF TO WS-SCAN-UC.                                      
021800     MOVE WS-SCAN-BUF TO WS-SCAN-LC.                                      
021900     INSPECT WS-SCAN-UC CONVERTING LOWER-ALPHA TO UPPER-ALPHA.            
022000     INSPECT WS-SCAN-LC CONVERTING UPPER-ALPHA TO LOWER-ALPHA.            
022100     MOVE 200 TO WS-SCAN-LEN.                                             
022200     PERFORM 255-READ-AHEAD THRU 255-EXIT                                 
022300         VARYING WS-SCAN-LEN FROM 200 BY -1                               
022400         UNTIL WS-SCAN-LEN = 0                                            
022500            OR WS-SCAN-UC (WS-SCAN-LEN:1) NOT = SPACE.                    
022600     PERFORM 260-TEST-AT-POS THRU 260-EXIT                                
022700         VARYING WS-SCAN-POS FROM 1 BY 1                                  
022800         UNTIL WS-SCAN-POS > WS-SCAN-LEN.                                 
022900 250-EXIT.                                                                
023000     EXIT.                                                                
023100                                                                          
023200 255-READ-AHEAD.                                                          
023300 255-EXIT.                                                                
023400     EXIT.                                                                
023500                                                                          
023600******************************************************************        
023700* 260-TEST-AT-POS - A TOKEN MAY ONLY START WHERE THE PRECEDING            
023800* NEIGHBOR IS NON-ALPHANUMERIC (OR THE EDGE OF THE BUFFER).               
023900* TRY EACH TOKEN CLASS IN TURN.                                           
024000******************************************************************        
024100 260-TEST-AT-POS.                                                         
024200     SET WS-TOKEN-NOT-FOUND TO TRUE.                                      
024300     IF WS-SCAN-POS > 1                                                   
024400         IF WS-SCAN-UC (WS-SCAN-POS - 1:1) IS WS-ALNUM-CLASS              
024500             GO TO 260-EXIT.                                              
024600                                                                          
024700     PERFORM 262-TEST-CVE THRU 262-EXIT.                                  
024800     IF WS-TOKEN-NOT-FOUND                                                
024900         PERFORM 264-TEST-IPV4 THRU 264-EXIT.                             
025000     IF WS-TOKEN-NOT-FOUND                                                
025100         PERFORM 266-TEST-HASH THRU 266-EXIT.                             
025200     IF WS-TOKEN-NOT-FOUND                                                
025300         PERFORM 268-TEST-EMAIL THRU 268-EXIT.                            
025400                                                                          
025500     IF WS-TOKEN-FOUND                                                    
025600         PERFORM 280-NORMALIZE-TOKEN THRU 280-EXIT                        
025700         PERFORM 600-ADD-FINDING THRU 600-EXIT                            
025800         COMPUTE WS-SCAN-POS = WS-SCAN-POS + WS-TOKEN-LEN - 1.            
025900 260-EXIT.                                                                
026000     EXIT.                                                                
026100                                                                          
026200******************************************************************        
026300* 262-TEST-CVE - "CVE-" + 4 DIGITS + "-" + 4-7 DIGITS.                    
026400******************************************************************        
026500 262-TEST-CVE.                                                            
026600     IF (WS-SCAN-POS + 8) > WS-SCAN-LEN                                   
026700         GO TO 262-EXIT.                                                  
026800     IF WS-SCAN-UC (WS-SCAN-POS:4) NOT = "CVE-"                           
026900         GO TO 262-EXIT.                                                  
027000     MOVE WS-SCAN-UC (WS-SCAN-POS + 4:4) TO WS-CVE-YEAR.                  
027100     IF WS-CVE-YEAR NOT NUMERIC                                           
027200         GO TO 262-EXIT.                                                  
027300     IF WS-SCAN-UC (WS-SCAN-POS + 8:1) NOT = "-"                          
027400         GO TO 262-EXIT.                                                  
027500                                                                          
027600     MOVE 0 TO WS-CVE-SEQ-LEN.                                            
027700     PERFORM 263-COUNT-CVE-SEQ THRU 263-EXIT                              
027800         VARYING WS-CVE-SEQ-LEN FROM 1 BY 1                               
027900         UNTIL WS-CVE-SEQ-LEN > 7                                         
028000            OR (WS-SCAN-POS + 8 + WS-CVE-SEQ-LEN) > WS-SCAN-LEN           
028100            OR WS-SCAN-UC (WS-SCAN-POS + 8 + WS-CVE-SEQ-LEN:1)            
028200                          IS NOT WS-DIGIT-CLASS.                          
028300     SUBTRACT 1 FROM WS-CVE-SEQ-LEN.                                      
028400     IF WS-CVE-SEQ-LEN < 4                                                
028500         GO TO 262-EXIT.                                                  
028600                                                                          
028700     COMPUTE WS-TOKEN-LEN = 9 + WS-CVE-SEQ-LEN.                           
028800     IF (WS-SCAN-POS + WS-TOKEN-LEN) <= WS-SCAN-LEN                       
028900         IF WS-SCAN-UC (WS-SCAN-POS + WS-TOKEN-LEN:1)                     
029000                       IS WS-ALNUM-CLASS                                  
029100             GO TO 262-EXIT.                                              
029200                                                                          
029300     MOVE WS-SCAN-UC (WS-SCAN-POS:WS-TOKEN-LEN) TO WS-TOKEN-VALUE.        
029400     MOVE "cve"  TO WS-TOKEN-TYPE.                                        
029500     SET WS-TOKEN-FOUND TO TRUE.                                          
029600 262-EXIT.                                                                
029700     EXIT.                                                                
029800                                                                          
029900 263-COUNT-CVE-SEQ.                                                       
030000 263-EXIT.                                                                
030100     EXIT.                                                                
030200                                                                          
030300******************************************************************        
030400* 264-TEST-IPV4 - FOUR DOT-SEPARATED DECIMAL OCTETS, 0-255.               
030500******************************************************************        
030600 264-TEST-IPV4.                                                           
030700     MOVE WS-SCAN-POS TO WS-IP-SCAN-POS.                                  
030800     PERFORM 265-PARSE-OCTET THRU 265-EXIT.                               
030900     IF WS-IP-OCTET-COUNT = 0                                             
031000         GO TO 264-EXIT.                                                  
031100     IF WS-IP-SCAN-POS > WS-SCAN-LEN OR                                   
031200        WS-SCAN-UC (WS-IP-SCAN-POS:1) NOT = "."                           
031300         GO TO 264-EXIT.                                                  
031400     ADD 1 TO WS-IP-SCAN-POS.                                             
031500                                                                          
031600     PERFORM 265-PARSE-OCTET THRU 265-EXIT.                               
031700     IF WS-IP-OCTET-COUNT = 0                                             
031800         GO TO 264-EXIT.                                                  
031900     IF WS-IP-SCAN-POS > WS-SCAN-LEN OR                                   
032000        WS-SCAN-UC (WS-IP-SCAN-POS:1) NOT = "."                           
032100         GO TO 264-EXIT.                                                  
032200     ADD 1 TO WS-IP-SCAN-POS.                                             
032300                                                                          
032400     PERFORM 265-PARSE-OCTET THRU 265-EXIT.                               
032500     IF WS-IP-OCTET-COUNT = 0                                             
032600         GO TO 264-EXIT.                                                  
032700     IF WS-IP-SCAN-POS > WS-SCAN-LEN OR                                   
032800        WS-SCAN-UC (WS-IP-SCAN-POS:1) NOT = "."                           
032900         GO TO 264-EXIT.                                                  
033000     ADD 1 TO WS-IP-SCAN-POS.                                             
033100                                                                          
033200     PERFORM 265-PARSE-OCTET THRU 265-EXIT.                               
033300     IF WS-IP-OCTET-COUNT = 0                                             
033400         GO TO 264-EXIT.                                                  
033500                                                                          
033600     IF WS-IP-SCAN-POS <= WS-SCAN-LEN                                     
033700         IF WS-SCAN-UC (WS-IP-SCAN-POS:1) IS WS-ALNUM-CLASS               
033800             GO TO 264-EXIT.                                              
033900                                                                          
034000     COMPUTE WS-TOKEN-LEN = WS-IP-SCAN-POS - WS-SCAN-POS.                 
034100     MOVE WS-SCAN-UC (WS-SCAN-POS:WS-TOKEN-LEN) TO WS-TOKEN-VALUE.        
034200     MOVE "ipv4" TO WS-TOKEN-TYPE.                                        
034300     SET WS-TOKEN-FOUND TO TRUE.                                          
034400 264-EXIT.                                                                
034500     EXIT.                                                                
034600                                                                          
034700 265-PARSE-OCTET.                                                         
034800     MOVE 0 TO WS-IP-OCTET-COUNT.                                         
034900     MOVE 0 TO WS-IP-OCTET-LEN.                                           
035000     MOVE 0 TO WS-IP-OCTET-VAL.                                           
035100     IF WS-IP-SCAN-POS > WS-SCAN-LEN                                      
035200         GO TO 265-EXIT.                                                  
035300     IF WS-SCAN-UC (WS-IP-SCAN-POS:1) IS NOT WS-DIGIT-CLASS               
035400         GO TO 265-EXIT.                                                  
035500     MOVE 1 TO WS-IP-OCTET-LEN.                                           
035600     IF (WS-IP-SCAN-POS + 1) <= WS-SCAN-LEN                               
035700         IF WS-SCAN-UC (WS-IP-SCAN-POS + 1:1) IS WS-DIGIT-CLASS           
035800             ADD 1 TO WS-IP-OCTET-LEN                                     
035900             IF (WS-IP-SCAN-POS + 2) <= WS-SCAN-LEN                       
036000                 IF WS-SCAN-UC (WS-IP-SCAN-POS + 2:1)                     
036100                               IS WS-DIGIT-CLASS                          
036200                     ADD 1 TO WS-IP-OCTET-LEN.                            
036300                                                                          
036400     IF WS-IP-OCTET-LEN = 1                                               
036500         MOVE WS-SCAN-UC (WS-IP-SCAN-POS:1)                               
036600             TO WS-IP-OCTET-VAL (3:1)                                     
036700     ELSE IF WS-IP-OCTET-LEN = 2                                          
036800         MOVE WS-SCAN-UC (WS-IP-SCAN-POS:2)                               
036900             TO WS-IP-OCTET-VAL (2:2)                                     
037000     ELSE                                                                 
037100         MOVE WS-SCAN-UC (WS-IP-SCAN-POS:3)                               
037200             TO WS-IP-OCTET-VAL (1:3).                                    
037300                                                                          
037400     IF WS-IP-OCTET-VAL > 255                                             
037500         GO TO 265-EXIT.                                                  
037600     ADD WS-IP-OCTET-LEN TO WS-IP-SCAN-POS.                               
037700     MOVE 1 TO WS-IP-OCTET-COUNT.                                         
037800 265-EXIT.                                                                
037900     EXIT.                                                                
038000                                                                          
038100******************************************************************        
038200* 266-TEST-HASH - EXACTLY 32 / 40 / 64 HEX CHARACTERS BOUNDED BY          
038300* NON-HEX NEIGHBORS.                                                      
038400******************************************************************        
038500 266-TEST-HASH.                                                           
038600     MOVE 1 TO WS-HASH-LEN.                                               
038700     PERFORM 267-COUNT-HEX THRU 267-EXIT                                  
038800         VARYING WS-HASH-LEN FROM 1 BY 1                                  
038900         UNTIL WS-HASH-LEN > 64                                           
039000            OR (WS-SCAN-POS + WS-HASH-LEN - 1) > WS-SCAN-LEN              
039100            OR WS-SCAN-UC (WS-SCAN-POS + WS-HASH-LEN - 1:1)               
039200                          IS NOT WS-HEX-CLASS.                            
039300     SUBTRACT 1 FROM WS-HASH-LEN.                                         
039400     IF WS-HASH-LEN NOT = 32 AND WS-HASH-LEN NOT = 40                     
039500                          AND WS-HASH-LEN NOT = 64                        
039600         GO TO 266-EXIT.                                                  
039700     IF (WS-SCAN-POS + WS-HASH-LEN) <= WS-SCAN-LEN                        
039800         IF WS-SCAN-UC (WS-SCAN-POS + WS-HASH-LEN:1)                      
039900                       IS WS-ALNUM-CLASS                                  
040000             GO TO 266-EXIT.                                              
040100                                                                          
040200     MOVE WS-SCAN-LC (WS-SCAN-POS:WS-HASH-LEN) TO WS-TOKEN-VALUE.         
040300     MOVE WS-HASH-LEN TO WS-TOKEN-LEN.                                    
040400     IF WS-HASH-LEN = 32                                                  
040500         MOVE "md5" TO WS-TOKEN-TYPE                                      
040600     ELSE IF WS-HASH-LEN = 40                                             
040700         MOVE "sha1" TO WS-TOKEN-TYPE                                     
040800     ELSE                                                                 
040900         MOVE "sha256" TO WS-TOKEN-TYPE.                                  
041000     SET WS-TOKEN-FOUND TO TRUE.                                          
041100 266-EXIT.                                                                
041200     EXIT.                                                                
041300                                                                          
041400 267-COUNT-HEX.                                                           
041500 267-EXIT.                                                                
041600     EXIT.                                                                
041700                                                                          
041800******************************************************************        
041900* 268-TEST-EMAIL - LOCAL PART + "@" + DOMAIN LABELS + "." + A             
042000* 2-24 LETTER TLD.                                                        
042100******************************************************************        
042200 268-TEST-EMAIL.                                                          
042300     MOVE 0 TO WS-EMAIL-LOCAL-LEN.                                        
042400     PERFORM 269-COUNT-LOCAL THRU 269-EXIT                                
042500         VARYING WS-EMAIL-LOCAL-LEN FROM 0 BY 1                           
042600         UNTIL (WS-SCAN-POS + WS-EMAIL-LOCAL-LEN) > WS-SCAN-LEN           
042700            OR WS-SCAN-UC (WS-SCAN-POS + WS-EMAIL-LOCAL-LEN:1)            
042800                          IS NOT WS-EMAIL-LCL-CLASS.                      
042900     IF WS-EMAIL-LOCAL-LEN = 0                                            
043000         GO TO 268-EXIT.                                                  
043100     IF (WS-SCAN-POS + WS-EMAIL-LOCAL-LEN) > WS-SCAN-LEN                  
043200         GO TO 268-EXIT.                                                  
043300     IF WS-SCAN-UC (WS-SCAN-POS + WS-EMAIL-LOCAL-LEN:1) NOT = "@"         
043400         GO TO 268-EXIT.                                                  
043500                                                                          
043600     COMPUTE WS-EMAIL-AT-POS =                                            
043700             WS-SCAN-POS + WS-EMAIL-LOCAL-LEN + 1.                        
043800     MOVE 999 TO WS-EMAIL-LASTDOT-OFFSET.                                 
043900     MOVE 0 TO WS-EMAIL-DOMAIN-LEN.                                       
044000     PERFORM 270-SCAN-DOMAIN THRU 270-EXIT                                
044100         VARYING WS-EMAIL-DOMAIN-LEN FROM 0 BY 1                          
044200         UNTIL (WS-EMAIL-AT-POS + WS-EMAIL-DOMAIN-LEN)                    
044300                     > WS-SCAN-LEN                                        
044400            OR (WS-SCAN-UC (WS-EMAIL-AT-POS +                             
044500                     WS-EMAIL-DOMAIN-LEN:1)                               
044600                           IS NOT WS-EMAIL-DOM-CLASS                      
044700                AND WS-SCAN-UC (WS-EMAIL-AT-POS +                         
044800                     WS-EMAIL-DOMAIN-LEN:1) NOT = ".").                   
044900                                                                          
045000     IF WS-EMAIL-LASTDOT-OFFSET = 999 OR                                  
045100        WS-EMAIL-LASTDOT-OFFSET = 0                                       
045200         GO TO 268-EXIT.                                                  
045300     COMPUTE WS-EMAIL-TLD-LEN =                                           
045400             WS-EMAIL-DOMAIN-LEN - WS-EMAIL-LASTDOT-OFFSET - 1.           
045500     IF WS-EMAIL-TLD-LEN < 2 OR WS-EMAIL-TLD-LEN > 24                     
045600         GO TO 268-EXIT.                                                  
045700                                                                          
045800     COMPUTE WS-EMAIL-TLD-POS =                                           
045900             WS-EMAIL-AT-POS + WS-EMAIL-LASTDOT-OFFSET + 1.               
046000     PERFORM 272-CHECK-TLD THRU 272-EXIT                                  
046100         VARYING WS-EMAIL-TLD-IDX FROM 0 BY 1                             
046200         UNTIL WS-EMAIL-TLD-IDX >= WS-EMAIL-TLD-LEN                       
046300            OR WS-SCAN-UC (WS-EMAIL-TLD-POS + WS-EMAIL-TLD-IDX:1)         
046400                          IS NOT WS-ALPHA-CLASS.                          
046500     IF WS-EMAIL-TLD-IDX NOT = WS-EMAIL-TLD-LEN                           
046600         GO TO 268-EXIT.                                                  
046700                                                                          
046800     COMPUTE WS-TOKEN-LEN =                                               
046900             WS-EMAIL-LOCAL-LEN + 1 + WS-EMAIL-DOMAIN-LEN.                
047000     IF (WS-SCAN-POS + WS-TOKEN-LEN) <= WS-SCAN-LEN                       
047100         IF WS-SCAN-UC (WS-SCAN-POS + WS-TOKEN-LEN:1)                     
047200                       IS WS-ALNUM-CLASS                                  
047300             GO TO 268-EXIT.                                              
047400                                                                          
047500     MOVE WS-SCAN-LC (WS-SCAN-POS:WS-TOKEN-LEN) TO WS-TOKEN-VALUE.        
047600     MOVE "email" TO WS-TOKEN-TYPE.                                       
047700     SET WS-TOKEN-FOUND TO TRUE.                                          
047800 268-EXIT.                                                                
047900     EXIT.                                                                
048000                                                                          
048100 269-COUNT-LOCAL.                                                         
048200 269-EXIT.                                                                
048300     EXIT.                                                                
048400                                                                          
048500 270-SCAN-DOMAIN.                                                         
048600     IF WS-SCAN-UC (WS-EMAIL-AT-POS + WS-EMAIL-DOMAIN-LEN:1) = "."        
048700         MOVE WS-EMAIL-DOMAIN-LEN TO WS-EMAIL-LASTDOT-OFFSET.             
048800 270-EXIT.                                                                
048900     EXIT.                                                                
049000                                                                          
049100 272-CHECK-TLD.                                                           
049200 272-EXIT.                                                                
049300     EXIT.                                                                
049400                                                                          
049500******************************************************************        
049600* 280-NORMALIZE-TOKEN - CALLS TXTSCAN'S TRAILING-PUNCTUATION              
049700* STRIP ENTRY AS A FINAL CLEANUP PASS.                                    
049800******************************************************************        
049900 280-NORMALIZE-TOKEN.                                                     
050000     MOVE "280-NORMALIZE-TOKEN" TO PARA-NAME.                             
050100     MOVE SPACES TO TX-TEXT.                                              
050200     MOVE WS-TOKEN-VALUE TO TX-TEXT.                                      
050300     MOVE "S" TO TX-FUNCTION-SW.                                          
050400     CALL "TXTSCAN" USING TEXT-SCAN-REC, RETURN-LTH.                      
050500     MOVE TX-TEXT (1:80) TO WS-TOKEN-VALUE.                               
050600 280-EXIT.                                                                
050700     EXIT.                                                                
050800                                                                          
050900******************************************************************        
051000* 600-ADD-FINDING - SUPPRESS A REPEAT (TYPE, VALUE) WITHIN THIS           
051100* ALERT, OTHERWISE WRITE IOC-FINDING.                                     
051200******************************************************************        
051300 600-ADD-FINDING.                                                         
051400     MOVE "600-ADD-FINDING" TO PARA-NAME.                                 
051500     MOVE "N" TO WS-DUP-FOUND-SW.                                         
051600     PERFORM 610-SCAN-DEDUP THRU 610-EXIT                                 
051700         VARYING DD-IDX FROM 1 BY 1                                       
051800         UNTIL DD-IDX > WS-DEDUP-COUNT OR WS-DUP-FOUND-SW = "Y".          
051900     IF WS-DUP-FOUND-SW = "Y"                                             
052000         GO TO 600-EXIT.                                                  
052100                                                                          
052200     IF WS-DEDUP-COUNT < 40                                               
052300         ADD 1 TO WS-DEDUP-COUNT                                          
052400         MOVE WS-TOKEN-TYPE  TO DD-TYPE (WS-DEDUP-COUNT)                  
052500         MOVE WS-TOKEN-VALUE TO DD-VALUE (WS-DEDUP-COUNT).                
052600                                                                          
052700     MOVE AL-ID          TO IOC-ALERT-ID.                                 
052800     MOVE WS-TOKEN-TYPE  TO IOC-TYPE.                                     
052900     MOVE WS-TOKEN-VALUE TO IOC-VALUE.                                    
053000     WRITE IOCFIND-REC.                                                   
053100     ADD 1 TO FINDINGS-WRITTEN.                                           
053200 600-EXIT.                                                                
053300     EXIT.                                                                
053400                                                                          
053500 610-SCAN-DEDUP.                                                          
053600     IF DD-TYPE (DD-IDX) = WS-TOKEN-TYPE AND                              
053700        DD-VALUE (DD-IDX) = WS-TOKEN-VALUE                                
053800         MOVE "Y" TO WS-DUP-FOUND-SW.                                     
053900 610-EXIT.                                                                
054000     EXIT.                                                                
054100                                                                          
054200 810-READ-ALERT.                                                          
054300     MOVE "810-READ-ALERT" TO PARA-NAME.                                  
054400     READ ALERT-FILE                                                      
054500         AT END MOVE "10" TO IFCODE.                                      
054600 810-EXIT.                                                                
054700     EXIT.                                                                
054800                                                                          
054900 850-CLOSE-FILES.                                                         
055000     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
055100     CLOSE ALERT-FILE, IOCFIND-FILE, SYSOUT.                              
055200 850-EXIT.                                                                
055300     EXIT.                                                                
055400                                                                          
055500 900-CLEANUP.                                                             
055600     MOVE "900-CLEANUP" TO PARA-NAME.                                     
055700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
055800     DISPLAY "** ALERTS SCANNED **".                                      
055900     DISPLAY ALERTS-PROCESSED.                                            
056000     DISPLAY "** IOC FINDINGS WRITTEN **".                                
056100     DISPLAY FINDINGS-WRITTEN.                                            
056200     DISPLAY "******** NORMAL END OF JOB IOCSCAN ********".               
056300 900-EXIT.                                                                
056400     EXIT.                                                                
056500                                                                          
056600 1000-ABEND-RTN.                                                          
056700     DISPLAY "IOCSCAN DUMP: " WS-TOKEN-TYPE-VALUE-X (1:20).               
056800     WRITE SYSOUT-REC FROM ABEND-REC.                                     
056900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
057000     DISPLAY "*** ABNORMAL END OF JOB IOCSCAN ***" UPON CONSOLE.          
057100     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

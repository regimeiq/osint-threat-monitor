000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TASASSES.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/23/88.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  012388 JS  0000  ORIGINAL BASELINE - PATLIST RETIRED, TAS              
001200*                   (TRAP-LITE) ASSESSMENT JOB MOVED HERE UNDER           
001300*                   TICKET TI-4471                                        
001400*  050609 RWH 4471  ADDED 14-DAY WINDOW DAY TABLE AND CONTROL             
001500*                   BREAK ON POI-ID (WAS PATIENT-ID MATCH-MERGE)          
001600*  051809 RWH 4502  ADDED PHRASE-SCAN FLAG DERIVATION VIA TXTSCAN         
001700*  060109 RWH 4512  ADDED ENERGY-BURST Z-SCORE VIA HOUSE SQRT             
001800*                   PARAGRAPH - NO VENDOR INTRINSIC AVAILABLE             
001900*  091199 RWH Y2K1  YEAR-2000 REVIEW - DAY TABLE KEYED OFF A              
002000*                   4-DIGIT YEAR, NO CHANGE REQUIRED                      
002100*  062213 RWH 6204  PAGE-BREAK THRESHOLD AND REPORT BLOCK FORMAT          
002200*                   ALIGNED WITH CURRENT REPORT STANDARDS                 
002300******************************************************************        
002400                                                                          
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER. IBM-390.                                                
002800 OBJECT-COMPUTER. IBM-390.                                                
002900 SPECIAL-NAMES.                                                           
003000     C01 IS NEXT-PAGE.                                                    
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT SYSOUT                                                        
003400     ASSIGN TO UT-S-SYSOUT                                                
003500       ORGANIZATION IS SEQUENTIAL.                                        
003600                                                                          
003700     SELECT POIHIT-FILE                                                   
003800     ASSIGN TO UT-S-POIHIT                                                
003900       ACCESS MODE IS SEQUENTIAL                                          
004000       FILE STATUS IS IFCODE.                                             
004100                                                                          
004200     SELECT POIASSES-FILE                                                 
004300     ASSIGN TO UT-S-POIASSES                                              
004400       ORGANIZATION IS SEQUENTIAL.                                        
004500                                                                          
004600     SELECT TASRPT                                                        
004700     ASSIGN TO UT-S-TASRPT                                                
004800       ORGANIZATION IS SEQUENTIAL.                                        
004900                                                                          
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200 FD  SYSOUT                                                               
005300     RECORDING MODE IS F                                                  
005400     LABEL RECORDS ARE STANDARD                                           
005500     RECORD CONTAINS 80 CHARACTERS                                        
005600     BLOCK CONTAINS 0 RECORDS                                             
005700     DATA RECORD IS SYSOUT-REC.                                           
005800 01  SYSOUT-REC                  PIC X(80).                               
005900                                                                          
006000****** THIS FILE CARRIES ALL ALERT HITS LINKED TO A PERSON OF             
006100****** INTEREST, SORTED POI-ID WITHIN TIMESTAMP.  ONE CONTROL             
006200****** GROUP PER POI-ID - THE CLASSIC MATCH-MERGE SHAPE, HERE             
006300****** RUN AGAINST A SINGLE FILE INSTEAD OF TWO.                          
006400 FD  POIHIT-FILE                                                          
006500     RECORDING MODE IS F                                                  
006600     LABEL RECORDS ARE STANDARD                                           
006700     RECORD CONTAINS 249 CHARACTERS                                       
006800     BLOCK CONTAINS 0 RECORDS                                             
006900     DATA RECORD IS FD-POIHIT-REC.                                        
007000 01  FD-POIHIT-REC                PIC X(249).                             
007100                                                                          
007200 FD  POIASSES-FILE                                                        
007300     RECORDING MODE IS F                                                  
007400     LABEL RECORDS ARE STANDARD                                           
007500     RECORD CONTAINS 62 CHARACTERS                                        
007600     BLOCK CONTAINS 0 RECORDS                                             
007700     DATA RECORD IS FD-POIASSES-REC.                                      
007800 01  FD-POIASSES-REC              PIC X(62).                              
007900                                                                          
008000 FD  TASRPT                                                               
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORD CONTAINS 132 CHARACTERS                                       
008400     BLOCK CONTAINS 0 RECORDS                                             
008500     DATA RECORD IS RPT-REC.                                              
008600 01  RPT-REC                     PIC X(132).                              
008700                                                                          
008800 WORKING-STORAGE SECTION.                                                 
008900 01  FILE-STATUS-CODES.                                                   
009000     05  IFCODE                  PIC X(2).                                
009100         88  NO-MORE-HITS             VALUE "10".                         
009200 01  MORE-HITS-SW                PIC X(01) VALUE "Y".                     
009300     88  HITS-REMAIN                  VALUE "Y".                          
009400     88  HITS-EXHAUSTED                VALUE "N".                         
009500                                                                          
009600 COPY POIHIT.                                                             
009700 COPY POIASSES.                                                           
009800                                                                          
009900 01  WS-HDR-REC.                                                          
010000     05  FILLER                  PIC X(01) VALUE SPACE.                   
010100     05  HDR-DATE.                                                        
010200         10  HDR-YY              PIC 9(04).                               
010300         10  FILLER              PIC X(01) VALUE "-".                     
010400         10  HDR-MM              PIC 9(02).                               
010500         10  FILLER              PIC X(01) VALUE "-".                     
010600         10  HDR-DD              PIC 9(02).                               
010700     05  FILLER                  PIC X(15) VALUE SPACES.                  
010800     05  FILLER                  PIC X(40) VALUE                          
010900         "TAS (TRAP-LITE) ASSESSMENT REPORT".                             
011000     05  FILLER                  PIC X(23)                                
011100                  VALUE "Page Number:" JUSTIFIED RIGHT.                   
011200     05  PAGE-NBR-O              PIC ZZ9.                                 
011300                                                                          
011400 01  WS-BLANK-LINE.                                                       
011500     05  FILLER                  PIC X(132) VALUE SPACES.                 
011600                                                                          
011700 01  WS-BLOCK-LINE               PIC X(132).                              
011800                                                                          
011900******************************************************************        
012000* FIXED REFERENCE TABLES - PHRASES TESTED AGAINST EACH HIT'S              
012100* TEXT.  SMALL EMBEDDED VALUE-CLAUSE TABLES, HOUSE HABIT.                 
012200******************************************************************        
012300 01  WS-INTENT-TABLE.                                                     
012400     05  IT-PHRASE OCCURS 5 TIMES PIC X(30) VALUE SPACES.                 
012500 01  WS-TIMELINE-TABLE.                                                   
012600     05  TT-PHRASE OCCURS 3 TIMES PIC X(30) VALUE SPACES.                 
012700 01  WS-PATHWAY-TABLE.                                                    
012800     05  OT-PHRASE OCCURS 13 TIMES PIC X(30) VALUE SPACES.                
012900 01  WS-TIMEREF-TABLE.                                                    
013000     05  RT-PHRASE OCCURS 11 TIMES PIC X(30) VALUE SPACES.                
013100                                                                          
013200 01  WS-SUBSCRIPTS.                                                       
013300     05  WS-PH-SUB               PIC 9(02) COMP.                          
013400     05  WS-DT-OFF               PIC 9(02) COMP.                          
013500     05  WS-LIST-SUB             PIC 9(02) COMP.                          
013600     05  WS-LIST-MAX             PIC 9(02) COMP.                          
013700     05  WS-HALF-SUB             PIC 9(02) COMP.                          
013800                                                                          
013900 01  WS-DAY-TABLE.                                                        
014000     05  DT-ROW OCCURS 14 TIMES INDEXED BY DT-IDX.                        
014100         10  DT-COUNT            PIC 9(05) COMP.                          
014200 01  WS-DISTINCT-LIST.                                                    
014300     05  DL-OFFSET OCCURS 14 TIMES PIC 9(02) COMP.                        
014400                                                                          
014500 01  WS-POI-ACCUM.                                                        
014600     05  WS-HOLD-POI-ID          PIC 9(05).                               
014700     05  WS-TOTAL-HITS           PIC 9(05) COMP.                          
014800     05  WS-FLAG-LEAKAGE-SW      PIC X(01) VALUE "N".                     
014900         88  FL-LEAKAGE              VALUE "Y".                           
015000     05  WS-FLAG-PATHWAY-SW      PIC X(01) VALUE "N".                     
015100         88  FL-PATHWAY              VALUE "Y".                           
015200     05  WS-FLAG-TARGET-SW       PIC X(01) VALUE "N".                     
015300         88  FL-TARGET               VALUE "Y".                           
015400     05  WS-FLAG-FIXATION-SW     PIC X(01) VALUE "N".                     
015500         88  FL-FIXATION             VALUE "Y".                           
015600     05  WS-FLAG-ENERGY-SW       PIC X(01) VALUE "N".                     
015700         88  FL-ENERGY               VALUE "Y".                           
015800     05  WS-ENERGY-Z             PIC S9(03)V999.                          
015900     05  FILLER                  PIC X(04).                               
016000                                                                          
016100 01  WS-EVIDENCE-TABLE.                                                   
016200     05  EV-LINE OCCURS 3 TIMES  PIC X(60) VALUE SPACES.                  
016300     05  WS-EVIDENCE-COUNT       PIC 9(01) COMP.                          
016400                                                                          
016500 01  WS-HIT-WORK.                                                         
016600     05  WS-HIT-YEAR             PIC 9(04).                               
016700     05  WS-HIT-MONTH            PIC 9(02).                               
016800     05  WS-HIT-DAY              PIC 9(02).                               
016900     05  WS-HIT-DAYCOUNT         PIC 9(07) COMP.                          
017000     05  WS-TEXT-UC              PIC X(200).                              
017100     05  WS-HIT-TRIGGERED-SW     PIC X(01).                               
017200         88  HIT-TRIGGERED           VALUE "Y".                           
017300                                                                          
017400 01  WS-RUN-DATE                 PIC 9(08).                               
017500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                                 
017600     05  WS-RD-YEAR              PIC 9(04).                               
017700     05  WS-RD-MONTH             PIC 9(02).                               
017800     05  WS-RD-DAY               PIC 9(02).                               
017900 01  WS-TODAY-DAYCOUNT           PIC 9(07) COMP.                          
018000                                                                          
018100 01  WS-ENERGY-WORK.                                                      
018200     05  WS-EW-MEAN              PIC 9(05)V999.                           
018300     05  WS-EW-VARIANCE          PIC 9(07)V999.                           
018400     05  WS-EW-STD               PIC 9(05)V999.                           
018500     05  WS-EW-SUM               PIC 9(05)V999.                           
018600     05  WS-EW-SUM-SQ            PIC 9(07)V999.                           
018700     05  WS-EW-DIFF              PIC S9(05)V999.                          
018800     05  WS-EW-BASE-DAYS         PIC 9(01) COMP.                          
018900     05  FILLER                  PIC X(04).                               
019000                                                                          
019100 01  WS-SQRT-WORK.                                                        
019200     05  WS-SQRT-IN              PIC 9(07)V999.                           
019300     05  WS-SQRT-OUT             PIC 9(05)V999.                           
019400     05  WS-SQRT-ITER            PIC 9(02) COMP.                          
019500                                                                          
019600 01  TAS-SCORE-WORK.                                                      
019700     05  WS-TAS-RAW              PIC 9(05)V999.                           
019800     05  PA-TAS-SCORE-CLAMP      PIC 9(03)V999.                           
019900     05  WS-SCORE-1DEC           PIC 9(03)V9.                             
020000                                                                          
020100 01  WS-SUMMARY-WORK.                                                     
020200     05  WS-FLAG-LIST            PIC X(96) VALUE SPACES.                  
020300     05  WS-FLAG-NAME            PIC X(21) VALUE SPACES.                  
020400     05  WS-FLAG-PTR             PIC 9(03) COMP.                          
020500     05  WS-FIRST-FLAG-SW        PIC X(01) VALUE "Y".                     
020600                                                                          
020700 01  TIER-CALC-REC.                                                       
020800     05  TC-FUNCTION-SW          PIC X.                                   
020900     05  TC-SCORE-IN             PIC 9(03)V999.                           
021000     05  TC-TIER-OUT             PIC X(08).                               
021100     05  TC-ACTION-OUT           PIC X(60).                               
021200     05  TC-NOTIFY-OUT           PIC X(40).                               
021300     05  TC-WINDOW-OUT           PIC X(10).                               
021400 01  TC-RETURN-CD                PIC 9(4) COMP.                           
021500                                                                          
021600 01  TEXT-SCAN-REC.                                                       
021700     05  TX-FUNCTION-SW          PIC X.                                   
021800     05  TX-TEXT                 PIC X(200).                              
021900     05  TX-PHRASE               PIC X(30).                               
022000     05  TX-LENGTH-OUT           PIC 9(03).                               
022100     05  TX-FOUND-SW             PIC X.                                   
022200         88  TX-PHRASE-FOUND         VALUE "Y".                           
022300 01  TX-RETURN-LTH               PIC S9(4).                               
022400                                                                          
022500 COPY ABENDREC.                                                           
022600                                                                          
022700 01  WS-RUN-DATE-DISPLAY         PIC X(10) VALUE SPACES.                  
022800 01  WS-RUN-DATE-DISPLAY-R REDEFINES WS-RUN-DATE-DISPLAY.                 
022900     05  WS-RDD-YEAR             PIC X(04).                               
023000     05  WS-RDD-DASH1            PIC X(01).                               
023100     05  WS-RDD-MONTH            PIC X(02).                               
023200     05  WS-RDD-DASH2            PIC X(01).                               
023300     05  WS-RDD-DAY              PIC X(02).                               
023400                                                                          
023500 01  COUNTERS-AND-ACCUMULATORS.                                           
023600     05  RECORDS-READ            PIC S9(7) COMP.                          
023700     05  POI-GROUPS-PROCESSED    PIC S9(7) COMP.                          
023800     05  ASSESSMENTS-WRITTEN     PIC S9(7) COMP.                          
023900     05  WS-LINES                PIC S9(4) COMP.                          
024000     05  WS-PAGES                PIC S9(4) COMP.                          
024100     05  RETURN-CODE             PIC S9(4) COMP.                          
024200                                                                          
024300 PROCEDURE DIVISION.                                                      
024400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
024500     PERFORM 200-PROCESS-POI-GROUP THRU 200-EXIT                          
024600         UNTIL HITS-EXHAUSTED.                                            
024700     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
024800     MOVE ZERO TO RETURN-CODE.                                            
024900     GOBACK.                                                              
025000                                                                          
025100 000-HOUSEKEEPING.                                                        
025200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
025300     DISPLAY "******** BEGIN JOB TASASSES ********".                      
025400     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
025500     MOVE +1 TO WS-LINES.                                                 
025600     MOVE +1 TO WS-PAGES.                                                 
025700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                               
025800     MOVE WS-RD-YEAR TO HDR-YY.                                           
025900     MOVE WS-RD-MONTH TO HDR-MM.                                          
026000     MOVE WS-RD-DAY TO HDR-DD.                                            
026100     COMPUTE WS-TODAY-DAYCOUNT =                                          
026200             (WS-RD-YEAR * 360) + (WS-RD-MONTH * 30) + WS-RD-DAY.         
026300     MOVE WS-RD-YEAR TO WS-RDD-YEAR.                                      
026400     MOVE "-" TO WS-RDD-DASH1, WS-RDD-DASH2.                              
026500     MOVE WS-RD-MONTH TO WS-RDD-MONTH.                                    
026600     MOVE WS-RD-DAY TO WS-RDD-DAY.                                        
026700     PERFORM 010-LOAD-PHRASE-TABLES THRU 010-EXIT.                        
026800     OPEN INPUT POIHIT-FILE.                                              
026900     OPEN OUTPUT POIASSES-FILE, TASRPT, SYSOUT.                           
027000     READ POIHIT-FILE INTO POIHIT-REC                                     
027100         AT END                                                           
027200         MOVE "10" TO IFCODE                                              
027300         MOVE "N" TO MORE-HITS-SW                                         
027400         GO TO 000-EXIT.                                                  
027500     IF IFCODE NOT = "00"                                                 
027600         GO TO 1000-ABEND-RTN.                                            
027700     ADD 1 TO RECORDS-READ.                                               
027800     MOVE PH-POI-ID TO WS-HOLD-POI-ID.                                    
027900 000-EXIT.                                                                
028000     EXIT.                                                                
028100                                                                          
028200 010-LOAD-PHRASE-TABLES.                                                  
028300     MOVE "I WILL"     TO IT-PHRASE (1).                                  
028400     MOVE "WE WILL"    TO IT-PHRASE (2).                                  
028500     MOVE "GOING TO"   TO IT-PHRASE (3).                                  
028600     MOVE "PLAN TO"    TO IT-PHRASE (4).                                  
028700     MOVE "INTEND TO"  TO IT-PHRASE (5).                                  
028800                                                                          
028900     MOVE "TOMORROW"   TO TT-PHRASE (1).                                  
029000     MOVE "TONIGHT"    TO TT-PHRASE (2).                                  
029100     MOVE "NEXT WEEK"  TO TT-PHRASE (3).                                  
029200                                                                          
029300     MOVE "ROUTE"          TO OT-PHRASE (1).                              
029400     MOVE "ENTRANCE"       TO OT-PHRASE (2).                              
029500     MOVE "BADGE"          TO OT-PHRASE (3).                              
029600     MOVE "SCHEDULE"       TO OT-PHRASE (4).                              
029700     MOVE "RESIDENCE"      TO OT-PHRASE (5).                              
029800     MOVE "HOME ADDRESS"   TO OT-PHRASE (6).                              
029900     MOVE "WEAPON"         TO OT-PHRASE (7).                              
030000     MOVE "GUN"            TO OT-PHRASE (8).                              
030100     MOVE "RIFLE"          TO OT-PHRASE (9).                              
030200     MOVE "VENUE"          TO OT-PHRASE (10).                             
030300     MOVE "PARKING"        TO OT-PHRASE (11).                             
030400     MOVE "SECURITY GATE"  TO OT-PHRASE (12).                             
030500     MOVE "ACCESS"         TO OT-PHRASE (13).                             
030600                                                                          
030700     MOVE "TODAY"      TO RT-PHRASE (1).                                  
030800     MOVE "TOMORROW"   TO RT-PHRASE (2).                                  
030900     MOVE "THIS WEEK"  TO RT-PHRASE (3).                                  
031000     MOVE "NEXT WEEK"  TO RT-PHRASE (4).                                  
031100     MOVE "MONDAY"     TO RT-PHRASE (5).                                  
031200     MOVE "TUESDAY"    TO RT-PHRASE (6).                                  
031300     MOVE "WEDNESDAY"  TO RT-PHRASE (7).                                  
031400     MOVE "THURSDAY"   TO RT-PHRASE (8).                                  
031500     MOVE "FRIDAY"     TO RT-PHRASE (9).                                  
031600     MOVE "SATURDAY"   TO RT-PHRASE (10).                                 
031700     MOVE "SUNDAY"     TO RT-PHRASE (11).                                 
031800 010-EXIT.                                                                
031900     EXIT.                                                                
032000                                                                          
032100******************************************************************        
032200* 200-PROCESS-POI-GROUP - ONE CONTROL GROUP PER POI-ID, THE SHOP'S        
032300* OLD MATCH-MERGE SHAPE RUN HERE AGAINST A SINGLE SORTED FILE.            
032400******************************************************************        
032500 200-PROCESS-POI-GROUP.                                                   
032600     MOVE "200-PROCESS-POI-GROUP" TO PARA-NAME.                           
032700     PERFORM 210-INIT-POI-ACCUM THRU 210-EXIT.                            
032800     PERFORM 250-ACCUM-ONE-HIT THRU 250-EXIT                              
032900         UNTIL HITS-EXHAUSTED OR PH-POI-ID NOT = WS-HOLD-POI-ID.          
033000                                                                          
033100     IF WS-TOTAL-HITS = 0                                                 
033200         GO TO 200-EXIT.                                                  
033300                                                                          
033400     PERFORM 300-CALC-FIXATION THRU 300-EXIT.                             
033500     PERFORM 350-CALC-ENERGY-BURST THRU 350-EXIT.                         
033600     PERFORM 400-CALC-TAS-SCORE THRU 400-EXIT.                            
033700     PERFORM 450-RESOLVE-TIER THRU 450-EXIT.                              
033800     PERFORM 600-WRITE-POIASSES THRU 600-EXIT.                            
033900     PERFORM 700-WRITE-REPORT-BLOCK THRU 700-EXIT.                        
034000     ADD 1 TO POI-GROUPS-PROCESSED.                                       
034100 200-EXIT.                                                                
034200     EXIT.                                                                
034300                                                                          
034400 210-INIT-POI-ACCUM.                                                      
034500     MOVE 0 TO WS-TOTAL-HITS.                                             
034600     MOVE "N" TO WS-FLAG-LEAKAGE-SW, WS-FLAG-PATHWAY-SW,                  
034700                 WS-FLAG-TARGET-SW, WS-FLAG-FIXATION-SW,                  
034800                 WS-FLAG-ENERGY-SW.                                       
034900     MOVE 0 TO WS-ENERGY-Z, WS-EVIDENCE-COUNT.                            
035000     MOVE SPACES TO EV-LINE (1), EV-LINE (2), EV-LINE (3).                
035100     PERFORM 220-ZERO-DAY-TABLE THRU 220-EXIT                             
035200         VARYING WS-DT-OFF FROM 1 BY 1 UNTIL WS-DT-OFF > 14.              
035300 210-EXIT.                                                                
035400     EXIT.                                                                
035500                                                                          
035600 220-ZERO-DAY-TABLE.                                                      
035700     MOVE 0 TO DT-COUNT (WS-DT-OFF).                                      
035800 220-EXIT.                                                                
035900     EXIT.                                                                
036000                                                                          
036100******************************************************************        
036200* 250-ACCUM-ONE-HIT - ADD THE BUFFERED HIT TO THE POI'S 14-DAY            
036300* DAY TABLE IF IT FALLS INSIDE THE WINDOW, SCAN ITS TEXT FOR              
036400* FLAG PHRASES, THEN READ THE NEXT HIT AHEAD.                             
036500******************************************************************        
036600 250-ACCUM-ONE-HIT.                                                       
036700     MOVE "250-ACCUM-ONE-HIT" TO PARA-NAME.                               
036800     MOVE PH-DAY-YEAR  TO WS-HIT-YEAR.                                    
036900     MOVE PH-DAY-MONTH TO WS-HIT-MONTH.                                   
037000     MOVE PH-DAY-DAY   TO WS-HIT-DAY.                                     
037100     COMPUTE WS-HIT-DAYCOUNT =                                            
037200             (WS-HIT-YEAR * 360) + (WS-HIT-MONTH * 30)                    
037300              + WS-HIT-DAY.                                               
037400     IF WS-TODAY-DAYCOUNT < WS-HIT-DAYCOUNT                               
037500         GO TO 255-READ-AHEAD.                                            
037600     COMPUTE WS-DT-OFF = WS-TODAY-DAYCOUNT - WS-HIT-DAYCOUNT.             
037700     IF WS-DT-OFF > 13                                                    
037800         GO TO 255-READ-AHEAD.                                            
037900                                                                          
038000     ADD 1 TO DT-COUNT (WS-DT-OFF + 1).                                   
038100     ADD 1 TO WS-TOTAL-HITS.                                              
038200     PERFORM 260-SCAN-HIT-TEXT THRU 260-EXIT.                             
038300                                                                          
038400 255-READ-AHEAD.                                                          
038500     READ POIHIT-FILE INTO POIHIT-REC                                     
038600         AT END                                                           
038700         MOVE "10" TO IFCODE                                              
038800         MOVE "N" TO MORE-HITS-SW                                         
038900         GO TO 250-EXIT.                                                  
039000     IF IFCODE NOT = "00"                                                 
039100         GO TO 1000-ABEND-RTN.                                            
039200     ADD 1 TO RECORDS-READ.                                               
039300 250-EXIT.                                                                
039400     EXIT.                                                                
039500                                                                          
039600******************************************************************        
039700* 260-SCAN-HIT-TEXT - PHRASE-SCAN ONE HIT'S TEXT AGAINST THE              
039800* FIXED REFERENCE TABLES, RAISING THE POI-LEVEL LEAKAGE, PATHWAY          
039900* AND TARGETING-SPECIFICITY FLAGS AND CAPTURING UP TO 3 EVIDENCE          
040000* EXCERPTS.                                                               
040100******************************************************************        
040200 260-SCAN-HIT-TEXT.                                                       
040300     MOVE "260-SCAN-HIT-TEXT" TO PARA-NAME.                               
040400     MOVE "N" TO WS-HIT-TRIGGERED-SW.                                     
040500                                                                          
040600     MOVE "C" TO TX-FUNCTION-SW.                                          
040700     MOVE PH-TEXT TO TX-TEXT.                                             
040800     PERFORM 262-TEST-INTENT THRU 262-EXIT                                
040900         VARYING WS-PH-SUB FROM 1 BY 1                                    
041000         UNTIL WS-PH-SUB > 5 OR TX-PHRASE-FOUND.                          
041100     IF TX-PHRASE-FOUND                                                   
041200         MOVE "Y" TO WS-FLAG-LEAKAGE-SW                                   
041300         MOVE "Y" TO WS-HIT-TRIGGERED-SW.                                 
041400                                                                          
041500     IF NOT FL-LEAKAGE                                                    
041600         PERFORM 263-TEST-TIMELINE THRU 263-EXIT                          
041700             VARYING WS-PH-SUB FROM 1 BY 1                                
041800             UNTIL WS-PH-SUB > 3 OR TX-PHRASE-FOUND.                      
041900                                                                          
042000     IF NOT FL-LEAKAGE AND NOT TX-PHRASE-FOUND                            
042100         PERFORM 270-SCAN-AT-DIGIT THRU 270-EXIT.                         
042200                                                                          
042300     IF NOT FL-LEAKAGE AND TX-PHRASE-FOUND                                
042400         MOVE "Y" TO WS-FLAG-LEAKAGE-SW                                   
042500         MOVE "Y" TO WS-HIT-TRIGGERED-SW.                                 
042600                                                                          
042700     PERFORM 264-TEST-PATHWAY THRU 264-EXIT                               
042800         VARYING WS-PH-SUB FROM 1 BY 1                                    
042900         UNTIL WS-PH-SUB > 13 OR TX-PHRASE-FOUND.                         
043000     IF TX-PHRASE-FOUND                                                   
043100         MOVE "Y" TO WS-FLAG-PATHWAY-SW                                   
043200         MOVE "Y" TO WS-HIT-TRIGGERED-SW.                                 
043300                                                                          
043400     MOVE "N" TO TX-FOUND-SW.                                             
043500     IF PH-LOC-PRESENT                                                    
043600         PERFORM 265-TEST-TIMEREF THRU 265-EXIT                           
043700             VARYING WS-PH-SUB FROM 1 BY 1                                
043800             UNTIL WS-PH-SUB > 11 OR TX-PHRASE-FOUND                      
043900         IF NOT TX-PHRASE-FOUND                                           
044000             PERFORM 270-SCAN-AT-DIGIT THRU 270-EXIT.                     
044100     IF PH-LOC-PRESENT AND TX-PHRASE-FOUND                                
044200         MOVE "Y" TO WS-FLAG-TARGET-SW                                    
044300         MOVE "Y" TO WS-HIT-TRIGGERED-SW.                                 
044400                                                                          
044500     IF HIT-TRIGGERED AND WS-EVIDENCE-COUNT < 3                           
044600         ADD 1 TO WS-EVIDENCE-COUNT                                       
044700         MOVE PH-TEXT (1:60) TO EV-LINE (WS-EVIDENCE-COUNT).              
044800 260-EXIT.                                                                
044900     EXIT.                                                                
045000                                                                          
045100 262-TEST-INTENT.                                                         
045200     MOVE IT-PHRASE (WS-PH-SUB) TO TX-PHRASE.                             
045300     CALL "TXTSCAN" USING TEXT-SCAN-REC, TX-RETURN-LTH.                   
045400 262-EXIT.                                                                
045500     EXIT.                                                                
045600                                                                          
045700 263-TEST-TIMELINE.                                                       
045800     MOVE TT-PHRASE (WS-PH-SUB) TO TX-PHRASE.                             
045900     CALL "TXTSCAN" USING TEXT-SCAN-REC, TX-RETURN-LTH.                   
046000 263-EXIT.                                                                
046100     EXIT.                                                                
046200                                                                          
046300 264-TEST-PATHWAY.                                                        
046400     MOVE OT-PHRASE (WS-PH-SUB) TO TX-PHRASE.                             
046500     CALL "TXTSCAN" USING TEXT-SCAN-REC, TX-RETURN-LTH.                   
046600 264-EXIT.                                                                
046700     EXIT.                                                                
046800                                                                          
046900 265-TEST-TIMEREF.                                                        
047000     MOVE RT-PHRASE (WS-PH-SUB) TO TX-PHRASE.                             
047100     CALL "TXTSCAN" USING TEXT-SCAN-REC, TX-RETURN-LTH.                   
047200 265-EXIT.                                                                
047300     EXIT.                                                                
047400                                                                          
047500******************************************************************        
047600* 270-SCAN-AT-DIGIT - CATCHES NUMERIC TIME REFERENCES TXTSCAN'S           
047700* FIXED-PHRASE MATCH CANNOT EXPRESS - "AT 1900" / "BETWEEN 14".           
047800* SETS TX-FOUND-SW THE SAME AS A PHRASE HIT WOULD.                        
047900******************************************************************        
048000 270-SCAN-AT-DIGIT.                                                       
048100     MOVE "N" TO TX-FOUND-SW.                                             
048200     MOVE PH-TEXT TO WS-TEXT-UC.                                          
048300     INSPECT WS-TEXT-UC CONVERTING                                        
048400         "abcdefghijklmnopqrstuvwxyz" TO                                  
048500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
048600     PERFORM 272-TEST-ONE-POS THRU 272-EXIT                               
048700         VARYING WS-SCAN-POS FROM 1 BY 1                                  
048800         UNTIL WS-SCAN-POS > 191 OR TX-PHRASE-FOUND.                      
048900 270-EXIT.                                                                
049000     EXIT.                                                                
049100                                                                          
049200 272-TEST-ONE-POS.                                                        
049300     IF WS-TEXT-UC (WS-SCAN-POS:3) = "AT "                                
049400         IF WS-TEXT-UC (WS-SCAN-POS + 3:1) >= "0" AND                     
049500            WS-TEXT-UC (WS-SCAN-POS + 3:1) <= "9"                         
049600             MOVE "Y" TO TX-FOUND-SW                                      
049700             GO TO 272-EXIT.                                              
049800     IF WS-SCAN-POS > 183                                                 
049900         GO TO 272-EXIT.                                                  
050000     IF WS-TEXT-UC (WS-SCAN-POS:8) = "BETWEEN "                           
050100         IF WS-TEXT-UC (WS-SCAN-POS + 8:1) >= "0" AND                     
050200            WS-TEXT-UC (WS-SCAN-POS + 8:1) <= "9"                         
050300             MOVE "Y" TO TX-FOUND-SW.                                     
050400 272-EXIT.                                                                
050500     EXIT.                                                                
050600                                                                          
050700******************************************************************        
050800* 300-CALC-FIXATION - FIXATION TRAP-LITE FLAG.  BUILDS THE LIST OF        
050900* DISTINCT HIT-DAYS IN CHRONOLOGICAL (OLDEST-FIRST) ORDER, THEN           
051000* COMPARES THE HIT VOLUME OF THE SECOND HALF OF THOSE DAYS                
051100* AGAINST THE FIRST HALF - A RISING SECOND HALF IS FIXATION.              
051200******************************************************************        
051300 300-CALC-FIXATION.                                                       
051400     MOVE "300-CALC-FIXATION" TO PARA-NAME.                               
051500     MOVE 0 TO WS-LIST-MAX.                                               
051600     PERFORM 310-BUILD-DISTINCT-LIST THRU 310-EXIT                        
051700         VARYING WS-DT-OFF FROM 14 BY -1 UNTIL WS-DT-OFF = 0.             
051800     MOVE WS-LIST-MAX TO PA-DISTINCT-DAYS.                                
051900                                                                          
052000     IF WS-LIST-MAX < 3                                                   
052100         GO TO 300-EXIT.                                                  
052200                                                                          
052300     COMPUTE WS-HALF-SUB = WS-LIST-MAX / 2.                               
052400     IF WS-HALF-SUB = 0                                                   
052500         MOVE 1 TO WS-HALF-SUB.                                           
052600                                                                          
052700     MOVE 0 TO WS-EW-SUM.                                                 
052800     PERFORM 320-SUM-FIRST-HALF THRU 320-EXIT                             
052900         VARYING WS-LIST-SUB FROM 1 BY 1                                  
053000         UNTIL WS-LIST-SUB > WS-HALF-SUB.                                 
053100     MOVE WS-EW-SUM TO WS-EW-DIFF.                                        
053200                                                                          
053300     MOVE 0 TO WS-EW-SUM.                                                 
053400     PERFORM 330-SUM-SECOND-HALF THRU 330-EXIT                            
053500         VARYING WS-LIST-SUB FROM WS-HALF-SUB BY 1                        
053600         UNTIL WS-LIST-SUB > WS-LIST-MAX.                                 
053700                                                                          
053800     IF WS-EW-SUM > WS-EW-DIFF                                            
053900         MOVE "Y" TO WS-FLAG-FIXATION-SW.                                 
054000 300-EXIT.                                                                
054100     EXIT.                                                                
054200                                                                          
054300 310-BUILD-DISTINCT-LIST.                                                 
054400     IF DT-COUNT (WS-DT-OFF) > 0                                          
054500         ADD 1 TO WS-LIST-MAX                                             
054600         MOVE WS-DT-OFF TO DL-OFFSET (WS-LIST-MAX).                       
054700 310-EXIT.                                                                
054800     EXIT.                                                                
054900                                                                          
055000 320-SUM-FIRST-HALF.                                                      
055100     ADD DT-COUNT (DL-OFFSET (WS-LIST-SUB)) TO WS-EW-SUM.                 
055200 320-EXIT.                                                                
055300     EXIT.                                                                
055400                                                                          
055500 330-SUM-SECOND-HALF.                                                     
055600     IF WS-LIST-SUB = WS-HALF-SUB                                         
055700         GO TO 330-EXIT.                                                  
055800     ADD DT-COUNT (DL-OFFSET (WS-LIST-SUB)) TO WS-EW-SUM.                 
055900 330-EXIT.                                                                
056000     EXIT.                                                                
056100                                                                          
056200******************************************************************        
056300* 350-CALC-ENERGY-BURST - ENERGY-BURST TRAP-LITE FLAG.  COMPARES          
056400* TODAY'S HIT COUNT AGAINST THE MEAN OF THE PRIOR 7 DAYS VIA A            
056500* POPULATION-VARIANCE Z-SCORE, STANDARD DEVIATION FLOORED AT              
056600* 0.5 SO A QUIET BASELINE DOES NOT DIVIDE DOWN TO NOTHING.  AT            
056700* LEAST 3 OF THE 7 PRIOR DAYS MUST CARRY HIT DATA OR THE FLAG             
056800* STAYS OFF AND THE Z-SCORE IS FORCED TO ZERO - SAME BASELINE-            
056900* DEPTH GATE RSKSCORE USES FOR ITS FREQUENCY FACTOR.                      
057000******************************************************************        
057100 350-CALC-ENERGY-BURST.                                                   
057200     MOVE "350-CALC-ENERGY-BURST" TO PARA-NAME.                           
057300     MOVE 0 TO WS-EW-SUM, WS-EW-BASE-DAYS.                                
057400     PERFORM 360-SUM-BASELINE-DAY THRU 360-EXIT                           
057500         VARYING WS-DT-OFF FROM 2 BY 1 UNTIL WS-DT-OFF > 8.               
057600                                                                          
057700     IF WS-EW-BASE-DAYS < 3                                               
057800         MOVE 0 TO WS-ENERGY-Z                                            
057900         GO TO 350-EXIT.                                                  
058000                                                                          
058100     COMPUTE WS-EW-MEAN ROUNDED = WS-EW-SUM / 7.                          
058200                                                                          
058300     MOVE 0 TO WS-EW-SUM-SQ.                                              
058400     PERFORM 370-SUM-SQ-DEV THRU 370-EXIT                                 
058500         VARYING WS-DT-OFF FROM 2 BY 1 UNTIL WS-DT-OFF > 8.               
058600     COMPUTE WS-EW-VARIANCE ROUNDED = WS-EW-SUM-SQ / 7.                   
058700                                                                          
058800     MOVE WS-EW-VARIANCE TO WS-SQRT-IN.                                   
058900     PERFORM 380-CALC-SQRT THRU 380-EXIT.                                 
059000     MOVE WS-SQRT-OUT TO WS-EW-STD.                                       
059100     IF WS-EW-STD < 0.5                                                   
059200         MOVE 0.5 TO WS-EW-STD.                                           
059300                                                                          
059400     COMPUTE WS-EW-DIFF = DT-COUNT (1) - WS-EW-MEAN.                      
059500     COMPUTE WS-ENERGY-Z ROUNDED = WS-EW-DIFF / WS-EW-STD.                
059600     IF WS-ENERGY-Z >= 2.0                                                
059700         MOVE "Y" TO WS-FLAG-ENERGY-SW.                                   
059800 350-EXIT.                                                                
059900     EXIT.                                                                
060000                                                                          
060100 360-SUM-BASELINE-DAY.                                                    
060200     IF DT-COUNT (WS-DT-OFF) > 0                                          
060300         ADD 1 TO WS-EW-BASE-DAYS.                                        
060400     ADD DT-COUNT (WS-DT-OFF) TO WS-EW-SUM.                               
060500 360-EXIT.                                                                
060600     EXIT.                                                                
060700                                                                          
060800 370-SUM-SQ-DEV.                                                          
060900     COMPUTE WS-EW-DIFF = DT-COUNT (WS-DT-OFF) - WS-EW-MEAN.              
061000     COMPUTE WS-EW-SUM-SQ ROUNDED =                                       
061100             WS-EW-SUM-SQ + (WS-EW-DIFF * WS-EW-DIFF).                    
061200 370-EXIT.                                                                
061300     EXIT.                                                                
061400                                                                          
061500******************************************************************        
061600* 380-CALC-SQRT - HOUSE NEWTON-RAPHSON SQUARE ROOT.  NO VENDOR            
061700* INTRINSIC IS CARRIED ON THIS COMPILER, SO EVERY PROGRAM THAT            
061800* NEEDS ONE BUILDS ITS OWN COPY OF THIS PARAGRAPH.                        
061900******************************************************************        
062000 380-CALC-SQRT.                                                           
062100     IF WS-SQRT-IN = 0                                                    
062200         MOVE 0 TO WS-SQRT-OUT                                            
062300         GO TO 380-EXIT.                                                  
062400     MOVE WS-SQRT-IN TO WS-SQRT-OUT.                                      
062500     PERFORM 390-NEWTON-STEP THRU 390-EXIT                                
062600         VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 12.        
062700 380-EXIT.                                                                
062800     EXIT.                                                                
062900                                                                          
063000 390-NEWTON-STEP.                                                         
063100     COMPUTE WS-SQRT-OUT ROUNDED =                                        
063200             (WS-SQRT-OUT + (WS-SQRT-IN / WS-SQRT-OUT)) / 2.              
063300 390-EXIT.                                                                
063400     EXIT.                                                                
063500                                                                          
063600******************************************************************        
063700* 400-CALC-TAS-SCORE - TRAP-ASSESSMENT SCORE.  ADDITIVE, EACH             
063800* TRAP-LITE FLAG CONTRIBUTING ITS FIXED WEIGHT, CAPPED AT 100.            
063900******************************************************************        
064000 400-CALC-TAS-SCORE.                                                      
064100     MOVE "400-CALC-TAS-SCORE" TO PARA-NAME.                              
064200     MOVE 0 TO WS-TAS-RAW.                                                
064300     IF FL-FIXATION                                                       
064400         ADD 25 TO WS-TAS-RAW.                                            
064500     IF FL-ENERGY                                                         
064600         ADD 20 TO WS-TAS-RAW.                                            
064700     IF FL-LEAKAGE                                                        
064800         ADD 20 TO WS-TAS-RAW.                                            
064900     IF FL-PATHWAY                                                        
065000         ADD 20 TO WS-TAS-RAW.                                            
065100     IF FL-TARGET                                                         
065200         ADD 15 TO WS-TAS-RAW.                                            
065300     IF WS-TAS-RAW > 100                                                  
065400         MOVE 100 TO PA-TAS-SCORE-CLAMP                                   
065500     ELSE                                                                 
065600         MOVE WS-TAS-RAW TO PA-TAS-SCORE-CLAMP.                           
065700 400-EXIT.                                                                
065800     EXIT.                                                                
065900                                                                          
066000******************************************************************        
066100* 450-RESOLVE-TIER - HANDS THE CLAMPED SCORE TO THE SHARED TIER           
066200* CALCULATOR, FUNCTION "T" FOR THE TAS ESCALATION LADDER.                 
066300******************************************************************        
066400 450-RESOLVE-TIER.                                                        
066500     MOVE "450-RESOLVE-TIER" TO PARA-NAME.                                
066600     MOVE "T" TO TC-FUNCTION-SW.                                          
066700     MOVE PA-TAS-SCORE-CLAMP TO TC-SCORE-IN.                              
066800     CALL "TIERCALC" USING TIER-CALC-REC, TC-RETURN-CD.                   
066900 450-EXIT.                                                                
067000     EXIT.                                                                
067100                                                                          
067200******************************************************************        
067300* 600-WRITE-POIASSES - ONE OUTPUT ROW PER POI CONTROL GROUP.              
067400******************************************************************        
067500 600-WRITE-POIASSES.                                                      
067600     MOVE "600-WRITE-POIASSES" TO PARA-NAME.                              
067700     MOVE WS-HOLD-POI-ID TO PA-POI-ID.                                    
067800     MOVE 0 TO PA-FIXATION, PA-ENERGY, PA-LEAKAGE, PA-PATHWAY,            
067900               PA-TARGETING.                                              
068000     IF FL-FIXATION MOVE 1 TO PA-FIXATION.                                
068100     IF FL-ENERGY   MOVE 1 TO PA-ENERGY.                                  
068200     IF FL-LEAKAGE  MOVE 1 TO PA-LEAKAGE.                                 
068300     IF FL-PATHWAY  MOVE 1 TO PA-PATHWAY.                                 
068400     IF FL-TARGET   MOVE 1 TO PA-TARGETING.                               
068500     MOVE PA-TAS-SCORE-CLAMP TO PA-TAS-SCORE.                             
068600     MOVE WS-TOTAL-HITS TO PA-HITS.                                       
068700     MOVE WS-ENERGY-Z TO PA-ENERGY-Z.                                     
068800     MOVE TC-TIER-OUT TO PA-TIER.                                         
068900     MOVE SPACES TO FD-POIASSES-REC.                                      
069000     MOVE POIASSES-REC TO FD-POIASSES-REC.                                
069100     WRITE FD-POIASSES-REC.                                               
069200     ADD 1 TO ASSESSMENTS-WRITTEN.                                        
069300 600-EXIT.                                                                
069400     EXIT.                                                                
069500                                                                          
069600******************************************************************        
069700* 700-WRITE-REPORT-BLOCK - ONE NARRATIVE BLOCK PER POI: ID,               
069800* SCORE, TIER, FLAGS FIRED, UP TO 3 EVIDENCE EXCERPTS, THE                
069900* TIER'S RECOMMENDED ACTION, AND A ONE-LINE SUMMARY.                      
070000******************************************************************        
070100 700-WRITE-REPORT-BLOCK.                                                  
070200     MOVE "700-WRITE-REPORT-BLOCK" TO PARA-NAME.                          
070300     IF WS-LINES > 46                                                     
070400         PERFORM 800-PAGE-BREAK THRU 800-EXIT.                            
070500                                                                          
070600     MOVE SPACES TO WS-BLOCK-LINE.                                        
070700     STRING "POI ID: " PA-POI-ID                                          
070800         "   TAS SCORE: " PA-TAS-SCORE                                    
070900         "   TIER: " PA-TIER                                              
071000         DELIMITED BY SIZE INTO WS-BLOCK-LINE.                            
071100     WRITE RPT-REC FROM WS-BLOCK-LINE.                                    
071200     ADD 1 TO WS-LINES.                                                   
071300                                                                          
071400     MOVE SPACES TO WS-BLOCK-LINE.                                        
071500     STRING "  HITS: " PA-HITS                                            
071600         "   DISTINCT DAYS: " PA-DISTINCT-DAYS                            
071700         "   ENERGY Z: " PA-ENERGY-Z                                      
071800         DELIMITED BY SIZE INTO WS-BLOCK-LINE.                            
071900     WRITE RPT-REC FROM WS-BLOCK-LINE.                                    
072000     ADD 1 TO WS-LINES.                                                   
072100                                                                          
072200     PERFORM 710-WRITE-FLAG-LINES THRU 710-EXIT.                          
072300     PERFORM 720-WRITE-EVIDENCE THRU 720-EXIT.                            
072400     PERFORM 730-WRITE-ACTIONS THRU 730-EXIT.                             
072500                                                                          
072600     IF TC-NOTIFY-OUT NOT = SPACES                                        
072700         MOVE SPACES TO WS-BLOCK-LINE                                     
072800         STRING "  NOTIFY: " TC-NOTIFY-OUT                                
072900             "   RESPONSE WINDOW: " TC-WINDOW-OUT                         
073000             DELIMITED BY SIZE INTO WS-BLOCK-LINE                         
073100         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
073200         ADD 1 TO WS-LINES.                                               
073300                                                                          
073400     PERFORM 740-BUILD-SUMMARY THRU 740-EXIT.                             
073500     WRITE RPT-REC FROM WS-BLOCK-LINE.                                    
073600     ADD 1 TO WS-LINES.                                                   
073700                                                                          
073800     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
073900     ADD 1 TO WS-LINES.                                                   
074000 700-EXIT.                                                                
074100     EXIT.                                                                
074200                                                                          
074300******************************************************************        
074400* 730-WRITE-ACTIONS - RECOMMENDED-ACTION LINES FOR THE TAS TIER.          
074500* BASE ACTION IS THE TIER'S OWN TEXT; SCORE >= 65 ADDS TWO FOLLOW         
074600* -UP LINES; SCORE >= 85 PREPENDS AND APPENDS A LINE ON TOP OF            
074700* THAT.                                                                   
074800******************************************************************        
074900 730-WRITE-ACTIONS.                                                       
075000     IF PA-TAS-SCORE-CLAMP >= 85                                          
075100         MOVE SPACES TO WS-BLOCK-LINE                                     
075200         STRING "  ACTION: IMMEDIATE: Brief detail leader and "           
075300             "intel manager." DELIMITED BY SIZE INTO WS-BLOCK-LINE        
075400         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
075500         ADD 1 TO WS-LINES.                                               
075600                                                                          
075700     MOVE SPACES TO WS-BLOCK-LINE.                                        
075800     STRING "  ACTION: " TC-ACTION-OUT                                    
075900         DELIMITED BY SIZE INTO WS-BLOCK-LINE.                            
076000     WRITE RPT-REC FROM WS-BLOCK-LINE.                                    
076100     ADD 1 TO WS-LINES.                                                   
076200                                                                          
076300     IF PA-TAS-SCORE-CLAMP >= 65                                          
076400         MOVE SPACES TO WS-BLOCK-LINE                                     
076500         STRING "  ACTION: Review all POI hits for additional "           
076600             "corroborating detail." DELIMITED BY SIZE                    
076700             INTO WS-BLOCK-LINE                                           
076800         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
076900         ADD 1 TO WS-LINES                                                
077000         MOVE SPACES TO WS-BLOCK-LINE                                     
077100         STRING "  ACTION: Verify protectee's current location "          
077200             "and itinerary." DELIMITED BY SIZE INTO WS-BLOCK-LINE        
077300         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
077400         ADD 1 TO WS-LINES.                                               
077500                                                                          
077600     IF PA-TAS-SCORE-CLAMP >= 85                                          
077700         MOVE SPACES TO WS-BLOCK-LINE                                     
077800         STRING "  ACTION: Consider enhanced protective posture."         
077900             DELIMITED BY SIZE INTO WS-BLOCK-LINE                         
078000         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
078100         ADD 1 TO WS-LINES.                                               
078200 730-EXIT.                                                                
078300     EXIT.                                                                
078400                                                                          
078500******************************************************************        
078600* 740-BUILD-SUMMARY - THE ONE-LINE TRAP-ASSESSMENT SUMMARY.               
078700******************************************************************        
078800 740-BUILD-SUMMARY.                                                       
078900     COMPUTE WS-SCORE-1DEC ROUNDED = PA-TAS-SCORE-CLAMP.                  
079000     MOVE SPACES TO WS-BLOCK-LINE.                                        
079100     IF NOT FL-FIXATION AND NOT FL-ENERGY AND NOT FL-LEAKAGE              
079200        AND NOT FL-PATHWAY AND NOT FL-TARGET                              
079300         STRING "  SUMMARY: TAS " WS-SCORE-1DEC                           
079400             " - No TRAP-lite flags active. " TC-ACTION-OUT               
079500             DELIMITED BY SIZE INTO WS-BLOCK-LINE                         
079600         GO TO 740-EXIT.                                                  
079700                                                                          
079800     PERFORM 745-BUILD-FLAG-LIST THRU 745-EXIT.                           
079900     STRING "  SUMMARY: Escalate: TAS " WS-SCORE-1DEC                     
080000         " (" PA-TIER ").  TRAP-lite flags: " WS-FLAG-LIST                
080100         DELIMITED BY SIZE INTO WS-BLOCK-LINE.                            
080200 740-EXIT.                                                                
080300     EXIT.                                                                
080400                                                                          
080500 745-BUILD-FLAG-LIST.                                                     
080600     MOVE SPACES TO WS-FLAG-LIST.                                         
080700     MOVE 1 TO WS-FLAG-PTR.                                               
080800     MOVE "Y" TO WS-FIRST-FLAG-SW.                                        
080900     IF FL-FIXATION                                                       
081000         MOVE "fixation" TO WS-FLAG-NAME                                  
081100         PERFORM 746-APPEND-FLAG-NAME THRU 746-EXIT.                      
081200     IF FL-ENERGY                                                         
081300         MOVE "energy_burst" TO WS-FLAG-NAME                              
081400         PERFORM 746-APPEND-FLAG-NAME THRU 746-EXIT.                      
081500     IF FL-LEAKAGE                                                        
081600         MOVE "leakage" TO WS-FLAG-NAME                                   
081700         PERFORM 746-APPEND-FLAG-NAME THRU 746-EXIT.                      
081800     IF FL-PATHWAY                                                        
081900         MOVE "pathway" TO WS-FLAG-NAME                                   
082000         PERFORM 746-APPEND-FLAG-NAME THRU 746-EXIT.                      
082100     IF FL-TARGET                                                         
082200         MOVE "targeting_specificity" TO WS-FLAG-NAME                     
082300         PERFORM 746-APPEND-FLAG-NAME THRU 746-EXIT.                      
082400     STRING ".  " PA-HITS " hit(s) across " PA-DISTINCT-DAYS              
082500         " day(s).  Response window: " TC-WINDOW-OUT                      
082600         DELIMITED BY SIZE INTO WS-FLAG-LIST                              
082700         WITH POINTER WS-FLAG-PTR.                                        
082800 745-EXIT.                                                                
082900     EXIT.                                                                
083000                                                                          
083100 746-APPEND-FLAG-NAME.                                                    
083200     IF WS-FIRST-FLAG-SW = "Y"                                            
083300         STRING WS-FLAG-NAME DELIMITED BY SIZE                            
083400             INTO WS-FLAG-LIST WITH POINTER WS-FLAG-PTR                   
083500         MOVE "N" TO WS-FIRST-FLAG-SW                                     
083600     ELSE                                                                 
083700         STRING ", " WS-FLAG-NAME DELIMITED BY SIZE                       
083800             INTO WS-FLAG-LIST WITH POINTER WS-FLAG-PTR.                  
083900 746-EXIT.                                                                
084000     EXIT.                                                                
084100                                                                          
084200 710-WRITE-FLAG-LINES.                                                    
084300     IF FL-FIXATION                                                       
084400         MOVE SPACES TO WS-BLOCK-LINE                                     
084500         STRING "  FLAG - FIXATION: sustained pattern across "            
084600             "multiple days." DELIMITED BY SIZE INTO WS-BLOCK-LINE        
084700         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
084800         ADD 1 TO WS-LINES.                                               
084900     IF FL-ENERGY                                                         
085000         MOVE SPACES TO WS-BLOCK-LINE                                     
085100         STRING "  FLAG - ENERGY BURST: hit volume spiked versus "        
085200             "the 7-day baseline." DELIMITED BY SIZE                      
085300             INTO WS-BLOCK-LINE                                           
085400         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
085500         ADD 1 TO WS-LINES.                                               
085600     IF FL-LEAKAGE                                                        
085700         MOVE SPACES TO WS-BLOCK-LINE                                     
085800         STRING "  FLAG - LEAKAGE: intent or timeline language "          
085900             "detected in hit text." DELIMITED BY SIZE                    
086000             INTO WS-BLOCK-LINE                                           
086100         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
086200         ADD 1 TO WS-LINES.                                               
086300     IF FL-PATHWAY                                                        
086400         MOVE SPACES TO WS-BLOCK-LINE                                     
086500         STRING "  FLAG - PATHWAY: operational or logistical "            
086600             "detail detected in hit text." DELIMITED BY SIZE             
086700             INTO WS-BLOCK-LINE                                           
086800         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
086900         ADD 1 TO WS-LINES.                                               
087000     IF FL-TARGET                                                         
087100         MOVE SPACES TO WS-BLOCK-LINE                                     
087200         STRING "  FLAG - TARGETING SPECIFICITY: location and a "         
087300             "time reference combined in one hit."                        
087400             DELIMITED BY SIZE INTO WS-BLOCK-LINE                         
087500         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
087600         ADD 1 TO WS-LINES.                                               
087700     IF NOT FL-FIXATION AND NOT FL-ENERGY AND NOT FL-LEAKAGE              
087800        AND NOT FL-PATHWAY AND NOT FL-TARGET                              
087900         MOVE SPACES TO WS-BLOCK-LINE                                     
088000         STRING "  NO TRAP-LITE FLAGS ACTIVE FOR THIS POI."               
088100             DELIMITED BY SIZE INTO WS-BLOCK-LINE                         
088200         WRITE RPT-REC FROM WS-BLOCK-LINE                                 
088300         ADD 1 TO WS-LINES.                                               
088400 710-EXIT.                                                                
088500     EXIT.                                                                
088600                                                                          
088700 720-WRITE-EVIDENCE.                                                      
088800     IF WS-EVIDENCE-COUNT = 0                                             
088900         GO TO 720-EXIT.                                                  
089000     PERFORM 725-WRITE-ONE-EVIDENCE THRU 725-EXIT                         
089100         VARYING WS-LIST-SUB FROM 1 BY 1                                  
089200         UNTIL WS-LIST-SUB > WS-EVIDENCE-COUNT.                           
089300 720-EXIT.                                                                
089400     EXIT.                                                                
089500                                                                          
089600 725-WRITE-ONE-EVIDENCE.                                                  
089700     MOVE SPACES TO WS-BLOCK-LINE.                                        
089800     STRING "  EVIDENCE: " EV-LINE (WS-LIST-SUB)                          
089900         DELIMITED BY SIZE INTO WS-BLOCK-LINE.                            
090000     WRITE RPT-REC FROM WS-BLOCK-LINE.                                    
090100     ADD 1 TO WS-LINES.                                                   
090200 725-EXIT.                                                                
090300     EXIT.                                                                
090400                                                                          
090500******************************************************************        
090600* 800-PAGE-BREAK / 810-WRITE-PAGE-HDR - PAGE-HEADER PAGINATION            
090700* CARRIED OVER FROM THE OLD PATLIST REPORT.                               
090800******************************************************************        
090900 800-PAGE-BREAK.                                                          
091000     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
091100     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
091200     PERFORM 810-WRITE-PAGE-HDR THRU 810-EXIT.                            
091300 800-EXIT.                                                                
091400     EXIT.                                                                
091500                                                                          
091600 810-WRITE-PAGE-HDR.                                                      
091700     ADD 1 TO WS-PAGES.                                                   
091800     MOVE WS-PAGES TO PAGE-NBR-O.                                         
091900     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.             
092000     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
092100     MOVE 0 TO WS-LINES.                                                  
092200 810-EXIT.                                                                
092300     EXIT.                                                                
092400                                                                          
092500******************************************************************        
092600* 900-CLEANUP - WRAP-UP, COUNTS TO SYSOUT, CLOSE ALL FILES.               
092700******************************************************************        
092800 900-CLEANUP.                                                             
092900     MOVE "900-CLEANUP" TO PARA-NAME.                                     
093000     MOVE SPACES TO SYSOUT-REC.                                           
093100     STRING "TASASSES - RUN DATE: " WS-RUN-DATE-DISPLAY                   
093200         "  POI GROUPS: " POI-GROUPS-PROCESSED                            
093300         "  ASSESSMENTS WRITTEN: " ASSESSMENTS-WRITTEN                    
093400         DELIMITED BY SIZE INTO SYSOUT-REC.                               
093500     WRITE SYSOUT-REC.                                                    
093600     PERFORM 950-CLOSE-FILES THRU 950-EXIT.                               
093700     DISPLAY "******** END JOB TASASSES ********".                        
093800 900-EXIT.                                                                
093900     EXIT.                                                                
094000                                                                          
094100 950-CLOSE-FILES.                                                         
094200     CLOSE POIHIT-FILE, POIASSES-FILE, TASRPT, SYSOUT.                    
094300 950-EXIT.                                                                
094400     EXIT.                                                                
094500                                                                          
094600******************************************************************        
094700* 1000-ABEND-RTN - UNRECOVERABLE FILE-STATUS ERROR.  FORCES A             
094800* DIVIDE-BY-ZERO SO THE JOB STEP CONDITION CODE SHOWS AN ABEND,           
094900* NOT A QUIET NON-ZERO RETURN-CODE.                                       
095000******************************************************************        
095100 1000-ABEND-RTN.                                                          
095200     WRITE SYSOUT-REC FROM ABEND-REC.                                     
095300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.                               
095400     DISPLAY "*** ABNORMAL END OF JOB TASASSES ***"                       
095500         UPON CONSOLE.                                                    
095600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

000100*****************************************************************         
000200* KEYWORD  -  WATCHLIST KEYWORD RECORD.  ONE ROW PER MONITORED            
000300*             TERM.  WEIGHT AND ACTIVE FLAG ARE MAINTAINED BY             
000400*             KWNEDIT; READ AS A KEYED LOOKUP TABLE BY RSKSCORE           
000500*             AND BKTEST.                                                 
000600*****************************************************************         
000700 01  KEYWORD-REC.                                                         
000800     05  KW-ID                     PIC 9(05).                             
000900     05  KW-TERM                   PIC X(40).                             
001000     05  KW-CATEGORY               PIC X(20).                             
001100     05  KW-WEIGHT                 PIC 9V99.                              
001200     05  KW-ACTIVE                 PIC 9.                                 
001300         88  KW-IS-ACTIVE              VALUE 1.                           
001400         88  KW-IS-INACTIVE            VALUE 0.                           
001500     05  FILLER                    PIC X(32).                             

000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  SRCEVAL.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/01/08.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  010108 JS  0000  ORIGINAL BASELINE - TRMTSRCH RETIRED, SOURCE          
001200*                   QUALITY METRICS JOB MOVED HERE UNDER TICKET           
001300*                   TI-4471                                               
001400*  032009 RWH 4471  ADDED 050-LOAD-ALERT-COUNTS TABLE BUILD               
001500*  040609 RWH 4502  ADDED PRECISION/RECALL/F1 COMPUTATION                 
001600*  042209 RWH 4512  ADDED BAYESIAN CREDIBILITY COLUMN                     
001700*  091199 RWH Y2K1  YEAR-2000 REVIEW - NO DATE FIELDS PRINTED ON          
001800*                   THIS REPORT, NO CHANGE REQUIRED                       
001900*  081410 JLK 5640  FN FLOORED AT ZERO PER MODEL REVIEW                   
002000*  052613 RWH 6204  FINAL COUNT LINE ADDED PER REPORT STANDARDS           
002100******************************************************************        
002200                                                                          
002300 ENVIRONMENT DIVISION.                                                    
002400 CONFIGURATION SECTION.                                                   
002500 SOURCE-COMPUTER. IBM-390.                                                
002600 OBJECT-COMPUTER. IBM-390.                                                
002700 SPECIAL-NAMES.                                                           
002800     C01 IS TOP-OF-FORM.                                                  
002900 INPUT-OUTPUT SECTION.                                                    
003000 FILE-CONTROL.                                                            
003100     SELECT SYSOUT                                                        
003200     ASSIGN TO UT-S-SYSOUT                                                
003300       ORGANIZATION IS SEQUENTIAL.                                        
003400                                                                          
003500     SELECT ALERT-FILE                                                    
003600     ASSIGN TO UT-S-ALERTIN                                               
003700       ACCESS MODE IS SEQUENTIAL                                          
003800       FILE STATUS IS IFCODE.                                             
003900                                                                          
004000     SELECT SOURCE-FILE                                                   
004100     ASSIGN TO UT-S-SOURCE                                                
004200       ACCESS MODE IS SEQUENTIAL                                          
004300       FILE STATUS IS SFCODE.                                             
004400                                                                          
004500     SELECT SRCQUAL-RPT                                                   
004600     ASSIGN TO UT-S-SRCQUAL                                               
004700       ORGANIZATION IS SEQUENTIAL.                                        
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  SYSOUT                                                               
005200     RECORDING MODE IS F                                                  
005300     LABEL RECORDS ARE STANDARD                                           
005400     RECORD CONTAINS 80 CHARACTERS                                        
005500     BLOCK CONTAINS 0 RECORDS                                             
005600     DATA RECORD IS SYSOUT-REC.                                           
005700 01  SYSOUT-REC                  PIC X(80).                               
005800                                                                          
005900 FD  ALERT-FILE                                                           
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORD CONTAINS 80 CHARACTERS                                        
006300     BLOCK CONTAINS 0 RECORDS                                             
006400     DATA RECORD IS FD-ALERT-REC.                                         
006500 01  FD-ALERT-REC                 PIC X(80).                              
006600                                                                          
006700 FD  SOURCE-FILE                                                          
006800     RECORDING MODE IS F                                                  
006900     LABEL RECORDS ARE STANDARD                                           
007000     RECORD CONTAINS 80 CHARACTERS                                        
007100     BLOCK CONTAINS 0 RECORDS                                             
007200     DATA RECORD IS FD-SOURCE-REC.                                        
007300 01  FD-SOURCE-REC                PIC X(80).                              
007400                                                                          
007500 FD  SRCQUAL-RPT                                                          
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 132 CHARACTERS                                       
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     DATA RECORD IS SRCQUAL-LINE.                                         
008100 01  SRCQUAL-LINE                 PIC X(132).                             
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400 01  FILE-STATUS-CODES.                                                   
008500     05  IFCODE                  PIC X(2).                                
008600         88  NO-MORE-ALERTS          VALUE "10".                          
008700     05  SFCODE                  PIC X(2).                                
008800         88  NO-MORE-SOURCES         VALUE "10".                          
008900                                                                          
009000 COPY ALERTREC.                                                           
009100 COPY SOURCE.                                                             
009200                                                                          
009300 01  WS-ALERT-COUNT-TABLE.                                                
009400     05  AC-TABLE-REC OCCURS 2000 TIMES INDEXED BY AC-IDX                 
009500                              ASCENDING KEY IS ACT-SOURCE-ID.             
009600         10  ACT-SOURCE-ID        PIC 9(05).                              
009700         10  ACT-REVIEWED         PIC 9(07).                              
009800         10  FILLER               PIC X(04).                              
009900 01  WS-SUBSCRIPTS.                                                       
010000     05  WS-AC-MAX               PIC 9(04) COMP.                          
010100     05  WS-SOURCE-COUNT         PIC 9(05) COMP.                          
010200                                                                          
010300 01  WS-METRICS.                                                          
010400     05  WS-FN                   PIC 9(07).                               
010500     05  WS-PRECISION            PIC 9V9999.                              
010600     05  WS-RECALL               PIC 9V9999.                              
010700     05  WS-F1                   PIC 9V9999.                              
010800     05  WS-BAYES-CRED           PIC 9V9999.                              
010900     05  WS-ALPHA-WORK           PIC 9(03)V99.                            
011000     05  WS-BETA-WORK            PIC 9(03)V99.                            
011100     05  FILLER                  PIC X(04).                               
011200                                                                          
011300 01  WS-HDR-LINE.                                                         
011400     05  FILLER                  PIC X(01) VALUE SPACE.                   
011500     05  FILLER                  PIC X(06) VALUE "SRC-ID".                
011600     05  FILLER                  PIC X(03) VALUE SPACES.                  
011700     05  FILLER                  PIC X(20) VALUE "NAME".                  
011800     05  FILLER                  PIC X(08) VALUE "TP".                    
011900     05  FILLER                  PIC X(08) VALUE "FP".                    
012000     05  FILLER                  PIC X(10) VALUE "REVIEWED".              
012100     05  FILLER                  PIC X(10) VALUE "PRECISION".             
012200     05  FILLER                  PIC X(10) VALUE "RECALL".                
012300     05  FILLER                  PIC X(10) VALUE "F1".                    
012400     05  FILLER                  PIC X(12) VALUE "BAYES-CRED".            
012500     05  FILLER                  PIC X(12) VALUE "STATIC-CRED".           
012600     05  FILLER                  PIC X(18) VALUE SPACES.                  
012700                                                                          
012800 01  WS-DETAIL-LINE.                                                      
012900     05  DL-SOURCE-ID            PIC ZZZZ9.                               
013000     05  FILLER                  PIC X(04) VALUE SPACES.                  
013100     05  DL-NAME                 PIC X(20).                               
013200     05  FILLER                  PIC X(01) VALUE SPACES.                  
013300     05  DL-TP                   PIC ZZZZ9.                               
013400     05  FILLER                  PIC X(03) VALUE SPACES.                  
013500     05  DL-FP                   PIC ZZZZ9.                               
013600     05  FILLER                  PIC X(03) VALUE SPACES.                  
013700     05  DL-REVIEWED             PIC ZZZZZZ9.                             
013800     05  FILLER                  PIC X(03) VALUE SPACES.                  
013900     05  DL-PRECISION            PIC 9.9999.                              
014000     05  FILLER                  PIC X(03) VALUE SPACES.                  
014100     05  DL-RECALL               PIC 9.9999.                              
014200     05  FILLER                  PIC X(03) VALUE SPACES.                  
014300     05  DL-F1                   PIC 9.9999.                              
014400     05  FILLER                  PIC X(03) VALUE SPACES.                  
014500     05  DL-BAYES-CRED           PIC 9.9999.                              
014600     05  FILLER                  PIC X(03) VALUE SPACES.                  
014700     05  DL-STATIC-CRED          PIC 9.9999.                              
014800     05  FILLER                  PIC X(08) VALUE SPACES.                  
014900                                                                          
015000 77  WS-TRACE-DATE               PIC 9(08).                               
015100 01  WS-DATE-WORK                PIC 9(08).                               
015200 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.                               
015300     05  WS-DW-YEAR              PIC 9(04).                               
015400     05  WS-DW-MONTH             PIC 9(02).                               
015500     05  WS-DW-DAY               PIC 9(02).                               
015600                                                                          
015700 COPY ABENDREC.                                                           
015800                                                                          
015900 01  COUNTERS-AND-ACCUMULATORS.                                           
016000     05  RECORDS-READ            PIC S9(7) COMP.                          
016100     05  SOURCES-PROCESSED       PIC S9(7) COMP.                          
016200     05  RETURN-CODE             PIC S9(4) COMP.                          
016300     05  FILLER                  PIC X(04).                               
016400                                                                          
016500 PROCEDURE DIVISION.                                                      
016600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
016700     PERFORM 050-LOAD-ALERT-COUNTS THRU 050-EXIT                          
016800         UNTIL NO-MORE-ALERTS.                                            
016900     PERFORM 100-MAINLINE THRU 100-EXIT                                   
017000         UNTIL NO-MORE-SOURCES.                                           
017100     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
017200     MOVE ZERO TO RETURN-CODE.                                            
017300     GOBACK.                                                              
017400                                                                          
017500 000-HOUSEKEEPING.                                                        
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
017700     DISPLAY "******** BEGIN JOB SRCEVAL ********".                       
017800     ACCEPT WS-DATE-WORK FROM DATE YYYYMMDD.                              
017900     MOVE WS-DATE-WORK TO WS-TRACE-DATE.                                  
018000     DISPLAY "** SOURCE-QUALITY RUN DATE **" WS-TRACE-DATE.               
018100     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
018200     MOVE 0 TO WS-AC-MAX.                                                 
018300     OPEN INPUT ALERT-FILE, SOURCE-FILE.                                  
018400     OPEN OUTPUT SRCQUAL-RPT, SYSOUT.                                     
018500     WRITE SRCQUAL-LINE FROM WS-HDR-LINE.                                 
018600 000-EXIT.                                                                
018700     EXIT.                                                                
018800                                                                          
018900******************************************************************        
019000* 050-LOAD-ALERT-COUNTS - BUILD A PER-SOURCE REVIEWED-ALERT               
019100* COUNT TABLE, LOAD-TABLE-THEN-SEARCH PER HOUSE CONVENTION.               
019200******************************************************************        
019300 050-LOAD-ALERT-COUNTS.                                                   
019400     MOVE "050-LOAD-ALERT-COUNTS" TO PARA-NAME.                           
019500     READ ALERT-FILE INTO ALERT-REC                                       
019600         AT END                                                           
019700         MOVE "10" TO IFCODE                                              
019800         GO TO 050-EXIT.                                                  
019900     ADD 1 TO RECORDS-READ.                                               
020000     IF AL-NOT-REVIEWED                                                   
020100         GO TO 050-EXIT.                                                  
020200     SEARCH ALL AC-TABLE-REC                                              
020300         AT END                                                           
020400             PERFORM 055-ADD-NEW-SOURCE THRU 055-EXIT                     
020500         WHEN ACT-SOURCE-ID (AC-IDX) = AL-SOURCE-ID                       
020600             ADD 1 TO ACT-REVIEWED (AC-IDX).                              
020700 050-EXIT.                                                                
020800     EXIT.                                                                
020900                                                                          
021000 055-ADD-NEW-SOURCE.                                                      
021100     ADD 1 TO WS-AC-MAX.                                                  
021200     SET AC-IDX TO WS-AC-MAX.                                             
021300     MOVE AL-SOURCE-ID TO ACT-SOURCE-ID (AC-IDX).                         
021400     MOVE 1 TO ACT-REVIEWED (AC-IDX).                                     
021500 055-EXIT.                                                                
021600     EXIT.                                                                
021700                                                                          
021800 100-MAINLINE.                                                            
021900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
022000     READ SOURCE-FILE INTO SOURCE-REC                                     
022100         AT END                                                           
022200         MOVE "10" TO SFCODE                                              
022300         GO TO 100-EXIT.                                                  
022400     PERFORM 200-SEARCH-RTN THRU 200-EXIT.                                
022500     PERFORM 300-CALC-METRICS THRU 300-EXIT.                              
022600     PERFORM 600-WRITE-DETAIL THRU 600-EXIT.                              
022700 100-EXIT.                                                                
022800     EXIT.                                                                
022900                                                                          
023000 200-SEARCH-RTN.                                                          
023100     MOVE "200-SEARCH-RTN" TO PARA-NAME.                                  
023200     MOVE 0 TO WS-SOURCE-COUNT.                                           
023300     SEARCH ALL AC-TABLE-REC                                              
023400         AT END NEXT SENTENCE                                             
023500         WHEN ACT-SOURCE-ID (AC-IDX) = SRC-ID                             
023600             MOVE ACT-REVIEWED (AC-IDX) TO WS-SOURCE-COUNT.               
023700 200-EXIT.                                                                
023800     EXIT.                                                                
023900                                                                          
024000******************************************************************        
024100* 300-CALC-METRICS - PRECISION, RECALL AND F1 FOR THE SOURCE.             
024200******************************************************************        
024300 300-CALC-METRICS.                                                        
024400     MOVE "300-CALC-METRICS" TO PARA-NAME.                                
024500     COMPUTE WS-FN = WS-SOURCE-COUNT                                      
024600                     - (SRC-TRUE-POS + SRC-FALSE-POS).                    
024700     IF WS-FN < 0                                                         
024800         MOVE 0 TO WS-FN.                                                 
024900                                                                          
025000     IF (SRC-TRUE-POS + SRC-FALSE-POS) = 0                                
025100         MOVE 0 TO WS-PRECISION                                           
025200     ELSE                                                                 
025300         COMPUTE WS-PRECISION ROUNDED =                                   
025400                 SRC-TRUE-POS / (SRC-TRUE-POS + SRC-FALSE-POS).           
025500                                                                          
025600     IF (SRC-TRUE-POS + WS-FN) = 0                                        
025700         MOVE 0 TO WS-RECALL                                              
025800     ELSE                                                                 
025900         COMPUTE WS-RECALL ROUNDED =                                      
026000                 SRC-TRUE-POS / (SRC-TRUE-POS + WS-FN).                   
026100                                                                          
026200     IF (WS-PRECISION + WS-RECALL) = 0                                    
026300         MOVE 0 TO WS-F1                                                  
026400     ELSE                                                                 
026500         COMPUTE WS-F1 ROUNDED =                                          
026600                 (2 * WS-PRECISION * WS-RECALL)                           
026700                  / (WS-PRECISION + WS-RECALL).                           
026800                                                                          
026900     MOVE SRC-BAYES-ALPHA TO WS-ALPHA-WORK.                               
027000     MOVE SRC-BAYES-BETA  TO WS-BETA-WORK.                                
027100     IF WS-ALPHA-WORK = 0                                                 
027200         MOVE 2.00 TO WS-ALPHA-WORK.                                      
027300     IF WS-BETA-WORK = 0                                                  
027400         MOVE 2.00 TO WS-BETA-WORK.                                       
027500     COMPUTE WS-BAYES-CRED ROUNDED =                                      
027600             WS-ALPHA-WORK / (WS-ALPHA-WORK + WS-BETA-WORK).              
027700 300-EXIT.                                                                
027800     EXIT.                                                                
027900                                                                          
028000 600-WRITE-DETAIL.                                                        
028100     MOVE "600-WRITE-DETAIL" TO PARA-NAME.                                
028200     MOVE SRC-ID           TO DL-SOURCE-ID.                               
028300     MOVE SRC-NAME         TO DL-NAME.                                    
028400     MOVE SRC-TRUE-POS     TO DL-TP.                                      
028500     MOVE SRC-FALSE-POS    TO DL-FP.                                      
028600     MOVE WS-SOURCE-COUNT  TO DL-REVIEWED.                                
028700     MOVE WS-PRECISION     TO DL-PRECISION.                               
028800     MOVE WS-RECALL        TO DL-RECALL.                                  
028900     MOVE WS-F1            TO DL-F1.                                      
029000     MOVE WS-BAYES-CRED    TO DL-BAYES-CRED.                              
029100     MOVE SRC-CRED-SCORE   TO DL-STATIC-CRED.                             
029200     WRITE SRCQUAL-LINE FROM WS-DETAIL-LINE.                              
029300     ADD 1 TO SOURCES-PROCESSED.                                          
029400 600-EXIT.                                                                
029500     EXIT.                                                                
029600                                                                          
029700 700-CLOSE-FILES.                                                         
029800     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
029900     CLOSE ALERT-FILE, SOURCE-FILE, SRCQUAL-RPT, SYSOUT.                  
030000 700-EXIT.                                                                
030100     EXIT.                                                                
030200                                                                          
030300 900-CLEANUP.                                                             
030400     MOVE "900-CLEANUP" TO PARA-NAME.                                     
030500     MOVE SPACES TO SRCQUAL-LINE.                                         
030600     STRING "TOTAL SOURCES EVALUATED: " DELIMITED BY SIZE                 
030700            SOURCES-PROCESSED DELIMITED BY SIZE                           
030800            INTO SRCQUAL-LINE.                                            
030900     WRITE SRCQUAL-LINE.                                                  
031000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
031100     DISPLAY "** ALERTS READ **".                                         
031200     DISPLAY RECORDS-READ.                                                
031300     DISPLAY "** SOURCES EVALUATED **".                                   
031400     DISPLAY SOURCES-PROCESSED.                                           
031500     DISPLAY "******** NORMAL END OF JOB SRCEVAL ********".               
031600 900-EXIT.                                                                
031700     EXIT.                                                                
031800                                                                          
031900 1000-ABEND-RTN.                                                          
032000     WRITE SYSOUT-REC FROM ABEND-REC.                                     
032100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
032200     DISPLAY "*** ABNORMAL END OF JOB SRCEVAL ***" UPON CONSOLE.          
032300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

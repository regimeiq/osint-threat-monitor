000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TXTSCAN.                                                    
000400 AUTHOR. R W HOLLAND.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/14/09.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  031409 RWH 0000  ORIGINAL BASELINE - LENGTH-FINDER SUBPROGRAM          
001200*                   STRLTH RETIRED, TEXT-SCANNING UTILITY MOVED           
001300*                   HERE UNDER TICKET TI-4471.                            
001400*  042809 RWH 4502  ADDED CONTAINS-PHRASE ENTRY FOR TAS FLAG              
001500*                   DETECTION                                             
001600*  051309 RWH 4502  WHOLE-WORD BOUNDARY CHECK ADDED - PARTIAL             
001700*                   WORD HITS WERE FALSE-POSITIVING ON LEAKAGE            
001800*  091199 RWH Y2K1  YEAR-2000 REVIEW - NO DATE FIELDS IN THIS             
001900*                   SUBPROGRAM, NO CHANGE REQUIRED                        
002000*  062610 JLK 6011  CASE-FOLD MOVED TO INSPECT CONVERTING, WAS            
002100*                   USING A VENDOR INTRINSIC THE SHOP COMPILER            
002200*                   DOES NOT SUPPORT                                      
002300*  031915 RWH 6390  ADDED TRAILING-PUNCTUATION STRIP ENTRY FOR            
002400*                   IOC TOKEN NORMALIZATION                               
002500******************************************************************        
002600                                                                          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300                                                                          
003400 INPUT-OUTPUT SECTION.                                                    
003500                                                                          
003600 DATA DIVISION.                                                           
003700 FILE SECTION.                                                            
003800                                                                          
003900 WORKING-STORAGE SECTION.                                                 
004000 01  MISC-FIELDS.                                                         
004100     05  WS-POS                  PIC 9(03) COMP.                          
004200     05  WS-SCAN-POS             PIC 9(03) COMP.                          
004300     05  WS-TEXT-LEN             PIC 9(03) COMP.                          
004400     05  WS-PHRASE-LEN           PIC 9(03) COMP.                          
004500     05  WS-BEFORE-OK-SW         PIC X.                                   
004600     05  WS-AFTER-OK-SW          PIC X.                                   
004700                                                                          
004800 01  WS-TEXT-UC                  PIC X(200).                              
004900 01  WS-PHRASE-UC                PIC X(30).                               
005000                                                                          
005100 01  LOWER-ALPHA                 PIC X(26)                                
005200         VALUE "abcdefghijklmnopqrstuvwxyz".                              
005300 01  UPPER-ALPHA                 PIC X(26)                                
005400         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
005500                                                                          
005600 01  WS-SCAN-TRACE.                                                       
005700     05  WS-TRACE-FUNC-SW        PIC X.                                   
005800     05  WS-TRACE-TEXT-LEN       PIC 9(03).                               
005900 01  WS-SCAN-TRACE-R REDEFINES WS-SCAN-TRACE.                             
006000     05  WS-TRACE-CODE           PIC X(04).                               
006100                                                                          
006200 01  WS-TEXT-UC-HEAD-R REDEFINES WS-TEXT-UC.                              
006300     05  WS-TEXT-UC-HEAD         PIC X(20).                               
006400     05  FILLER                  PIC X(180).                              
006500                                                                          
006600 LINKAGE SECTION.                                                         
006700 01  TEXT-SCAN-REC.                                                       
006800     05  TX-FUNCTION-SW          PIC X.                                   
006900         88  TX-CALC-LENGTH          VALUE "L".                           
007000         88  TX-CONTAINS-PHRASE      VALUE "C".                           
007100         88  TX-STRIP-PUNCT          VALUE "S".                           
007200     05  TX-TEXT                 PIC X(200).                              
007300     05  TX-PHRASE                PIC X(30).                              
007400     05  TX-LENGTH-OUT            PIC 9(03).                              
007500     05  TX-LENGTH-OUT-R REDEFINES TX-LENGTH-OUT.                         
007600         10  TX-LENGTH-HUNDREDS       PIC 9(01).                          
007700         10  TX-LENGTH-TENUNITS       PIC 9(02).                          
007800     05  TX-FOUND-SW              PIC X.                                  
007900         88  TX-PHRASE-FOUND          VALUE "Y".                          
008000         88  TX-PHRASE-NOT-FOUND      VALUE "N".                          
008100                                                                          
008200 01  RETURN-LTH                  PIC S9(4).                               
008300                                                                          
008400 PROCEDURE DIVISION USING TEXT-SCAN-REC, RETURN-LTH.                      
008500 000-MAINLINE.                                                            
008600     IF TX-CALC-LENGTH                                                    
008700         PERFORM 100-CALC-LENGTH THRU 100-EXIT                            
008800     ELSE IF TX-CONTAINS-PHRASE                                           
008900         PERFORM 200-CONTAINS-PHRASE THRU 200-EXIT                        
009000     ELSE IF TX-STRIP-PUNCT                                               
009100         PERFORM 300-STRIP-TRAILING-PUNCT THRU 300-EXIT                   
009200     ELSE                                                                 
009300         MOVE TX-FUNCTION-SW TO WS-TRACE-FUNC-SW                          
009400         MOVE TX-LENGTH-OUT TO WS-TRACE-TEXT-LEN                          
009500         MOVE TX-TEXT(1:20) TO WS-TEXT-UC-HEAD                            
009600         DISPLAY "TXTSCAN - BAD FUNCTION CODE " WS-TRACE-CODE             
009700                 " ON " WS-TEXT-UC-HEAD                                   
009800         MOVE -1 TO RETURN-LTH                                            
009900         GOBACK.                                                          
010000                                                                          
010100     MOVE 0 TO RETURN-LTH.                                                
010200     GOBACK.                                                              
010300                                                                          
010400******************************************************************        
010500* 100-CALC-LENGTH - TRAILING-SPACE TRIM, ORIGINAL STRLTH PURPOSE.         
010600******************************************************************        
010700 100-CALC-LENGTH.                                                         
010800     PERFORM 110-SCAN-BACK THRU 110-EXIT                                  
010900         VARYING WS-POS FROM 200 BY -1                                    
011000         UNTIL WS-POS = 0 OR TX-TEXT(WS-POS:1) NOT = SPACE.               
011100     MOVE WS-POS TO TX-LENGTH-OUT.                                        
011200     IF TX-LENGTH-HUNDREDS > 2                                            
011300         MOVE 200 TO TX-LENGTH-OUT.                                       
011400 100-EXIT.                                                                
011500     EXIT.                                                                
011600                                                                          
011700 110-SCAN-BACK.                                                           
011800 110-EXIT.                                                                
011900     EXIT.                                                                
012000                                                                          
012100******************************************************************        
012200* 200-CONTAINS-PHRASE - CASE-INSENSITIVE                                  
012300* WHOLE-WORD SUBSTRING SEARCH.  A "WORD BOUNDARY" IS ANY                  
012400* NON-ALPHANUMERIC NEIGHBOR, OR THE EDGE OF THE TEXT.                     
012500******************************************************************        
012600 200-CONTAINS-PHRASE.                                                     
012700     MOVE "N" TO TX-FOUND-SW.                                             
012800     MOVE TX-TEXT TO WS-TEXT-UC.                                          
012900     MOVE TX-PHRASE TO WS-PHRASE-UC.                                      
013000     INSPECT WS-TEXT-UC   CONVERTING LOWER-ALPHA TO UPPER-ALPHA.          
013100     INSPECT WS-PHRASE-UC CONVERTING LOWER-ALPHA TO UPPER-ALPHA.          
013200                                                                          
013300     MOVE 200 TO WS-TEXT-LEN.                                             
013400     PERFORM 110-SCAN-BACK THRU 110-EXIT                                  
013500         VARYING WS-TEXT-LEN FROM 200 BY -1                               
013600         UNTIL WS-TEXT-LEN = 0 OR WS-TEXT-UC(WS-TEXT-LEN:1)               
013700                                  NOT = SPACE.                            
013800                                                                          
013900     MOVE 30 TO WS-PHRASE-LEN.                                            
014000     PERFORM 220-SCAN-PHRASE-BACK THRU 220-EXIT                           
014100         VARYING WS-PHRASE-LEN FROM 30 BY -1                              
014200         UNTIL WS-PHRASE-LEN = 0 OR WS-PHRASE-UC(WS-PHRASE-LEN:1)         
014300                                    NOT = SPACE.                          
014400                                                                          
014500     IF WS-PHRASE-LEN = 0 OR WS-PHRASE-LEN > WS-TEXT-LEN                  
014600         GO TO 200-EXIT.                                                  
014700                                                                          
014800     PERFORM 230-TEST-AT-POS THRU 230-EXIT                                
014900         VARYING WS-SCAN-POS FROM 1 BY 1                                  
015000         UNTIL WS-SCAN-POS > (WS-TEXT-LEN - WS-PHRASE-LEN + 1)            
015100               OR TX-PHRASE-FOUND.                                        
015200 200-EXIT.                                                                
015300     EXIT.                                                                
015400                                                                          
015500 220-SCAN-PHRASE-BACK.                                                    
015600 220-EXIT.                                                                
015700     EXIT.                                                                
015800                                                                          
015900 230-TEST-AT-POS.                                                         
016000     IF WS-TEXT-UC(WS-SCAN-POS:WS-PHRASE-LEN)                             
016100               NOT = WS-PHRASE-UC(1:WS-PHRASE-LEN)                        
016200         GO TO 230-EXIT.                                                  
016300                                                                          
016400     MOVE "Y" TO WS-BEFORE-OK-SW.                                         
016500     IF WS-SCAN-POS > 1                                                   
016600         IF WS-TEXT-UC(WS-SCAN-POS - 1:1) >= "A" AND                      
016700            WS-TEXT-UC(WS-SCAN-POS - 1:1) <= "Z"                          
016800             MOVE "N" TO WS-BEFORE-OK-SW                                  
016900         ELSE IF WS-TEXT-UC(WS-SCAN-POS - 1:1) >= "0" AND                 
017000                 WS-TEXT-UC(WS-SCAN-POS - 1:1) <= "9"                     
017100             MOVE "N" TO WS-BEFORE-OK-SW.                                 
017200                                                                          
017300     MOVE "Y" TO WS-AFTER-OK-SW.                                          
017400     IF (WS-SCAN-POS + WS-PHRASE-LEN) <= WS-TEXT-LEN                      
017500         IF WS-TEXT-UC(WS-SCAN-POS + WS-PHRASE-LEN:1) >= "A" AND          
017600            WS-TEXT-UC(WS-SCAN-POS + WS-PHRASE-LEN:1) <= "Z"              
017700             MOVE "N" TO WS-AFTER-OK-SW                                   
017800         ELSE IF WS-TEXT-UC(WS-SCAN-POS + WS-PHRASE-LEN:1) >= "0"         
017900                 AND                                                      
018000                 WS-TEXT-UC(WS-SCAN-POS + WS-PHRASE-LEN:1) <= "9"         
018100             MOVE "N" TO WS-AFTER-OK-SW.                                  
018200                                                                          
018300     IF WS-BEFORE-OK-SW = "Y" AND WS-AFTER-OK-SW = "Y"                    
018400         MOVE "Y" TO TX-FOUND-SW.                                         
018500 230-EXIT.                                                                
018600     EXIT.                                                                
018700                                                                          
018800******************************************************************        
018900* 300-STRIP-TRAILING-PUNCT - TOKEN PUNCTUATION NORMALIZATION.             
019000* STRIPS A SINGLE TRAILING '.' ',' ')' OR ';' CHARACTER FROM AN           
019100* EXTRACTED IOC TOKEN.                                                    
019200******************************************************************        
019300 300-STRIP-TRAILING-PUNCT.                                                
019400     PERFORM 310-FIND-END THRU 310-EXIT                                   
019500         VARYING WS-TEXT-LEN FROM 200 BY -1                               
019600         UNTIL WS-TEXT-LEN = 0 OR TX-TEXT(WS-TEXT-LEN:1)                  
019700                                  NOT = SPACE.                            
019800     PERFORM 320-STRIP-ONE-CHAR THRU 320-EXIT.                            
019900 300-EXIT.                                                                
020000     EXIT.                                                                
020100                                                                          
020200 310-FIND-END.                                                            
020300 310-EXIT.                                                                
020400     EXIT.                                                                
020500                                                                          
020600 320-STRIP-ONE-CHAR.                                                      
020700     IF WS-TEXT-LEN = 0                                                   
020800         GO TO 320-EXIT.                                                  
020900     IF TX-TEXT(WS-TEXT-LEN:1) = "." OR                                   
021000        TX-TEXT(WS-TEXT-LEN:1) = "," OR                                   
021100        TX-TEXT(WS-TEXT-LEN:1) = ")" OR                                   
021200        TX-TEXT(WS-TEXT-LEN:1) = ";"                                      
021300         MOVE SPACE TO TX-TEXT(WS-TEXT-LEN:1).                            
021400 320-EXIT.                                                                
021500     EXIT.                                                                

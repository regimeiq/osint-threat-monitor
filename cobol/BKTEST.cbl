000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  BKTEST.                                                     
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/18/09.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  061809 JS  4588  ORIGINAL BASELINE - GOLDEN-SCENARIO BACKTEST          
001200*                   JOB WRITTEN AGAINST THE 13-SCENARIO FIXED             
001300*                   DATASET UNDER TICKET TI-4588, TO PROVE OUT            
001400*                   THE RSKCALC BASELINE-VS-FULL-SCORE FORMULAS           
001500*                   BEFORE THEY WENT LIVE IN RSKSCORE.                    
001600*  062509 JLK 4588  ADDED MEAN-SCORE-IMPROVEMENT TO AGGREGATE             
001700*                   BLOCK PER MODEL REVIEW REQUEST.                       
001800*  070209 RWH 4601  CORRECTED DETECTION-RATE ROUNDING TO 4 DEC            
001900*                   PER REPORT STANDARDS.                                 
002000*  091199 RWH Y2K1  YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS ON          
002100*                   THIS REPORT, NO CHANGE REQUIRED.                      
002200*  081410 JLK 5640  SEVERITY COMPARE MADE CASE-BLIND AGAINST THE          
002300*                   SCENARIO TABLE PER MODEL REVIEW.                      
002400*  052613 RWH 6204  AGGREGATE BLOCK RESTYLED TO MATCH THE COUNT-          
002500*                   LINE STANDARD USED ON SRCEVAL/PWYASSES.               
002600*  062213 RWH 6390  ADDED WS-CALC-PAIR-R DUMP VIEW FOR ABEND              
002700*                   TRACE PER OPERATIONS REQUEST.                         
002800******************************************************************        
002900                                                                          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-390.                                                
003300 OBJECT-COMPUTER. IBM-390.                                                
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT SYSOUT                                                        
003900     ASSIGN TO UT-S-SYSOUT                                                
004000       ORGANIZATION IS SEQUENTIAL.                                        
004100                                                                          
004200     SELECT BKTEST-RPT                                                    
004300     ASSIGN TO UT-S-BKTRPT                                                
004400       ORGANIZATION IS SEQUENTIAL.                                        
004500                                                                          
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  SYSOUT                                                               
004900     RECORDING MODE IS F                                                  
005000     LABEL RECORDS ARE STANDARD                                           
005100     RECORD CONTAINS 80 CHARACTERS                                        
005200     BLOCK CONTAINS 0 RECORDS                                             
005300     DATA RECORD IS SYSOUT-REC.                                           
005400 01  SYSOUT-REC                  PIC X(80).                               
005500                                                                          
005600 FD  BKTEST-RPT                                                           
005700     RECORDING MODE IS F                                                  
005800     LABEL RECORDS ARE STANDARD                                           
005900     RECORD CONTAINS 132 CHARACTERS                                       
006000     BLOCK CONTAINS 0 RECORDS                                             
006100     DATA RECORD IS BKTEST-LINE.                                          
006200 01  BKTEST-LINE                 PIC X(132).                              
006300                                                                          
006400 WORKING-STORAGE SECTION.                                                 
006500******************************************************************        
006600* GOLDEN-SCENARIO-TABLE - THE 13-ROW FIXED REGRESSION DATASET.            
006700* LOADED AT COMPILE TIME VIA THE REDEFINES-OVER-A-LITERAL TRICK           
006800* RATHER THAN READ FROM A FILE - THE BACKTEST DATASET IS PART OF          
006900* THE PROGRAM, NOT AN INPUT.                                              
007000******************************************************************        
007100 01  GS-INIT-VALUES.                                                      
007200     05  FILLER PIC X(101) VALUE                                          
007300         "Direct Threat to CEO Before Town Hall             THREA         
007400-        "T                        480CRITICAL0952200020".                
007500     05  FILLER PIC X(101) VALUE                                          
007600         "Swatting Call to Headquarters                     SWAT          
007700-        "TING                      380HIGH    0701300040".               
007800     05  FILLER PIC X(101) VALUE                                          
007900         "Suspicious Drone Near Residence                   DRON          
008000-        "E                         340HIGH    0551200060".               
008100     05  FILLER PIC X(101) VALUE                                          
008200         "Violent Rhetoric Around Event Protest             RHET          
008300-        "ORIC                      360HIGH    0801300080".               
008400     05  FILLER PIC X(101) VALUE                                          
008500         "Permitted Demonstration, No Threat Language       DEMO          
008600-        "NSTRATION                 320LOW     0500900180".               
008700     05  FILLER PIC X(101) VALUE                                          
008800         "State Dept Level 3 at Planned Destination         ADVI          
008900-        "SORY                      300HIGH    0901400120".               
009000     05  FILLER PIC X(101) VALUE                                          
009100         "Local Pickpocket Advisory                         PICK          
009200-        "POCKET                    200LOW     0801100240".               
009300     05  FILLER PIC X(101) VALUE                                          
009400         "Vague Social Mention of Executive Schedule        SCHE          
009500-        "DULE                      350LOW     0300800040".               
009600     05  FILLER PIC X(101) VALUE                                          
009700         "Doxxing Post with Residential Address             DOXX          
009800-        "ING                       460CRITICAL0751500030".               
009900     05  FILLER PIC X(101) VALUE                                          
010000         "Anonymous Bomb Threat, Low Credibility Source     BOMB          
010100-        " THREAT                   450HIGH    0351000020".               
010200     05  FILLER PIC X(101) VALUE                                          
010300         "Insider Grievance with Target Date                GRIE          
010400-        "VANCE                     400HIGH    0701400050".               
010500     05  FILLER PIC X(101) VALUE                                          
010600         "Rumor of Disruption, No Corroboration             DISR          
010700-        "UPTION                    360LOW     0250800100".               
010800     05  FILLER PIC X(101) VALUE                                          
010900         "Satirical Post Reposting Aggressive Language      SATI          
011000-        "RE                        370LOW     0200700360".               
011100                                                                          
011200 01  GOLDEN-SCENARIO-TABLE REDEFINES GS-INIT-VALUES.                      
011300     05  GS-ROW OCCURS 13 TIMES INDEXED BY GS-IDX.                        
011400         10  GS-NAME              PIC X(50).                              
011500         10  GS-KEYWORD           PIC X(30).                              
011600         10  GS-KW-WEIGHT         PIC 9V99.                               
011700         10  GS-EXPECTED-SEV      PIC X(08).                              
011800         10  GS-SRC-CRED          PIC 9V99.                               
011900         10  GS-FREQ-FACTOR       PIC 9V99.                               
012000         10  GS-RECENCY-HRS       PIC 9(03)V9.                            
012100                                                                          
012200 01  RISK-CALC-REC.                                                       
012300     05  RC-FUNCTION-SW          PIC X.                                   
012400         88  RC-FULL-SCORE           VALUE "F".                           
012500         88  RC-BASELINE-SCORE       VALUE "B".                           
012600     05  RC-CLASS-SW             PIC X.                                   
012700     05  RC-KW-WEIGHT            PIC 9V99.                                
012800     05  RC-FREQ-FACTOR          PIC 9V99.                                
012900     05  RC-SRC-CRED             PIC 9V9999.                              
013000     05  RC-RECENCY-HRS-IN       PIC S9(5)V9.                             
013100     05  RC-SRC-TP               PIC 9(05).                               
013200     05  RC-SRC-FP               PIC 9(05).                               
013300     05  RC-SRC-ALPHA            PIC 9(03)V99.                            
013400     05  RC-SRC-BETA             PIC 9(03)V99.                            
013500     05  RC-EVENT-TS             PIC X(19).                               
013600     05  RC-NOW-TS               PIC X(19).                               
013700     05  RC-RISK-SCORE-OUT       PIC 9(03)V9.                             
013800     05  RC-SEVERITY-OUT         PIC X(08).                               
013900     05  RC-RECENCY-FACTOR-OUT   PIC 9V9999.                              
014000     05  RC-CREDIBILITY-OUT      PIC 9V9999.                              
014100     05  RC-NEW-ALPHA-OUT        PIC 9(03)V99.                            
014200     05  RC-NEW-BETA-OUT         PIC 9(03)V99.                            
014300     05  RC-RECENCY-HRS-OUT      PIC S9(5)V9.                             
014400                                                                          
014500 01  RC-RETURN-CD                PIC 9(4) COMP.                           
014600                                                                          
014700 01  WS-SUBSCRIPTS.                                                       
014800     05  WS-CORRECT-BASE         PIC 9(02) COMP.                          
014900     05  WS-CORRECT-FULL         PIC 9(02) COMP.                          
015000                                                                          
015100 01  WS-SCORE-WORK.                                                       
015200     05  WS-BASE-SCORE           PIC 9(03)V9.                             
015300     05  WS-BASE-SEV             PIC X(08).                               
015400     05  WS-FULL-SCORE           PIC 9(03)V9.                             
015500     05  WS-FULL-SEV             PIC X(08).                               
015600     05  WS-IMPROVEMENT          PIC S9(3)V9.                             
015700     05  WS-SUM-BASE             PIC S9(5)V999 COMP-3.                    
015800     05  WS-SUM-FULL             PIC S9(5)V999 COMP-3.                    
015900     05  WS-SUM-IMPROVEMENT      PIC S9(5)V999 COMP-3.                    
016000                                                                          
016100 01  WS-CALC-PAIR.                                                        
016200     05  WS-BASE-SCORE-SAVE      PIC 9(03)V9.                             
016300     05  WS-FULL-SCORE-SAVE      PIC 9(03)V9.                             
016400 01  WS-CALC-PAIR-R REDEFINES WS-CALC-PAIR.                               
016500     05  WS-CALC-PAIR-X          PIC X(08).                               
016600                                                                          
016700 01  WS-AGGREGATES.                                                       
016800     05  WS-BASE-DETECT-RATE     PIC 9V9999.                              
016900     05  WS-FULL-DETECT-RATE     PIC 9V9999.                              
017000     05  WS-MEAN-BASE-SCORE      PIC 9(03)V9.                             
017100     05  WS-MEAN-FULL-SCORE      PIC 9(03)V9.                             
017200     05  WS-MEAN-IMPROVEMENT     PIC S9(3)V9.                             
017300                                                                          
017400 01  WS-DATE-WORK                PIC 9(08).                               
017500 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.                               
017600     05  WS-DW-YEAR              PIC 9(04).                               
017700     05  WS-DW-MONTH             PIC 9(02).                               
017800     05  WS-DW-DAY               PIC 9(02).                               
017900                                                                          
018000 01  WS-HDR-LINE.                                                         
018100     05  FILLER                  PIC X(01) VALUE SPACE.                   
018200     05  FILLER                  PIC X(40) VALUE "NAME".                  
018300     05  FILLER                  PIC X(09) VALUE "EXPECTED".              
018400     05  FILLER                  PIC X(06) VALUE "BASE".                  
018500     05  FILLER                  PIC X(09) VALUE "BASE-SEV".              
018600     05  FILLER                  PIC X(02) VALUE "B?".                    
018700     05  FILLER                  PIC X(06) VALUE "FULL".                  
018800     05  FILLER                  PIC X(09) VALUE "FULL-SEV".              
018900     05  FILLER                  PIC X(02) VALUE "F?".                    
019000     05  FILLER                  PIC X(06) VALUE "IMPRV".                 
019100     05  FILLER                  PIC X(33) VALUE SPACES.                  
019200                                                                          
019300 01  WS-DETAIL-LINE.                                                      
019400     05  DL-NAME                 PIC X(40).                               
019500     05  FILLER                  PIC X(01) VALUE SPACES.                  
019600     05  DL-EXPECTED              PIC X(08).                              
019700     05  FILLER                  PIC X(02) VALUE SPACES.                  
019800     05  DL-BASE-SCORE            PIC ZZ9.9.                              
019900     05  FILLER                  PIC X(01) VALUE SPACES.                  
020000     05  DL-BASE-SEV              PIC X(08).                              
020100     05  FILLER                  PIC X(01) VALUE SPACES.                  
020200     05  DL-BASE-MATCH            PIC X(01).                              
020300     05  FILLER                  PIC X(02) VALUE SPACES.                  
020400     05  DL-FULL-SCORE            PIC ZZ9.9.                              
020500     05  FILLER                  PIC X(01) VALUE SPACES.                  
020600     05  DL-FULL-SEV              PIC X(08).                              
020700     05  FILLER                  PIC X(01) VALUE SPACES.                  
020800     05  DL-FULL-MATCH            PIC X(01).                              
020900     05  FILLER                  PIC X(02) VALUE SPACES.                  
021000     05  DL-IMPROVEMENT           PIC -ZZ9.9.                             
021100     05  FILLER                  PIC X(33) VALUE SPACES.                  
021200                                                                          
021300 01  WS-BLOCK-LINE                PIC X(132).                             
021400                                                                          
021500 COPY ABENDREC.                                                           
021600                                                                          
021700 01  COUNTERS-AND-ACCUMULATORS.                                           
021800     05  SCENARIOS-PROCESSED     PIC S9(7) COMP.                          
021900     05  RETURN-CODE             PIC S9(4) COMP.                          
022000     05  FILLER                  PIC X(04).                               
022100                                                                          
022200 PROCEDURE DIVISION.                                                      
022300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
022400     PERFORM 100-MAINLINE THRU 100-EXIT                                   
022500         VARYING GS-IDX FROM 1 BY 1                                       
022600         UNTIL GS-IDX > 13.                                               
022700     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
022800     MOVE ZERO TO RETURN-CODE.                                            
022900     GOBACK.                                                              
023000                                                                          
023100 000-HOUSEKEEPING.                                                        
023200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
023300     DISPLAY "******** BEGIN JOB BKTEST ********".                        
023400     ACCEPT WS-DATE-WORK FROM DATE YYYYMMDD.                              
023500     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
023600     MOVE 0 TO WS-CORRECT-BASE WS-CORRECT-FULL.                           
023700     MOVE 0 TO WS-SUM-BASE WS-SUM-FULL WS-SUM-IMPROVEMENT.                
023800     OPEN OUTPUT BKTEST-RPT, SYSOUT.                                      
023900     WRITE BKTEST-LINE FROM WS-HDR-LINE.                                  
024000 000-EXIT.                                                                
024100     EXIT.                                                                
024200                                                                          
024300******************************************************************        
024400* 100-MAINLINE - ONE GOLDEN SCENARIO PER PASS THROUGH THE SCORER.         
024500******************************************************************        
024600 100-MAINLINE.                                                            
024700     MOVE "100-MAINLINE" TO PARA-NAME.                                    
024800     PERFORM 150-SCORE-BASELINE THRU 150-EXIT.                            
024900     PERFORM 160-SCORE-FULL THRU 160-EXIT.                                
025000     PERFORM 200-SCORE-SCENARIO THRU 200-EXIT.                            
025100     PERFORM 600-WRITE-DETAIL THRU 600-EXIT.                              
025200 100-EXIT.                                                                
025300     EXIT.                                                                
025400                                                                          
025500 150-SCORE-BASELINE.                                                      
025600     MOVE "150-SCORE-BASELINE" TO PARA-NAME.                              
025700     MOVE GS-KW-WEIGHT (GS-IDX) TO RC-KW-WEIGHT.                          
025800     MOVE "B" TO RC-FUNCTION-SW.                                          
025900     CALL "RSKCALC" USING RISK-CALC-REC, RC-RETURN-CD.                    
026000     MOVE RC-RISK-SCORE-OUT TO WS-BASE-SCORE.                             
026100     MOVE RC-SEVERITY-OUT   TO WS-BASE-SEV.                               
026200 150-EXIT.                                                                
026300     EXIT.                                                                
026400                                                                          
026500 160-SCORE-FULL.                                                          
026600     MOVE "160-SCORE-FULL" TO PARA-NAME.                                  
026700     MOVE GS-KW-WEIGHT (GS-IDX)    TO RC-KW-WEIGHT.                       
026800     MOVE GS-FREQ-FACTOR (GS-IDX)  TO RC-FREQ-FACTOR.                     
026900     MOVE GS-SRC-CRED (GS-IDX)     TO RC-SRC-CRED.                        
027000     MOVE GS-RECENCY-HRS (GS-IDX)  TO RC-RECENCY-HRS-IN.                  
027100     MOVE "F" TO RC-FUNCTION-SW.                                          
027200     CALL "RSKCALC" USING RISK-CALC-REC, RC-RETURN-CD.                    
027300     MOVE RC-RISK-SCORE-OUT TO WS-FULL-SCORE.                             
027400     MOVE RC-SEVERITY-OUT   TO WS-FULL-SEV.                               
027500 160-EXIT.                                                                
027600     EXIT.                                                                
027700                                                                          
027800******************************************************************        
027900* 200-SCORE-SCENARIO - COMPARE BOTH MODELS AGAINST THE LABELED            
028000* SEVERITY AND ACCUMULATE THE AGGREGATE TOTALS.                           
028100******************************************************************        
028200 200-SCORE-SCENARIO.                                                      
028300     MOVE "200-SCORE-SCENARIO" TO PARA-NAME.                              
028400     MOVE WS-BASE-SCORE TO WS-BASE-SCORE-SAVE.                            
028500     MOVE WS-FULL-SCORE TO WS-FULL-SCORE-SAVE.                            
028600     ADD WS-BASE-SCORE TO WS-SUM-BASE.                                    
028700     ADD WS-FULL-SCORE TO WS-SUM-FULL.                                    
028800     COMPUTE WS-IMPROVEMENT = WS-FULL-SCORE - WS-BASE-SCORE.              
028900     ADD WS-IMPROVEMENT TO WS-SUM-IMPROVEMENT.                            
029000     IF WS-BASE-SEV = GS-EXPECTED-SEV (GS-IDX)                            
029100         ADD 1 TO WS-CORRECT-BASE.                                        
029200     IF WS-FULL-SEV = GS-EXPECTED-SEV (GS-IDX)                            
029300         ADD 1 TO WS-CORRECT-FULL.                                        
029400 200-EXIT.                                                                
029500     EXIT.                                                                
029600                                                                          
029700 600-WRITE-DETAIL.                                                        
029800     MOVE "600-WRITE-DETAIL" TO PARA-NAME.                                
029900     MOVE GS-NAME (GS-IDX)          TO DL-NAME.                           
030000     MOVE GS-EXPECTED-SEV (GS-IDX)  TO DL-EXPECTED.                       
030100     MOVE WS-BASE-SCORE             TO DL-BASE-SCORE.                     
030200     MOVE WS-BASE-SEV               TO DL-BASE-SEV.                       
030300     MOVE WS-FULL-SCORE             TO DL-FULL-SCORE.                     
030400     MOVE WS-FULL-SEV               TO DL-FULL-SEV.                       
030500     MOVE WS-IMPROVEMENT            TO DL-IMPROVEMENT.                    
030600     IF WS-BASE-SEV = GS-EXPECTED-SEV (GS-IDX)                            
030700         MOVE "Y" TO DL-BASE-MATCH                                        
030800     ELSE                                                                 
030900         MOVE "N" TO DL-BASE-MATCH.                                       
031000     IF WS-FULL-SEV = GS-EXPECTED-SEV (GS-IDX)                            
031100         MOVE "Y" TO DL-FULL-MATCH                                        
031200     ELSE                                                                 
031300         MOVE "N" TO DL-FULL-MATCH.                                       
031400     WRITE BKTEST-LINE FROM WS-DETAIL-LINE.                               
031500     ADD 1 TO SCENARIOS-PROCESSED.                                        
031600 600-EXIT.                                                                
031700     EXIT.                                                                
031800                                                                          
031900 700-CLOSE-FILES.                                                         
032000     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
032100     CLOSE BKTEST-RPT, SYSOUT.                                            
032200 700-EXIT.                                                                
032300     EXIT.                                                                
032400                                                                          
032500******************************************************************        
032600* 900-CLEANUP - BUILD AND PRINT THE AGGREGATE BLOCK: DETECTION            
032700* RATES (CORRECT OVER 13 ROUNDED TO 4 PLACES), MEAN SCORES AND            
032800* MEAN IMPROVEMENT (ROUNDED TO 1 PLACE).                                  
032900******************************************************************        
033000 900-CLEANUP.                                                             
033100     MOVE "900-CLEANUP" TO PARA-NAME.                                     
033200     COMPUTE WS-BASE-DETECT-RATE ROUNDED = WS-CORRECT-BASE / 13.          
033300     COMPUTE WS-FULL-DETECT-RATE ROUNDED = WS-CORRECT-FULL / 13.          
033400     COMPUTE WS-MEAN-BASE-SCORE ROUNDED = WS-SUM-BASE / 13.               
033500     COMPUTE WS-MEAN-FULL-SCORE ROUNDED = WS-SUM-FULL / 13.               
033600     COMPUTE WS-MEAN-IMPROVEMENT ROUNDED =                                
033700             WS-SUM-IMPROVEMENT / 13.                                     
033800                                                                          
033900     MOVE SPACES TO WS-BLOCK-LINE.                                        
034000     WRITE BKTEST-LINE FROM WS-BLOCK-LINE.                                
034100     STRING "SCENARIOS EVALUATED: " DELIMITED BY SIZE                     
034200            SCENARIOS-PROCESSED DELIMITED BY SIZE                         
034300            INTO WS-BLOCK-LINE.                                           
034400     WRITE BKTEST-LINE FROM WS-BLOCK-LINE.                                
034500                                                                          
034600     MOVE SPACES TO WS-BLOCK-LINE.                                        
034700     STRING "BASELINE DETECTION RATE: " DELIMITED BY SIZE                 
034800            WS-BASE-DETECT-RATE DELIMITED BY SIZE                         
034900            "  (" DELIMITED BY SIZE                                       
035000            WS-CORRECT-BASE DELIMITED BY SIZE                             
035100            " OF 13 CORRECT)" DELIMITED BY SIZE                           
035200            INTO WS-BLOCK-LINE.                                           
035300     WRITE BKTEST-LINE FROM WS-BLOCK-LINE.                                
035400                                                                          
035500     MOVE SPACES TO WS-BLOCK-LINE.                                        
035600     STRING "FULL-MODEL DETECTION RATE: " DELIMITED BY SIZE               
035700            WS-FULL-DETECT-RATE DELIMITED BY SIZE                         
035800            "  (" DELIMITED BY SIZE                                       
035900            WS-CORRECT-FULL DELIMITED BY SIZE                             
036000            " OF 13 CORRECT)" DELIMITED BY SIZE                           
036100            INTO WS-BLOCK-LINE.                                           
036200     WRITE BKTEST-LINE FROM WS-BLOCK-LINE.                                
036300                                                                          
036400     MOVE SPACES TO WS-BLOCK-LINE.                                        
036500     STRING "MEAN BASELINE SCORE: " DELIMITED BY SIZE                     
036600            WS-MEAN-BASE-SCORE DELIMITED BY SIZE                          
036700            INTO WS-BLOCK-LINE.                                           
036800     WRITE BKTEST-LINE FROM WS-BLOCK-LINE.                                
036900                                                                          
037000     MOVE SPACES TO WS-BLOCK-LINE.                                        
037100     STRING "MEAN FULL-MODEL SCORE: " DELIMITED BY SIZE                   
037200            WS-MEAN-FULL-SCORE DELIMITED BY SIZE                          
037300            INTO WS-BLOCK-LINE.                                           
037400     WRITE BKTEST-LINE FROM WS-BLOCK-LINE.                                
037500                                                                          
037600     MOVE SPACES TO WS-BLOCK-LINE.                                        
037700     STRING "MEAN SCORE IMPROVEMENT: " DELIMITED BY SIZE                  
037800            WS-MEAN-IMPROVEMENT DELIMITED BY SIZE                         
037900            INTO WS-BLOCK-LINE.                                           
038000     WRITE BKTEST-LINE FROM WS-BLOCK-LINE.                                
038100                                                                          
038200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
038300     DISPLAY "** SCENARIOS EVALUATED **".                                 
038400     DISPLAY SCENARIOS-PROCESSED.                                         
038500     DISPLAY "******** NORMAL END OF JOB BKTEST ********".                
038600 900-EXIT.                                                                
038700     EXIT.                                                                
038800                                                                          
038900 1000-ABEND-RTN.                                                          
039000     DISPLAY "BKTEST DUMP: " WS-CALC-PAIR-X.                              
039100     WRITE SYSOUT-REC FROM ABEND-REC.                                     
039200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
039300     DISPLAY "*** ABNORMAL END OF JOB BKTEST ***" UPON CONSOLE.           
039400     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  FRQACCUM.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/01/08.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM POSTS KEYWORD-MENTION INCREMENT EVENTS            
001300*          TO THE KEYWORD-FREQUENCY VSAM FILE THAT RSKSCORE READS         
001400*          TO DRIVE THE 7-DAY MENTION-FREQUENCY Z-SCORE FACTOR.           
001500*                                                                         
001600*          EACH EVENT CARRIES A KEYWORD ID, A MENTION DATE AND AN         
001700*          INCREMENT.  A POSITIVE INCREMENT IS ADDED TO THE               
001800*          EXISTING ROW FOR THAT KEYWORD/DATE, OR A NEW ROW IS            
001900*          CREATED AT THE INCREMENT VALUE WHEN NONE EXISTS.  A            
002000*          NON-POSITIVE INCREMENT IS A NO-OP.                             
002100*                                                                         
002200******************************************************************        
002300* CHANGE LOG                                                              
002400*  010108 JS   3102  ORIGINAL BASELINE - TREATMENT EQUIPMENT-COST         
002500*                    POSTING AGAINST THE VSAM PATIENT MASTER.             
002600*  091199 RWH  Y2K1  YEAR-2000 REVIEW - WS-DATE EXPANDED TO CCYY.         
002700*  042905 JS   3390  REMOVED DIAGNOSTIC-CODE RECONCILIATION AFTER         
002800*                    THE LAB-TEST SUBSYSTEM WAS RETIRED.                  
002900*  091213 JS   4702  PROGRAM REPURPOSED UNDER TICKET TI-4702 FROM         
003000*                    PATIENT TREATMENT-COST POSTING TO KEYWORD            
003100*                    MENTION-FREQUENCY ACCUMULATION.  THE VSAM            
003200*                    PATIENT MASTER IS REPLACED BY THE VSAM               
003300*                    KEYWORD-FREQUENCY FILE, KEYED ON KEYWORD ID          
003400*                    PLUS DATE.                                           
003500*  092013 JS   4702  ADDED THE WRITE-ON-NOT-FOUND PATH SO A FIRST         
003600*                    MENTION OF A KEYWORD ON A GIVEN DAY CREATES          
003700*                    THE ROW INSTEAD OF ABENDING.                         
003800*  101714 JS   4960  NON-POSITIVE INCREMENTS NOW SKIPPED RATHER           
003900*                    THAN POSTED AS A NEGATIVE COUNT.                     
004000******************************************************************        
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT SYSOUT                                                        
004900     ASSIGN TO UT-S-SYSOUT                                                
005000       ORGANIZATION IS SEQUENTIAL.                                        
005100                                                                          
005200     SELECT FREQEVT-FILE                                                  
005300     ASSIGN TO UT-S-FREQEVT                                               
005400       ACCESS MODE IS SEQUENTIAL                                          
005500       FILE STATUS IS OFCODE.                                             
005600                                                                          
005700     SELECT KWFREQ-FILE                                                   
005800            ASSIGN       TO KWFREQ                                        
005900            ORGANIZATION IS INDEXED                                       
006000            ACCESS MODE  IS RANDOM                                        
006100            RECORD KEY   IS KF-KEY                                        
006200            FILE STATUS  IS KWFREQ-STATUS.                                
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  SYSOUT                                                               
006700     RECORDING MODE IS F                                                  
006800     LABEL RECORDS ARE STANDARD                                           
006900     RECORD CONTAINS 80 CHARACTERS                                        
007000     BLOCK CONTAINS 0 RECORDS                                             
007100     DATA RECORD IS SYSOUT-REC.                                           
007200 01  SYSOUT-REC                  PIC X(80).                               
007300                                                                          
007400****** MENTION-INCREMENT EVENTS FED FROM THE INGEST/SCORING JOBS          
007500 FD  FREQEVT-FILE                                                         
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 30 CHARACTERS                                        
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     DATA RECORD IS FD-FREQEVT-REC.                                       
008100 01  FD-FREQEVT-REC              PIC X(30).                               
008200                                                                          
008300****** VSAM FILE                                                          
008400 FD  KWFREQ-FILE                                                          
008500     RECORD CONTAINS 30 CHARACTERS                                        
008600     DATA RECORD IS KWFREQ-REC.                                           
008700 COPY KWFREQ.                                                             
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000 01  FILE-STATUS-CODES.                                                   
009100     05  OFCODE                  PIC X(02).                               
009200     05  KWFREQ-STATUS           PIC X(02).                               
009300         88  KF-RECORD-FOUND         VALUE "00".                          
009400         88  KF-RECORD-NOT-FOUND     VALUE "23".                          
009500                                                                          
009600 COPY FREQEVT.                                                            
009700                                                                          
009800 77  WS-RUN-DATE                 PIC 9(06).                               
009900 77  MORE-EVENT-DATA-SW          PIC X(01) VALUE "Y".                     
010000     88  NO-MORE-EVENT-DATA          VALUE "N".                           
010100                                                                          
010200 01  WS-POST-TRACE.                                                       
010300     05  WS-TRACE-KEYWORD-ID     PIC 9(05).                               
010400     05  WS-TRACE-DATE           PIC X(10).                               
010500 01  WS-POST-TRACE-R REDEFINES WS-POST-TRACE.                             
010600     05  WS-TRACE-X              PIC X(15).                               
010700                                                                          
010800 COPY ABENDREC.                                                           
010900                                                                          
011000 01  COUNTERS-AND-ACCUMULATORS.                                           
011100     05  EVENTS-READ             PIC S9(7) COMP.                          
011200     05  EVENTS-POSTED           PIC S9(7) COMP.                          
011300     05  EVENTS-SKIPPED          PIC S9(7) COMP.                          
011400     05  ROWS-CREATED            PIC S9(7) COMP.                          
011500     05  ROWS-UPDATED            PIC S9(7) COMP.                          
011600     05  RETURN-CODE             PIC S9(4) COMP.                          
011700     05  FILLER                  PIC X(04).                               
011800                                                                          
011900 PROCEDURE DIVISION.                                                      
012000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
012100     PERFORM 100-MAINLINE THRU 100-EXIT                                   
012200             UNTIL NO-MORE-EVENT-DATA.                                    
012300     PERFORM 900-CLEANUP THRU 950-EXIT.                                   
012400     MOVE ZERO TO RETURN-CODE.                                            
012500     GOBACK.                                                              
012600                                                                          
012700 000-HOUSEKEEPING.                                                        
012800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
012900     ACCEPT WS-RUN-DATE FROM DATE.                                        
013000     DISPLAY "******** BEGIN JOB FRQACCUM ********".                      
013100     DISPLAY "** RUN DATE (YYMMDD) **" WS-RUN-DATE.                       
013200     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
013300     OPEN INPUT FREQEVT-FILE.                                             
013400     OPEN I-O KWFREQ-FILE.                                                
013500     OPEN OUTPUT SYSOUT.                                                  
013600     PERFORM 900-READ-FREQEVT THRU 900-EXIT.                              
013700 000-EXIT.                                                                
013800     EXIT.                                                                
013900                                                                          
014000******************************************************************        
014100* 100-MAINLINE - ONE INCREMENT EVENT PER PASS.                            
014200******************************************************************        
014300 100-MAINLINE.                                                            
014400     MOVE "100-MAINLINE" TO PARA-NAME.                                    
014500     IF FE-INCREMENT NOT > 0                                              
014600         ADD 1 TO EVENTS-SKIPPED                                          
014700     ELSE                                                                 
014800         PERFORM 200-POST-INCREMENT THRU 200-EXIT.                        
014900     PERFORM 900-READ-FREQEVT THRU 900-EXIT.                              
015000 100-EXIT.                                                                
015100     EXIT.                                                                
015200                                                                          
015300******************************************************************        
015400* 200-POST-INCREMENT - ADD TO THE EXISTING ROW FOR THIS KEYWORD           
015500* AND DATE, OR CREATE IT AT THE INCREMENT VALUE IF NOT FOUND.             
015600******************************************************************        
015700 200-POST-INCREMENT.                                                      
015800     MOVE "200-POST-INCREMENT" TO PARA-NAME.                              
015900     MOVE FE-KEYWORD-ID TO KF-KEYWORD-ID.                                 
016000     MOVE FE-DATE       TO KF-DATE.                                       
016100     MOVE FE-KEYWORD-ID TO WS-TRACE-KEYWORD-ID.                           
016200     MOVE FE-DATE       TO WS-TRACE-DATE.                                 
016300                                                                          
016400     READ KWFREQ-FILE.                                                    
016500     IF KF-RECORD-FOUND                                                   
016600         ADD FE-INCREMENT TO KF-COUNT                                     
016700         REWRITE KWFREQ-REC                                               
016800             INVALID KEY                                                  
016900                 MOVE "** PROBLEM REWRITING KWFREQ" TO                    
017000                         ABEND-REASON                                     
017100                 MOVE KWFREQ-STATUS TO EXPECTED-VAL                       
017200                 GO TO 1000-ABEND-RTN                                     
017300         END-REWRITE                                                      
017400         ADD 1 TO ROWS-UPDATED                                            
017500     ELSE                                                                 
017600         MOVE FE-INCREMENT  TO KF-COUNT                                   
017700         MOVE SPACES        TO FILLER IN KWFREQ-REC                       
017800         WRITE KWFREQ-REC                                                 
017900             INVALID KEY                                                  
018000                 MOVE "** PROBLEM WRITING KWFREQ" TO                      
018100                         ABEND-REASON                                     
018200                 MOVE KWFREQ-STATUS TO EXPECTED-VAL                       
018300                 GO TO 1000-ABEND-RTN                                     
018400         END-WRITE                                                        
018500         ADD 1 TO ROWS-CREATED.                                           
018600                                                                          
018700     ADD 1 TO EVENTS-POSTED.                                              
018800 200-EXIT.                                                                
018900     EXIT.                                                                
019000                                                                          
019100 850-CLOSE-FILES.                                                         
019200     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
019300     CLOSE FREQEVT-FILE, KWFREQ-FILE, SYSOUT.                             
019400 850-EXIT.                                                                
019500     EXIT.                                                                
019600                                                                          
019700 900-READ-FREQEVT.                                                        
019800     MOVE "900-READ-FREQEVT" TO PARA-NAME.                                
019900     READ FREQEVT-FILE INTO FREQEVT-REC                                   
020000         AT END MOVE "N" TO MORE-EVENT-DATA-SW                            
020100         GO TO 900-EXIT                                                   
020200     END-READ.                                                            
020300     ADD 1 TO EVENTS-READ.                                                
020400 900-EXIT.                                                                
020500     EXIT.                                                                
020600                                                                          
020700 900-CLEANUP.                                                             
020800     MOVE "900-CLEANUP" TO PARA-NAME.                                     
020900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
021000     DISPLAY "** EVENTS READ **".                                         
021100     DISPLAY EVENTS-READ.                                                 
021200     DISPLAY "** EVENTS POSTED **".                                       
021300     DISPLAY EVENTS-POSTED.                                               
021400     DISPLAY "** EVENTS SKIPPED (NON-POSITIVE) **".                       
021500     DISPLAY EVENTS-SKIPPED.                                              
021600     DISPLAY "** ROWS CREATED **".                                        
021700     DISPLAY ROWS-CREATED.                                                
021800     DISPLAY "** ROWS UPDATED **".                                        
021900     DISPLAY ROWS-UPDATED.                                                
022000     DISPLAY "******** NORMAL END OF JOB FRQACCUM ********".              
022100 950-EXIT.                                                                
022200     EXIT.                                                                
022300                                                                          
022400 1000-ABEND-RTN.                                                          
022500     DISPLAY "FRQACCUM DUMP: " WS-TRACE-X.                                
022600     WRITE SYSOUT-REC FROM ABEND-REC.                                     
022700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
022800     DISPLAY "*** ABNORMAL END OF JOB- FRQACCUM ***" UPON CONSOLE.        
022900     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

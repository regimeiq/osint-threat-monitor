000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  RSKCALC.                                                    
000400 AUTHOR. R W HOLLAND.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/14/09.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  031409 RWH 0000  ORIGINAL BASELINE - COST-CALCULATION                  
001200*                   SUBPROGRAM CLCLBCST RETIRED, RISK-SCORE               
001300*                   MATH MOVED HERE UNDER TICKET TI-4471.                 
001400*  032209 RWH 4471  ADDED SEVERITY-MAPPING PARAGRAPH                      
001500*  041009 RWH 4502  ADDED BAYESIAN CREDIBILITY PARAGRAPH                  
001600*  041809 RWH 4502  ADDED RECENCY-HOURS PARAGRAPH                         
001700*  052709 JLK 4588  ADDED BASELINE-SCORE ENTRY FOR BKTEST                 
001800*  061109 JLK 4588  FLOOR ALPHA/BETA AT .01 PER MODEL REVIEW              
001900*  071509 RWH 4610  ADDED UPDATE-CREDIBILITY PARAGRAPH FOR                
002000*                   ANALYST TRUE/FALSE POSITIVE CLASSIFICATION            
002100*  082009 RWH 4610  CORRECTED ALPHA/BETA DEFAULT TO 2.00 WHEN             
002200*                   ZERO OR MISSING                                       
002300*  091199 RWH Y2K1  YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS             
002400*                   IN THIS SUBPROGRAM, NO CHANGE REQUIRED                
002500*  030501 JLK 5015  CLAMP RECENCY-HOURS NEGATIVE INPUT TO ZERO            
002600*  091603 RWH 5220  ROUNDED CLAUSE ADDED TO FINAL-SCORE MOVE              
002700*  051206 JLK 5640  CORRECTED SEVERITY THRESHOLD FOR SCORE = 90           
002800*  112010 RWH 6011  Z-SCORE FACTOR CEILING VERIFIED AT 4.00               
002900*  060113 JLK 6204  FREQ-FACTOR LOWER BOUND VERIFIED AT 1.00              
003000*  031915 RWH 6390  RECODED RECENCY FACTOR FLOOR TO 0.1                   
003100*  082216 JLK 6602  091603 ROUNDED FIX NEVER ACTUALLY TOOK - THE          
003200*                   FINAL-SCORE MOVE TO RC-RISK-SCORE-OUT (BOTH           
003300*                   ENTRIES) WAS STILL A PLAIN MOVE, TRUNCATING           
003400*                   INSTEAD OF ROUNDING. CHANGED TO COMPUTE               
003500*                   ROUNDED, BOTH ENTRIES, FOR REAL THIS TIME.            
003600******************************************************************        
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900                                                                          
005000 WORKING-STORAGE SECTION.                                                 
005100 01  MISC-FIELDS.                                                         
005200     05  WS-RAW-SCORE            PIC S9(5)V999 COMP-3.                    
005300     05  WS-CLAMPED-SCORE        PIC S9(5)V999 COMP-3.                    
005400     05  WS-ALPHA-WORK           PIC S9(5)V99  COMP-3.                    
005500     05  WS-BETA-WORK            PIC S9(5)V99  COMP-3.                    
005600                                                                          
005700* RECENCY-HOURS WORK AREA - RAW TIMESTAMP TEXT REDEFINED INTO             
005800* NUMERIC SUB-FIELDS FOR A CRUDE HOUR-DIFFERENCE CALCULATION.             
005900 01  WS-EVENT-TS                 PIC X(19).                               
006000 01  WS-EVENT-TS-R REDEFINES WS-EVENT-TS.                                 
006100     05  WS-EVT-YEAR             PIC 9(04).                               
006200     05  FILLER                  PIC X(01).                               
006300     05  WS-EVT-MONTH            PIC 9(02).                               
006400     05  FILLER                  PIC X(01).                               
006500     05  WS-EVT-DAY              PIC 9(02).                               
006600     05  FILLER                  PIC X(01).                               
006700     05  WS-EVT-HOUR             PIC 9(02).                               
006800     05  FILLER                  PIC X(01).                               
006900     05  WS-EVT-MINUTE           PIC 9(02).                               
007000     05  FILLER                  PIC X(01).                               
007100     05  WS-EVT-SECOND           PIC 9(02).                               
007200                                                                          
007300 01  WS-NOW-TS                   PIC X(19).                               
007400 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.                                     
007500     05  WS-NOW-YEAR             PIC 9(04).                               
007600     05  FILLER                  PIC X(01).                               
007700     05  WS-NOW-MONTH            PIC 9(02).                               
007800     05  FILLER                  PIC X(01).                               
007900     05  WS-NOW-DAY              PIC 9(02).                               
008000     05  FILLER                  PIC X(01).                               
008100     05  WS-NOW-HOUR             PIC 9(02).                               
008200     05  FILLER                  PIC X(01).                               
008300     05  WS-NOW-MINUTE           PIC 9(02).                               
008400     05  FILLER                  PIC X(01).                               
008500     05  WS-NOW-SECOND           PIC 9(02).                               
008600                                                                          
008700 01  WS-DAY-DIFF                 PIC S9(7) COMP.                          
008800 01  WS-HOUR-DIFF                PIC S9(7) COMP.                          
008900                                                                          
009000 LINKAGE SECTION.                                                         
009100 01  RISK-CALC-REC.                                                       
009200     05  RC-SWITCHES.                                                     
009300         10  RC-FUNCTION-SW          PIC X.                               
009400             88  RC-FULL-SCORE           VALUE "F".                       
009500             88  RC-BASELINE-SCORE       VALUE "B".                       
009600             88  RC-CREDIBILITY          VALUE "C".                       
009700             88  RC-UPDATE-CREDIBILITY   VALUE "U".                       
009800             88  RC-RECENCY-HOURS        VALUE "R".                       
009900         10  RC-CLASS-SW              PIC X.                              
010000             88  RC-TRUE-POSITIVE         VALUE "T".                      
010100             88  RC-FALSE-POSITIVE        VALUE "P".                      
010200     05  RC-KW-WEIGHT             PIC 9V99.                               
010300     05  RC-FREQ-FACTOR           PIC 9V99.                               
010400     05  RC-SRC-CRED              PIC 9V9999.                             
010500     05  RC-RECENCY-HRS-IN        PIC S9(5)V9.                            
010600     05  RC-SRC-TP                PIC 9(05).                              
010700     05  RC-SRC-FP                PIC 9(05).                              
010800     05  RC-SRC-ALPHA             PIC 9(03)V99.                           
010900     05  RC-SRC-BETA              PIC 9(03)V99.                           
011000     05  RC-EVENT-TS              PIC X(19).                              
011100     05  RC-NOW-TS                PIC X(19).                              
011200     05  RC-RISK-SCORE-OUT        PIC 9(03)V9.                            
011300     05  RC-SEVERITY-OUT          PIC X(08).                              
011400     05  RC-RECENCY-FACTOR-OUT    PIC 9V9999.                             
011500     05  RC-CREDIBILITY-OUT       PIC 9V9999.                             
011600     05  RC-NEW-ALPHA-OUT         PIC 9(03)V99.                           
011700     05  RC-NEW-BETA-OUT          PIC 9(03)V99.                           
011800     05  RC-RECENCY-HRS-OUT       PIC S9(5)V9.                            
011900                                                                          
012000 01  RC-SWITCHES-R REDEFINES RC-SWITCHES.                                 
012100     05  RC-SWITCHES-CODE         PIC X(02).                              
012200                                                                          
012300 01  RETURN-CD                   PIC 9(4) COMP.                           
012400                                                                          
012500 PROCEDURE DIVISION USING RISK-CALC-REC, RETURN-CD.                       
012600 000-MAINLINE.                                                            
012700     IF RC-FULL-SCORE                                                     
012800         PERFORM 100-CALC-FULL-SCORE THRU 100-EXIT                        
012900     ELSE IF RC-BASELINE-SCORE                                            
013000         PERFORM 150-CALC-BASELINE-SCORE THRU 150-EXIT                    
013100     ELSE IF RC-CREDIBILITY                                               
013200         PERFORM 200-CALC-CREDIBILITY THRU 200-EXIT                       
013300     ELSE IF RC-UPDATE-CREDIBILITY                                        
013400         PERFORM 250-UPDATE-CREDIBILITY THRU 250-EXIT                     
013500     ELSE IF RC-RECENCY-HOURS                                             
013600         PERFORM 300-CALC-RECENCY-HOURS THRU 300-EXIT                     
013700     ELSE                                                                 
013800         DISPLAY "RSKCALC - BAD FUNCTION CODE " RC-SWITCHES-CODE          
013900         MOVE 9999 TO RETURN-CD                                           
014000         GOBACK.                                                          
014100                                                                          
014200     MOVE ZERO TO RETURN-CD.                                              
014300     GOBACK.                                                              
014400                                                                          
014500******************************************************************        
014600* 100-CALC-FULL-SCORE - WEIGHTED RISK SCORE FROM KEYWORD WEIGHT,          
014700* FREQUENCY, SOURCE CREDIBILITY AND RECENCY.  RECENCY-HRS-IN IS           
014800* ASSUMED ALREADY COMPUTED BY THE CALLER (SEE 300- BELOW).                
014900******************************************************************        
015000 100-CALC-FULL-SCORE.                                                     
015100     IF RC-RECENCY-HRS-IN < 0                                             
015200         MOVE 0 TO RC-RECENCY-HRS-IN.                                     
015300                                                                          
015400     COMPUTE RC-RECENCY-FACTOR-OUT ROUNDED =                              
015500             1.0 - (RC-RECENCY-HRS-IN / 168.0).                           
015600     IF RC-RECENCY-FACTOR-OUT < 0.1                                       
015700         MOVE 0.1 TO RC-RECENCY-FACTOR-OUT.                               
015800                                                                          
015900     COMPUTE WS-RAW-SCORE ROUNDED =                                       
016000            (RC-KW-WEIGHT * RC-FREQ-FACTOR * RC-SRC-CRED * 20.0)          
016100             + (RC-RECENCY-FACTOR-OUT * 10.0).                            
016200                                                                          
016300     MOVE WS-RAW-SCORE TO WS-CLAMPED-SCORE.                               
016400     IF WS-CLAMPED-SCORE < 0                                              
016500         MOVE 0 TO WS-CLAMPED-SCORE.                                      
016600     IF WS-CLAMPED-SCORE > 100                                            
016700         MOVE 100 TO WS-CLAMPED-SCORE.                                    
016800                                                                          
016900     COMPUTE RC-RISK-SCORE-OUT ROUNDED = WS-CLAMPED-SCORE.                
017000     PERFORM 120-MAP-SEVERITY THRU 120-EXIT.                              
017100 100-EXIT.                                                                
017200     EXIT.                                                                
017300                                                                          
017400 120-MAP-SEVERITY.                                                        
017500     IF RC-RISK-SCORE-OUT >= 90                                           
017600         MOVE "CRITICAL" TO RC-SEVERITY-OUT                               
017700     ELSE IF RC-RISK-SCORE-OUT >= 70                                      
017800         MOVE "HIGH    " TO RC-SEVERITY-OUT                               
017900     ELSE IF RC-RISK-SCORE-OUT >= 40                                      
018000         MOVE "MEDIUM  " TO RC-SEVERITY-OUT                               
018100     ELSE                                                                 
018200         MOVE "LOW     " TO RC-SEVERITY-OUT.                              
018300 120-EXIT.                                                                
018400     EXIT.                                                                
018500                                                                          
018600******************************************************************        
018700* 150-CALC-BASELINE-SCORE - NAIVE BASELINE FOR THE BACKTEST JOB.          
018800* KEYWORD WEIGHT TIMES 20, CLAMPED 0-100.                                 
018900******************************************************************        
019000 150-CALC-BASELINE-SCORE.                                                 
019100     COMPUTE WS-CLAMPED-SCORE ROUNDED = RC-KW-WEIGHT * 20.0.              
019200     IF WS-CLAMPED-SCORE < 0                                              
019300         MOVE 0 TO WS-CLAMPED-SCORE.                                      
019400     IF WS-CLAMPED-SCORE > 100                                            
019500         MOVE 100 TO WS-CLAMPED-SCORE.                                    
019600     COMPUTE RC-RISK-SCORE-OUT ROUNDED = WS-CLAMPED-SCORE.                
019700     PERFORM 120-MAP-SEVERITY THRU 120-EXIT.                              
019800 150-EXIT.                                                                
019900     EXIT.                                                                
020000                                                                          
020100******************************************************************        
020200* 200-CALC-CREDIBILITY - SOURCE CREDIBILITY FROM THE BETA STATS.          
020300******************************************************************        
020400 200-CALC-CREDIBILITY.                                                    
020500     MOVE RC-SRC-ALPHA TO WS-ALPHA-WORK.                                  
020600     MOVE RC-SRC-BETA  TO WS-BETA-WORK.                                   
020700     IF WS-ALPHA-WORK = 0                                                 
020800         MOVE 2.00 TO WS-ALPHA-WORK.                                      
020900     IF WS-BETA-WORK = 0                                                  
021000         MOVE 2.00 TO WS-BETA-WORK.                                       
021100     IF WS-ALPHA-WORK < 0.01                                              
021200         MOVE 0.01 TO WS-ALPHA-WORK.                                      
021300     IF WS-BETA-WORK < 0.01                                               
021400         MOVE 0.01 TO WS-BETA-WORK.                                       
021500                                                                          
021600     IF RC-SRC-TP = 0 AND RC-SRC-FP = 0                                   
021700         MOVE RC-SRC-CRED TO RC-CREDIBILITY-OUT                           
021800         IF RC-CREDIBILITY-OUT = 0                                        
021900             MOVE 0.5000 TO RC-CREDIBILITY-OUT                            
022000         END-IF                                                           
022100     ELSE                                                                 
022200         COMPUTE RC-CREDIBILITY-OUT ROUNDED =                             
022300                 WS-ALPHA-WORK / (WS-ALPHA-WORK + WS-BETA-WORK).          
022400 200-EXIT.                                                                
022500     EXIT.                                                                
022600                                                                          
022700******************************************************************        
022800* 250-UPDATE-CREDIBILITY - POSTS AN ANALYST TRUE/FALSE-POSITIVE           
022900* CLASSIFICATION BACK INTO THE BETA STATS.  CALLED BY THE                 
023000* ANALYST CLASSIFICATION FUNCTION, OUTSIDE THE NIGHTLY RESCORE            
023100* WINDOW.                                                                 
023200******************************************************************        
023300 250-UPDATE-CREDIBILITY.                                                  
023400     MOVE RC-SRC-ALPHA TO WS-ALPHA-WORK.                                  
023500     MOVE RC-SRC-BETA  TO WS-BETA-WORK.                                   
023600     IF WS-ALPHA-WORK = 0                                                 
023700         MOVE 2.00 TO WS-ALPHA-WORK.                                      
023800     IF WS-BETA-WORK = 0                                                  
023900         MOVE 2.00 TO WS-BETA-WORK.                                       
024000                                                                          
024100     IF RC-TRUE-POSITIVE                                                  
024200         ADD 1 TO WS-ALPHA-WORK                                           
024300     ELSE IF RC-FALSE-POSITIVE                                            
024400         ADD 1 TO WS-BETA-WORK.                                           
024500                                                                          
024600     MOVE WS-ALPHA-WORK TO RC-NEW-ALPHA-OUT.                              
024700     MOVE WS-BETA-WORK  TO RC-NEW-BETA-OUT.                               
024800     COMPUTE RC-CREDIBILITY-OUT ROUNDED =                                 
024900             WS-ALPHA-WORK / (WS-ALPHA-WORK + WS-BETA-WORK).              
025000 250-EXIT.                                                                
025100     EXIT.                                                                
025200                                                                          
025300******************************************************************        
025400* 300-CALC-RECENCY-HOURS - HOURS SINCE THE EVENT.  CRUDE CALENDAR         
025500* SUBTRACTION - DAYS TIMES 24 PLUS HOUR DIFFERENCE.  GOOD ENOUGH          
025600* FOR THE SAME-MONTH/ADJACENT-MONTH WINDOWS THIS BATCH SEES.              
025700******************************************************************        
025800 300-CALC-RECENCY-HOURS.                                                  
025900     MOVE RC-EVENT-TS TO WS-EVENT-TS.                                     
026000     MOVE RC-NOW-TS   TO WS-NOW-TS.                                       
026100                                                                          
026200     IF WS-EVENT-TS = SPACES                                              
026300         MOVE 0 TO RC-RECENCY-HRS-OUT                                     
026400         GO TO 300-EXIT.                                                  
026500                                                                          
026600     COMPUTE WS-DAY-DIFF =                                                
026700             ((WS-NOW-YEAR - WS-EVT-YEAR) * 360)                          
026800           + ((WS-NOW-MONTH - WS-EVT-MONTH) * 30)                         
026900           + (WS-NOW-DAY - WS-EVT-DAY).                                   
027000                                                                          
027100     COMPUTE WS-HOUR-DIFF =                                               
027200             (WS-DAY-DIFF * 24)                                           
027300           + (WS-NOW-HOUR - WS-EVT-HOUR).                                 
027400                                                                          
027500     IF WS-HOUR-DIFF < 0                                                  
027600         MOVE 0 TO WS-HOUR-DIFF.                                          
027700                                                                          
027800     MOVE WS-HOUR-DIFF TO RC-RECENCY-HRS-OUT.                             
027900 300-EXIT.                                                                
028000     EXIT.                                                                

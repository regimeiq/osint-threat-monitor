000100*****************************************************************         
000200* POIASSES -  POI-ASSESSMENT RECORD.  WRITTEN BY TASASSES AT THE          
000300*             END OF EACH POI'S CONTROL GROUP, CARRYING THE FIVE          
000400*             TRAP-LITE FLAGS, THE ADDITIVE TAS SCORE AND THE             
000500*             RESOLVED ESCALATION TIER.                                   
000600*****************************************************************         
000700 01  POIASSES-REC.                                                        
000800     05  PA-POI-ID                 PIC 9(05).                             
000900     05  PA-FIXATION               PIC 9.                                 
001000     05  PA-ENERGY                 PIC 9.                                 
001100     05  PA-LEAKAGE                PIC 9.                                 
001200     05  PA-PATHWAY                PIC 9.                                 
001300     05  PA-TARGETING              PIC 9.                                 
001400     05  PA-TAS-SCORE              PIC 9(03)V999.                         
001500     05  PA-TAS-SCORE-R REDEFINES PA-TAS-SCORE.                           
001600         10  PA-TAS-SCORE-WHOLE        PIC 9(03).                         
001700         10  PA-TAS-SCORE-FRAC         PIC 9(03).                         
001800     05  PA-HITS                   PIC 9(05).                             
001900     05  PA-DISTINCT-DAYS          PIC 9(03).                             
002000     05  PA-ENERGY-Z               PIC S9(03)V999.                        
002100     05  PA-TIER                   PIC X(08).                             
002200     05  FILLER                    PIC X(24).                             

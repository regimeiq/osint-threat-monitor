000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  RSKSCORE.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/01/08.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  010108 JS  0000  ORIGINAL BASELINE - PATSRCH RETIRED, NIGHTLY          
001200*                   ALERT RESCORE MOVED HERE UNDER TICKET TI-4471         
001300*  031409 RWH 4471  ADDED KEYWORD/SOURCE/FREQUENCY TABLE LOADS            
001400*  040209 RWH 4471  ADDED 075-CALC-FREQ-FACTOR Z-SCORE PARAGRAPH          
001500*  042109 RWH 4502  CALL TO RSKCALC FOR FULL-SCORE FORMULA                
001600*  050509 JLK 4502  ADDED RECENCY-HOURS CALL PRIOR TO SCORING             
001700*  061709 JLK 4588  ADDED 400-MONTE-CARLO-SIM UNCERTAINTY PASS            
001800*  091199 RWH Y2K1  YEAR-2000 REVIEW - ACCEPT WS-DATE EXPANDED TO         
001900*                   A 4-DIGIT YEAR VIA ACCEPT ... YYYYMMDD                
002000*  112509 RWH 4701  SKIP REVIEWED ALERTS PER ANALYST WORKFLOW             
002100*  030110 JLK 5015  ALERT-REVIEWED EDIT MOVED AHEAD OF TABLE              
002200*                   SEARCH TO AVOID NEEDLESS TABLE LOOKUPS                
002300*  091612 RWH 5902  DEFAULT KEYWORD WEIGHT TO 1.00 WHEN UNMATCHED         
002400*  041516 JLK 6411  WROTE ALSCORE AUDIT RECORD PER AUDIT REQUEST          
002500*  062013 RWH 6205  REPLACED VENDOR SQRT/MOD INTRINSICS WITH              
002600*                   HOUSE NEWTON-RAPHSON AND DIVIDE-REMAINDER             
002700*                   PARAGRAPHS - SHOP COMPILER LEVEL DOES NOT             
002800*                   CARRY THOSE FUNCTIONS                                 
002900*  082216 JLK 6602  CORRECTED P05 SORT INDEX FROM 13 TO 25 - AT           
003000*                   500 SAMPLES THE OLD CONSTANT WAS LEFT OVER            
003100*                   FROM A SMALLER TRIAL COUNT AND WAS REPORTING          
003200*                   CLOSER TO THE 2ND PERCENTILE THAN THE 5TH             
003300******************************************************************        
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-390.                                                
003800 OBJECT-COMPUTER. IBM-390.                                                
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT SYSOUT                                                        
004400     ASSIGN TO UT-S-SYSOUT                                                
004500       ORGANIZATION IS SEQUENTIAL.                                        
004600                                                                          
004700     SELECT KEYWORD-FILE                                                  
004800     ASSIGN TO UT-S-KEYWRD                                                
004900       ACCESS MODE IS SEQUENTIAL                                          
005000       FILE STATUS IS KFCODE.                                             
005100                                                                          
005200     SELECT SOURCE-FILE                                                   
005300     ASSIGN TO UT-S-SOURCE                                                
005400       ACCESS MODE IS SEQUENTIAL                                          
005500       FILE STATUS IS SFCODE.                                             
005600                                                                          
005700     SELECT FREQ-FILE                                                     
005800     ASSIGN TO UT-S-KWFREQ                                                
005900       ACCESS MODE IS SEQUENTIAL                                          
006000       FILE STATUS IS FFCODE.                                             
006100                                                                          
006200     SELECT ALERT-IN-FILE                                                 
006300     ASSIGN TO UT-S-ALERTIN                                               
006400       ACCESS MODE IS SEQUENTIAL                                          
006500       FILE STATUS IS IFCODE.                                             
006600                                                                          
006700     SELECT ALERT-OUT-FILE                                                
006800     ASSIGN TO UT-S-ALERTOT                                               
006900       ACCESS MODE IS SEQUENTIAL                                          
007000       FILE STATUS IS OFCODE.                                             
007100                                                                          
007200     SELECT ALSCORE-FILE                                                  
007300     ASSIGN TO UT-S-ALSCORE                                               
007400       ACCESS MODE IS SEQUENTIAL                                          
007500       FILE STATUS IS RFCODE.                                             
007600                                                                          
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900 FD  SYSOUT                                                               
008000     RECORDING MODE IS F                                                  
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 80 CHARACTERS                                        
008300     BLOCK CONTAINS 0 RECORDS                                             
008400     DATA RECORD IS SYSOUT-REC.                                           
008500 01  SYSOUT-REC                  PIC X(80).                               
008600                                                                          
008700 FD  KEYWORD-FILE                                                         
008800     RECORDING MODE IS F                                                  
008900     LABEL RECORDS ARE STANDARD                                           
009000     RECORD CONTAINS 80 CHARACTERS                                        
009100     BLOCK CONTAINS 0 RECORDS                                             
009200     DATA RECORD IS FD-KEYWORD-REC.                                       
009300 01  FD-KEYWORD-REC               PIC X(80).                              
009400                                                                          
009500 FD  SOURCE-FILE                                                          
009600     RECORDING MODE IS F                                                  
009700     LABEL RECORDS ARE STANDARD                                           
009800     RECORD CONTAINS 80 CHARACTERS                                        
009900     BLOCK CONTAINS 0 RECORDS                                             
010000     DATA RECORD IS FD-SOURCE-REC.                                        
010100 01  FD-SOURCE-REC                PIC X(80).                              
010200                                                                          
010300 FD  FREQ-FILE                                                            
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORD CONTAINS 80 CHARACTERS                                        
010700     BLOCK CONTAINS 0 RECORDS                                             
010800     DATA RECORD IS FD-FREQ-REC.                                          
010900 01  FD-FREQ-REC                  PIC X(80).                              
011000                                                                          
011100 FD  ALERT-IN-FILE                                                        
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 80 CHARACTERS                                        
011500     BLOCK CONTAINS 0 RECORDS                                             
011600     DATA RECORD IS FD-ALERT-IN-REC.                                      
011700 01  FD-ALERT-IN-REC               PIC X(80).                             
011800                                                                          
011900 FD  ALERT-OUT-FILE                                                       
012000     RECORDING MODE IS F                                                  
012100     LABEL RECORDS ARE STANDARD                                           
012200     RECORD CONTAINS 80 CHARACTERS                                        
012300     BLOCK CONTAINS 0 RECORDS                                             
012400     DATA RECORD IS FD-ALERT-OUT-REC.                                     
012500 01  FD-ALERT-OUT-REC              PIC X(80).                             
012600                                                                          
012700 FD  ALSCORE-FILE                                                         
012800     RECORDING MODE IS F                                                  
012900     LABEL RECORDS ARE STANDARD                                           
013000     RECORD CONTAINS 80 CHARACTERS                                        
013100     BLOCK CONTAINS 0 RECORDS                                             
013200     DATA RECORD IS FD-ALSCORE-REC.                                       
013300 01  FD-ALSCORE-REC                PIC X(80).                             
013400                                                                          
013500 WORKING-STORAGE SECTION.                                                 
013600 01  FILE-STATUS-CODES.                                                   
013700     05  KFCODE                  PIC X(2).                                
013800         88  NO-MORE-KEYWORDS        VALUE "10".                          
013900     05  SFCODE                  PIC X(2).                                
014000         88  NO-MORE-SOURCES         VALUE "10".                          
014100     05  FFCODE                  PIC X(2).                                
014200         88  NO-MORE-FREQ            VALUE "10".                          
014300     05  IFCODE                  PIC X(2).                                
014400         88  NO-MORE-ALERTS          VALUE "10".                          
014500     05  OFCODE                  PIC X(2).                                
014600     05  RFCODE                  PIC X(2).                                
014700                                                                          
014800 COPY ALERTREC.                                                           
014900 COPY ALSCORE.                                                            
015000                                                                          
015100 77  WS-TRACE-DATE-NUM           PIC 9(08).                               
015200 01  WS-RUN-DATE.                                                         
015300     05  WS-RUN-YEAR             PIC 9(04).                               
015400     05  WS-RUN-MONTH            PIC 9(02).                               
015500     05  WS-RUN-DAY              PIC 9(02).                               
015600 01  WS-NOW-TS                   PIC X(19).                               
015700 01  WS-NOW-TS-R REDEFINES WS-NOW-TS.                                     
015800     05  WS-NOW-DATE-ONLY        PIC X(10).                               
015900     05  FILLER                  PIC X(09).                               
016000                                                                          
016100 01  WS-KEYWORD-TABLE.                                                    
016200     05  KW-TABLE-REC OCCURS 2000 TIMES INDEXED BY KW-IDX                 
016300                                         ASCENDING KEY IS KWT-ID.         
016400         10  KWT-ID               PIC 9(05).                              
016500         10  KWT-CATEGORY         PIC X(20).                              
016600         10  KWT-WEIGHT           PIC 9V99.                               
016700         10  KWT-ACTIVE           PIC 9.                                  
016800         10  KWT-FREQ-FACTOR      PIC 9V99.                               
016900         10  KWT-Z-SCORE          PIC S9(03)V99.                          
017000         10  FILLER               PIC X(04).                              
017100                                                                          
017200 01  WS-SOURCE-TABLE.                                                     
017300     05  SRC-TABLE-REC OCCURS 2000 TIMES INDEXED BY SRC-IDX               
017400                               ASCENDING KEY IS SRCT-ID.                  
017500         10  SRCT-ID              PIC 9(05).                              
017600         10  SRCT-CRED            PIC 9V9999.                             
017700         10  SRCT-TP              PIC 9(05).                              
017800         10  SRCT-FP              PIC 9(05).                              
017900         10  SRCT-ALPHA           PIC 9(03)V99.                           
018000         10  SRCT-BETA            PIC 9(03)V99.                           
018100         10  FILLER               PIC X(04).                              
018200                                                                          
018300 01  WS-FREQ-TABLE.                                                       
018400     05  FRQ-TABLE-REC OCCURS 6000 TIMES INDEXED BY FRQ-IDX.              
018500         10  FRQT-KEYWORD-ID      PIC 9(05).                              
018600         10  FRQT-DATE            PIC X(10).                              
018700         10  FRQT-COUNT           PIC 9(05).                              
018800         10  FILLER               PIC X(04).                              
018900                                                                          
019000 01  WS-DAY-COUNTS.                                                       
019100     05  WS-DAY-COUNT OCCURS 8 TIMES PIC 9(05).                           
019200 01  WS-SUBSCRIPTS.                                                       
019300     05  WS-KW-MAX               PIC 9(04) COMP.                          
019400     05  WS-SRC-MAX              PIC 9(04) COMP.                          
019500     05  WS-FRQ-MAX              PIC 9(04) COMP.                          
019600     05  WS-DAY-SUB              PIC 9(01) COMP.                          
019700     05  WS-PRIOR-ROWS           PIC 9(01) COMP.                          
019800                                                                          
019900 01  WS-FREQ-CALC.                                                        
020000     05  WS-TODAY-COUNT          PIC 9(05).                               
020100     05  WS-PRIOR-SUM            PIC 9(07).                               
020200     05  WS-PRIOR-MEAN           PIC 9(05)V999.                           
020300     05  WS-PRIOR-VARSUM         PIC 9(09)V999.                           
020400     05  WS-PRIOR-VAR            PIC 9(07)V999.                           
020500     05  WS-PRIOR-STD            PIC 9(05)V999.                           
020600     05  WS-Z-WORK               PIC S9(05)V999.                          
020700                                                                          
020800 01  WS-MONTE-CARLO.                                                      
020900     05  WS-MC-SAMPLE OCCURS 500 TIMES INDEXED BY MC-IDX                  
021000                                        PIC 9(03)V999.                    
021100     05  WS-MC-SORT OCCURS 500 TIMES INDEXED BY MC-SRT-IDX                
021200                                      PIC 9(03)V999.                      
021300     05  WS-MC-N                 PIC 9(03) COMP VALUE 500.                
021400     05  WS-MC-SUM               PIC 9(07)V999.                           
021500     05  WS-MC-SEED              PIC S9(09) COMP.                         
021600     05  WS-MC-SEED-TEMP         PIC S9(18) COMP.                         
021700     05  WS-MC-QUOT              PIC S9(09) COMP.                         
021800     05  WS-MC-MOD-OUT           PIC S9(09) COMP.                         
021900     05  WS-MC-SWAP              PIC 9(03)V999.                           
022000     05  WS-MC-I                 PIC 9(03) COMP.                          
022100     05  WS-MC-J                 PIC 9(03) COMP.                          
022200     05  FILLER                  PIC X(04).                               
022300                                                                          
022400 01  WS-PERCENTILE-WORK.                                                  
022500     05  WS-PCTL-Q               PIC 9V99.                                
022600     05  WS-PCTL-IDX             PIC 9(03)V999.                           
022700     05  WS-PCTL-FLOOR           PIC 9(03) COMP.                          
022800     05  WS-PCTL-FRAC            PIC 9V999.                               
022900     05  WS-PCTL-LO-IDX          PIC 9(03) COMP.                          
023000     05  WS-PCTL-HI-IDX          PIC 9(03) COMP.                          
023100     05  WS-PCTL-LO-VAL          PIC 9(03)V999.                           
023200     05  WS-PCTL-HI-VAL          PIC 9(03)V999.                           
023300     05  WS-PCTL-RESULT          PIC 9(03)V999.                           
023400                                                                          
023500* HOUSE NEWTON-RAPHSON SQUARE-ROOT WORK AREA - SEE 500-CALC-SQRT.         
023600 01  WS-SQRT-WORK.                                                        
023700     05  WS-SQRT-IN              PIC 9(09)V999.                           
023800     05  WS-SQRT-OUT             PIC 9(05)V999.                           
023900     05  WS-SQRT-ITER             PIC 9(02) COMP.                         
024000     05  FILLER                  PIC X(04).                               
024100                                                                          
024200 01  RISK-CALC-REC.                                                       
024300     05  RC-FUNCTION-SW          PIC X.                                   
024400     05  RC-CLASS-SW             PIC X.                                   
024500     05  RC-KW-WEIGHT            PIC 9V99.                                
024600     05  RC-FREQ-FACTOR          PIC 9V99.                                
024700     05  RC-SRC-CRED             PIC 9V9999.                              
024800     05  RC-RECENCY-HRS-IN       PIC S9(5)V9.                             
024900     05  RC-SRC-TP               PIC 9(05).                               
025000     05  RC-SRC-FP               PIC 9(05).                               
025100     05  RC-SRC-ALPHA            PIC 9(03)V99.                            
025200     05  RC-SRC-BETA             PIC 9(03)V99.                            
025300     05  RC-EVENT-TS             PIC X(19).                               
025400     05  RC-NOW-TS               PIC X(19).                               
025500     05  RC-RISK-SCORE-OUT       PIC 9(03)V9.                             
025600     05  RC-SEVERITY-OUT         PIC X(08).                               
025700     05  RC-RECENCY-FACTOR-OUT   PIC 9V9999.                              
025800     05  RC-CREDIBILITY-OUT      PIC 9V9999.                              
025900     05  RC-NEW-ALPHA-OUT        PIC 9(03)V99.                            
026000     05  RC-NEW-BETA-OUT         PIC 9(03)V99.                            
026100     05  RC-RECENCY-HRS-OUT      PIC S9(5)V9.                             
026200 01  RC-RETURN-CD                PIC 9(4) COMP.                           
026300                                                                          
026400 COPY ABENDREC.                                                           
026500                                                                          
026600 01  COUNTERS-AND-ACCUMULATORS.                                           
026700     05  RECORDS-READ            PIC S9(7) COMP.                          
026800     05  RECORDS-RESCORED        PIC S9(7) COMP.                          
026900     05  RECORDS-SKIPPED         PIC S9(7) COMP.                          
027000     05  RETURN-CODE             PIC S9(4) COMP.                          
027100     05  FILLER                  PIC X(04).                               
027200                                                                          
027300 PROCEDURE DIVISION.                                                      
027400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
027500     PERFORM 050-LOAD-KEYWORD-TABLE THRU 050-EXIT                         
027600         UNTIL NO-MORE-KEYWORDS.                                          
027700     PERFORM 060-LOAD-SOURCE-TABLE THRU 060-EXIT                          
027800         UNTIL NO-MORE-SOURCES.                                           
027900     PERFORM 070-LOAD-FREQUENCY-TABLE THRU 070-EXIT                       
028000         UNTIL NO-MORE-FREQ.                                              
028100     PERFORM 075-CALC-ALL-FREQ-FACTORS THRU 075-EXIT.                     
028200     PERFORM 100-MAINLINE THRU 100-EXIT.                                  
028300     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
028400     MOVE ZERO TO RETURN-CODE.                                            
028500     GOBACK.                                                              
028600                                                                          
028700 000-HOUSEKEEPING.                                                        
028800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
028900     DISPLAY "******** BEGIN JOB RSKSCORE ********".                      
029000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                               
029100     STRING WS-RUN-YEAR  "-" WS-RUN-MONTH "-" WS-RUN-DAY                  
029200            " 00:00:00" DELIMITED BY SIZE INTO WS-NOW-TS.                 
029300     MOVE WS-RUN-DATE TO WS-TRACE-DATE-NUM.                               
029400     DISPLAY "** SCORING RUN DATE **" WS-TRACE-DATE-NUM.                  
029500     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
029600     SET KW-IDX TO 1.                                                     
029700     SET SRC-IDX TO 1.                                                    
029800     SET FRQ-IDX TO 1.                                                    
029900     MOVE 0 TO WS-KW-MAX WS-SRC-MAX WS-FRQ-MAX.                           
030000     OPEN INPUT KEYWORD-FILE, SOURCE-FILE, FREQ-FILE,                     
030100                ALERT-IN-FILE.                                            
030200     OPEN OUTPUT ALERT-OUT-FILE, ALSCORE-FILE, SYSOUT.                    
030300 000-EXIT.                                                                
030400     EXIT.                                                                
030500                                                                          
030600 050-LOAD-KEYWORD-TABLE.                                                  
030700     MOVE "050-LOAD-KEYWORD-TABLE" TO PARA-NAME.                          
030800     READ KEYWORD-FILE INTO KEYWORD-REC                                   
030900         AT END                                                           
031000         MOVE "10" TO KFCODE                                              
031100         GO TO 050-EXIT.                                                  
031200     ADD 1 TO WS-KW-MAX.                                                  
031300     SET KW-IDX TO WS-KW-MAX.                                             
031400     MOVE KW-ID       TO KWT-ID (KW-IDX).                                 
031500     MOVE KW-CATEGORY TO KWT-CATEGORY (KW-IDX).                           
031600     MOVE KW-WEIGHT   TO KWT-WEIGHT (KW-IDX).                             
031700     MOVE KW-ACTIVE   TO KWT-ACTIVE (KW-IDX).                             
031800     MOVE 1.00        TO KWT-FREQ-FACTOR (KW-IDX).                        
031900     MOVE 0           TO KWT-Z-SCORE (KW-IDX).                            
032000 050-EXIT.                                                                
032100     EXIT.                                                                
032200                                                                          
032300 060-LOAD-SOURCE-TABLE.                                                   
032400     MOVE "060-LOAD-SOURCE-TABLE" TO PARA-NAME.                           
032500     READ SOURCE-FILE INTO SOURCE-REC                                     
032600         AT END                                                           
032700         MOVE "10" TO SFCODE                                              
032800         GO TO 060-EXIT.                                                  
032900     ADD 1 TO WS-SRC-MAX.                                                 
033000     SET SRC-IDX TO WS-SRC-MAX.                                           
033100     MOVE SRC-ID         TO SRCT-ID (SRC-IDX).                            
033200     MOVE SRC-CRED-SCORE TO SRCT-CRED (SRC-IDX).                          
033300     MOVE SRC-TRUE-POS   TO SRCT-TP (SRC-IDX).                            
033400     MOVE SRC-FALSE-POS  TO SRCT-FP (SRC-IDX).                            
033500     MOVE SRC-BAYES-ALPHA TO SRCT-ALPHA (SRC-IDX).                        
033600     MOVE SRC-BAYES-BETA  TO SRCT-BETA (SRC-IDX).                         
033700 060-EXIT.                                                                
033800     EXIT.                                                                
033900                                                                          
034000 070-LOAD-FREQUENCY-TABLE.                                                
034100     MOVE "070-LOAD-FREQUENCY-TABLE" TO PARA-NAME.                        
034200     READ FREQ-FILE INTO KWFREQ-REC                                       
034300         AT END                                                           
034400         MOVE "10" TO FFCODE                                              
034500         GO TO 070-EXIT.                                                  
034600     ADD 1 TO WS-FRQ-MAX.                                                 
034700     SET FRQ-IDX TO WS-FRQ-MAX.                                           
034800     MOVE KF-KEYWORD-ID TO FRQT-KEYWORD-ID (FRQ-IDX).                     
034900     MOVE KF-DATE       TO FRQT-DATE (FRQ-IDX).                           
035000     MOVE KF-COUNT      TO FRQT-COUNT (FRQ-IDX).                          
035100 070-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400******************************************************************        
035500* 075-CALC-ALL-FREQ-FACTORS - 7-DAY MENTION-FREQUENCY Z-SCORE.            
035600* ONE PASS OVER THE KEYWORD TABLE, SCANNING THE FREQUENCY TABLE           
035700* FOR EACH KEYWORD'S TODAY-COUNT AND UP-TO-7 PRIOR-DAY ROWS.              
035800******************************************************************        
035900 075-CALC-ALL-FREQ-FACTORS.                                               
036000     MOVE "075-CALC-ALL-FREQ-FACTORS" TO PARA-NAME.                       
036100     PERFORM 076-CALC-ONE-KEYWORD THRU 076-EXIT                           
036200         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > WS-KW-MAX.             
036300 075-EXIT.                                                                
036400     EXIT.                                                                
036500                                                                          
036600 076-CALC-ONE-KEYWORD.                                                    
036700     MOVE 0 TO WS-TODAY-COUNT WS-PRIOR-SUM.                               
036800     MOVE 0 TO WS-PRIOR-ROWS.                                             
036900     MOVE 0 TO WS-DAY-SUB.                                                
037000     PERFORM 077-SCAN-FREQ-ROW THRU 077-EXIT                              
037100         VARYING FRQ-IDX FROM 1 BY 1 UNTIL FRQ-IDX > WS-FRQ-MAX.          
037200     PERFORM 078-FINISH-FACTOR THRU 078-EXIT.                             
037300 076-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600 077-SCAN-FREQ-ROW.                                                       
037700     IF FRQT-KEYWORD-ID (FRQ-IDX) NOT = KWT-ID (KW-IDX)                   
037800         GO TO 077-EXIT.                                                  
037900     IF FRQT-DATE (FRQ-IDX) = WS-NOW-TS (1:10)                            
038000         ADD FRQT-COUNT (FRQ-IDX) TO WS-TODAY-COUNT                       
038100         GO TO 077-EXIT.                                                  
038200     IF WS-PRIOR-ROWS < 7                                                 
038300         ADD 1 TO WS-PRIOR-ROWS                                           
038400         MOVE WS-PRIOR-ROWS TO WS-DAY-SUB                                 
038500         MOVE FRQT-COUNT (FRQ-IDX) TO WS-DAY-COUNT (WS-DAY-SUB)           
038600         ADD FRQT-COUNT (FRQ-IDX) TO WS-PRIOR-SUM.                        
038700 077-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000 078-FINISH-FACTOR.                                                       
039100     IF WS-PRIOR-ROWS < 3                                                 
039200         IF WS-PRIOR-ROWS = 0                                             
039300             MOVE 1.0 TO WS-PRIOR-MEAN                                    
039400         ELSE                                                             
039500             COMPUTE WS-PRIOR-MEAN ROUNDED =                              
039600                     WS-PRIOR-SUM / WS-PRIOR-ROWS                         
039700             IF WS-PRIOR-MEAN < 1.0                                       
039800                 MOVE 1.0 TO WS-PRIOR-MEAN                                
039900             END-IF                                                       
040000         END-IF                                                           
040100         COMPUTE KWT-FREQ-FACTOR (KW-IDX) ROUNDED =                       
040200                 WS-TODAY-COUNT / WS-PRIOR-MEAN                           
040300         IF KWT-FREQ-FACTOR (KW-IDX) < 1.0                                
040400             MOVE 1.0 TO KWT-FREQ-FACTOR (KW-IDX)                         
040500         END-IF                                                           
040600         MOVE 0 TO KWT-Z-SCORE (KW-IDX)                                   
040700     ELSE                                                                 
040800         COMPUTE WS-PRIOR-MEAN ROUNDED =                                  
040900                 WS-PRIOR-SUM / WS-PRIOR-ROWS                             
041000         MOVE 0 TO WS-PRIOR-VARSUM                                        
041100         PERFORM 079-ACCUM-VARIANCE THRU 079-EXIT                         
041200             VARYING WS-DAY-SUB FROM 1 BY 1                               
041300             UNTIL WS-DAY-SUB > WS-PRIOR-ROWS.                            
041400         COMPUTE WS-PRIOR-VAR ROUNDED =                                   
041500                 WS-PRIOR-VARSUM / WS-PRIOR-ROWS.                         
041600         MOVE WS-PRIOR-VAR TO WS-SQRT-IN.                                 
041700         PERFORM 500-CALC-SQRT THRU 500-EXIT.                             
041800         MOVE WS-SQRT-OUT TO WS-PRIOR-STD.                                
041900         IF WS-PRIOR-STD < 0.5                                            
042000             MOVE 0.5 TO WS-PRIOR-STD.                                    
042100         COMPUTE WS-Z-WORK ROUNDED =                                      
042200                 (WS-TODAY-COUNT - WS-PRIOR-MEAN) / WS-PRIOR-STD.         
042300         MOVE WS-Z-WORK TO KWT-Z-SCORE (KW-IDX).                          
042400         IF WS-Z-WORK <= 0                                                
042500             MOVE 1.0 TO KWT-FREQ-FACTOR (KW-IDX)                         
042600         ELSE IF WS-Z-WORK >= 4.0                                         
042700             MOVE 4.0 TO KWT-FREQ-FACTOR (KW-IDX)                         
042800         ELSE                                                             
042900             COMPUTE KWT-FREQ-FACTOR (KW-IDX) ROUNDED =                   
043000                     1.0 + (0.75 * WS-Z-WORK).                            
043100 078-EXIT.                                                                
043200     EXIT.                                                                
043300                                                                          
043400 079-ACCUM-VARIANCE.                                                      
043500     COMPUTE WS-PRIOR-VARSUM =                                            
043600             WS-PRIOR-VARSUM +                                            
043700             ((WS-DAY-COUNT (WS-DAY-SUB) - WS-PRIOR-MEAN) *               
043800              (WS-DAY-COUNT (WS-DAY-SUB) - WS-PRIOR-MEAN)).               
043900 079-EXIT.                                                                
044000     EXIT.                                                                
044100                                                                          
044200 100-MAINLINE.                                                            
044300     MOVE "100-MAINLINE" TO PARA-NAME.                                    
044400     PERFORM 110-READ-ALERT THRU 110-EXIT                                 
044500         UNTIL NO-MORE-ALERTS.                                            
044600 100-EXIT.                                                                
044700     EXIT.                                                                
044800                                                                          
044900 110-READ-ALERT.                                                          
045000     READ ALERT-IN-FILE INTO ALERT-REC                                    
045100         AT END                                                           
045200         MOVE "10" TO IFCODE                                              
045300         GO TO 110-EXIT.                                                  
045400     ADD 1 TO RECORDS-READ.                                               
045500     IF AL-IS-REVIEWED                                                    
045600         ADD 1 TO RECORDS-SKIPPED                                         
045700         WRITE FD-ALERT-OUT-REC FROM ALERT-REC                            
045800         GO TO 110-EXIT.                                                  
045900     PERFORM 200-SEARCH-RTN THRU 200-EXIT.                                
046000     PERFORM 300-BUILD-SCORE-REC THRU 300-EXIT.                           
046100     PERFORM 400-MONTE-CARLO-SIM THRU 400-EXIT.                           
046200     PERFORM 600-WRITE-RECS THRU 600-EXIT.                                
046300 110-EXIT.                                                                
046400     EXIT.                                                                
046500                                                                          
046600******************************************************************        
046700* 200-SEARCH-RTN - RESOLVE THE ALERT'S KEYWORD AND SOURCE ROWS            
046800* BY LOAD-TABLE-AND-SEARCH, PER HOUSE CONVENTION.                         
046900******************************************************************        
047000 200-SEARCH-RTN.                                                          
047100     MOVE "200-SEARCH-RTN" TO PARA-NAME.                                  
047200     MOVE 1.00   TO RC-KW-WEIGHT.                                         
047300     MOVE 1.00   TO RC-FREQ-FACTOR.                                       
047400     SEARCH ALL KW-TABLE-REC                                              
047500         AT END                                                           
047600             NEXT SENTENCE                                                
047700         WHEN KWT-ID (KW-IDX) = AL-KEYWORD-ID                             
047800             MOVE KWT-WEIGHT (KW-IDX)      TO RC-KW-WEIGHT                
047900             MOVE KWT-FREQ-FACTOR (KW-IDX) TO RC-FREQ-FACTOR.             
048000                                                                          
048100     MOVE 0.5000 TO RC-SRC-CRED.                                          
048200     MOVE 0      TO RC-SRC-TP RC-SRC-FP.                                  
048300     MOVE 2.00   TO RC-SRC-ALPHA RC-SRC-BETA.                             
048400     SEARCH ALL SRC-TABLE-REC                                             
048500         AT END                                                           
048600             NEXT SENTENCE                                                
048700         WHEN SRCT-ID (SRC-IDX) = AL-SOURCE-ID                            
048800             MOVE SRCT-TP (SRC-IDX)    TO RC-SRC-TP                       
048900             MOVE SRCT-FP (SRC-IDX)    TO RC-SRC-FP                       
049000             MOVE SRCT-ALPHA (SRC-IDX) TO RC-SRC-ALPHA                    
049100             MOVE SRCT-BETA (SRC-IDX)  TO RC-SRC-BETA                     
049200             MOVE SRCT-CRED (SRC-IDX)  TO RC-SRC-CRED.                    
049300                                                                          
049400     MOVE "C" TO RC-FUNCTION-SW.                                          
049500     CALL "RSKCALC" USING RISK-CALC-REC, RC-RETURN-CD.                    
049600     MOVE RC-CREDIBILITY-OUT TO RC-SRC-CRED.                              
049700 200-EXIT.                                                                
049800     EXIT.                                                                
049900                                                                          
050000******************************************************************        
050100* 300-BUILD-SCORE-REC - ASSEMBLES THE OUTPUT SCORE RECORD FROM            
050200* THE FULL/BASELINE SCORES AND THE RECENCY-HOURS FIGURE.                  
050300******************************************************************        
050400 300-BUILD-SCORE-REC.                                                     
050500     MOVE "300-BUILD-SCORE-REC" TO PARA-NAME.                             
050600     MOVE AL-PUBLISHED-TS TO RC-EVENT-TS.                                 
050700     IF RC-EVENT-TS = SPACES                                              
050800         MOVE AL-CREATED-TS TO RC-EVENT-TS.                               
050900     MOVE WS-NOW-TS TO RC-NOW-TS.                                         
051000     MOVE "R" TO RC-FUNCTION-SW.                                          
051100     CALL "RSKCALC" USING RISK-CALC-REC, RC-RETURN-CD.                    
051200     MOVE RC-RECENCY-HRS-OUT TO RC-RECENCY-HRS-IN.                        
051300                                                                          
051400     MOVE "F" TO RC-FUNCTION-SW.                                          
051500     CALL "RSKCALC" USING RISK-CALC-REC, RC-RETURN-CD.                    
051600                                                                          
051700     MOVE RC-RISK-SCORE-OUT TO AL-RISK-SCORE.                             
051800     MOVE RC-SEVERITY-OUT   TO AL-SEVERITY.                               
051900                                                                          
052000     MOVE AL-ID                 TO AS-ALERT-ID.                           
052100     MOVE RC-KW-WEIGHT          TO AS-KW-WEIGHT.                          
052200     MOVE RC-SRC-CRED           TO AS-SRC-CRED.                           
052300     MOVE RC-FREQ-FACTOR        TO AS-FREQ-FACTOR.                        
052400     SEARCH ALL KW-TABLE-REC                                              
052500         AT END NEXT SENTENCE                                             
052600         WHEN KWT-ID (KW-IDX) = AL-KEYWORD-ID                             
052700             MOVE KWT-Z-SCORE (KW-IDX) TO AS-Z-SCORE.                     
052800     MOVE RC-RECENCY-FACTOR-OUT TO AS-RECENCY-FACTOR.                     
052900     MOVE RC-RISK-SCORE-OUT     TO AS-FINAL-SCORE.                        
053000 300-EXIT.                                                                
053100     EXIT.                                                                
053200                                                                          
053300******************************************************************        
053400* 400-MONTE-CARLO-SIM - CONFIDENCE-INTERVAL PASS.  500-SAMPLE             
053500* UNCERTAINTY PASS, SEEDED DETERMINISTICALLY FROM THE ALERT ID            
053600* SO RERUNS OF THE SAME INPUT REPRODUCE THE SAME STATISTICS.              
053700******************************************************************        
053800 400-MONTE-CARLO-SIM.                                                     
053900     MOVE "400-MONTE-CARLO-SIM" TO PARA-NAME.                             
054000     COMPUTE WS-MC-SEED = (AL-ID * 7) + 104729.                           
054100     MOVE 0 TO WS-MC-SUM.                                                 
054200     PERFORM 410-DRAW-SAMPLE THRU 410-EXIT                                
054300         VARYING MC-IDX FROM 1 BY 1 UNTIL MC-IDX > WS-MC-N.               
054400     PERFORM 420-SORT-SAMPLES THRU 420-EXIT.                              
054500     PERFORM 430-CALC-STATISTICS THRU 430-EXIT.                           
054600 400-EXIT.                                                                
054700     EXIT.                                                                
054800                                                                          
054900 410-DRAW-SAMPLE.                                                         
055000     COMPUTE WS-MC-SEED-TEMP = (WS-MC-SEED * 16807) + 12345.              
055100     DIVIDE WS-MC-SEED-TEMP BY 999999937                                  
055200         GIVING WS-MC-QUOT REMAINDER WS-MC-SEED.                          
055300     DIVIDE WS-MC-SEED BY 2001                                            
055400         GIVING WS-MC-QUOT REMAINDER WS-MC-MOD-OUT.                       
055500     COMPUTE WS-MC-SAMPLE (MC-IDX) ROUNDED =                              
055600             RC-RISK-SCORE-OUT + ((WS-MC-MOD-OUT - 1000) / 100).          
055700     IF WS-MC-SAMPLE (MC-IDX) < 0                                         
055800         MOVE 0 TO WS-MC-SAMPLE (MC-IDX).                                 
055900     IF WS-MC-SAMPLE (MC-IDX) > 100                                       
056000         MOVE 100 TO WS-MC-SAMPLE (MC-IDX).                               
056100     MOVE WS-MC-SAMPLE (MC-IDX) TO WS-MC-SORT (MC-IDX).                   
056200     ADD WS-MC-SAMPLE (MC-IDX) TO WS-MC-SUM.                              
056300 410-EXIT.                                                                
056400     EXIT.                                                                
056500                                                                          
056600 420-SORT-SAMPLES.                                                        
056700     PERFORM 421-OUTER-PASS THRU 421-EXIT                                 
056800         VARYING WS-MC-I FROM 1 BY 1 UNTIL WS-MC-I >= WS-MC-N.            
056900 420-EXIT.                                                                
057000     EXIT.                                                                
057100                                                                          
057200 421-OUTER-PASS.                                                          
057300     PERFORM 422-INNER-PASS THRU 422-EXIT                                 
057400         VARYING WS-MC-J FROM 1 BY 1                                      
057500         UNTIL WS-MC-J > (WS-MC-N - WS-MC-I).                             
057600 421-EXIT.                                                                
057700     EXIT.                                                                
057800                                                                          
057900 422-INNER-PASS.                                                          
058000     SET MC-SRT-IDX TO WS-MC-J.                                           
058100     SET MC-IDX TO WS-MC-J.                                               
058200     SET MC-IDX UP BY 1.                                                  
058300     IF WS-MC-SORT (MC-SRT-IDX) > WS-MC-SORT (MC-IDX)                     
058400         MOVE WS-MC-SORT (MC-SRT-IDX) TO WS-MC-SWAP                       
058500         MOVE WS-MC-SORT (MC-IDX)     TO WS-MC-SORT (MC-SRT-IDX)          
058600         MOVE WS-MC-SWAP              TO WS-MC-SORT (MC-IDX).             
058700 422-EXIT.                                                                
058800     EXIT.                                                                
058900                                                                          
059000 430-CALC-STATISTICS.                                                     
059100     COMPUTE AS-MC-MEAN ROUNDED = WS-MC-SUM / WS-MC-N.                    
059200     MOVE 0 TO WS-PRIOR-VARSUM.                                           
059300     PERFORM 431-ACCUM-MC-VARIANCE THRU 431-EXIT                          
059400         VARYING MC-IDX FROM 1 BY 1 UNTIL MC-IDX > WS-MC-N.               
059500     COMPUTE WS-PRIOR-VAR ROUNDED = WS-PRIOR-VARSUM / WS-MC-N.            
059600     MOVE WS-PRIOR-VAR TO WS-SQRT-IN.                                     
059700     PERFORM 500-CALC-SQRT THRU 500-EXIT.                                 
059800     MOVE WS-SQRT-OUT TO AS-MC-STD.                                       
059900     MOVE .05 TO WS-PCTL-Q.                                               
060000     PERFORM 435-CALC-PERCENTILE THRU 435-EXIT.                           
060100     MOVE WS-PCTL-RESULT TO AS-MC-P05.                                    
060200     MOVE .50 TO WS-PCTL-Q.                                               
060300     PERFORM 435-CALC-PERCENTILE THRU 435-EXIT.                           
060400     MOVE WS-PCTL-RESULT TO AS-MC-P50.                                    
060500     MOVE .95 TO WS-PCTL-Q.                                               
060600     PERFORM 435-CALC-PERCENTILE THRU 435-EXIT.                           
060700     MOVE WS-PCTL-RESULT TO AS-MC-P95.                                    
060800 430-EXIT.                                                                
060900     EXIT.                                                                
061000                                                                          
061100 431-ACCUM-MC-VARIANCE.                                                   
061200     COMPUTE WS-PRIOR-VARSUM =                                            
061300             WS-PRIOR-VARSUM +                                            
061400             ((WS-MC-SAMPLE (MC-IDX) - AS-MC-MEAN) *                      
061500              (WS-MC-SAMPLE (MC-IDX) - AS-MC-MEAN)).                      
061600 431-EXIT.                                                                
061700     EXIT.                                                                
061800                                                                          
061900******************************************************************        
062000* 435-CALC-PERCENTILE - LINEAR-INTERPOLATED PERCENTILE OFF THE            
062100* SORTED MONTE CARLO SAMPLE TABLE.  WS-PCTL-Q CARRIES THE CALLER'S        
062200* QUANTILE (.05/.50/.95) ON ENTRY.  THE 0-ORIGIN RANK INDEX IS            
062300* (N-1) * Q; WE READ THE SORTED VALUES AT THE FLOOR AND CEILING           
062400* 1-ORIGIN POSITIONS AND INTERPOLATE BY THE FRACTIONAL PART SO A          
062500* RANK LIKE 24.95 IS NOT JUST ROUNDED DOWN TO SORT POSITION 25.           
062600******************************************************************        
062700 435-CALC-PERCENTILE.                                                     
062800     COMPUTE WS-PCTL-IDX ROUNDED = (WS-MC-N - 1) * WS-PCTL-Q.             
062900     MOVE WS-PCTL-IDX TO WS-PCTL-FLOOR.                                   
063000     COMPUTE WS-PCTL-FRAC = WS-PCTL-IDX - WS-PCTL-FLOOR.                  
063100     COMPUTE WS-PCTL-LO-IDX = WS-PCTL-FLOOR + 1.                          
063200     COMPUTE WS-PCTL-HI-IDX = WS-PCTL-FLOOR + 2.                          
063300     IF WS-PCTL-HI-IDX > WS-MC-N                                          
063400         MOVE WS-MC-N TO WS-PCTL-HI-IDX.                                  
063500     SET MC-SRT-IDX TO WS-PCTL-LO-IDX.                                    
063600     MOVE WS-MC-SORT (MC-SRT-IDX) TO WS-PCTL-LO-VAL.                      
063700     SET MC-SRT-IDX TO WS-PCTL-HI-IDX.                                    
063800     MOVE WS-MC-SORT (MC-SRT-IDX) TO WS-PCTL-HI-VAL.                      
063900     COMPUTE WS-PCTL-RESULT ROUNDED =                                     
064000             WS-PCTL-LO-VAL +                                             
064100             (WS-PCTL-FRAC * (WS-PCTL-HI-VAL - WS-PCTL-LO-VAL)).          
064200 435-EXIT.                                                                
064300     EXIT.                                                                
064400                                                                          
064500 600-WRITE-RECS.                                                          
064600     MOVE "600-WRITE-RECS" TO PARA-NAME.                                  
064700     WRITE FD-ALERT-OUT-REC FROM ALERT-REC.                               
064800     WRITE FD-ALSCORE-REC FROM ALSCORE-REC.                               
064900     ADD 1 TO RECORDS-RESCORED.                                           
065000 600-EXIT.                                                                
065100     EXIT.                                                                
065200                                                                          
065300******************************************************************        
065400* 500-CALC-SQRT - HOUSE NEWTON-RAPHSON SQUARE-ROOT ROUTINE.               
065500* 12 ITERATIONS IS MORE THAN ENOUGH TO SETTLE AT 3 DECIMALS FOR           
065600* THE VARIANCE VALUES THIS BATCH COMPUTES.                                
065700******************************************************************        
065800 500-CALC-SQRT.                                                           
065900     IF WS-SQRT-IN = 0                                                    
066000         MOVE 0 TO WS-SQRT-OUT                                            
066100         GO TO 500-EXIT.                                                  
066200     MOVE WS-SQRT-IN TO WS-SQRT-OUT.                                      
066300     PERFORM 510-NEWTON-STEP THRU 510-EXIT                                
066400         VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL WS-SQRT-ITER > 12.        
066500 500-EXIT.                                                                
066600     EXIT.                                                                
066700                                                                          
066800 510-NEWTON-STEP.                                                         
066900     COMPUTE WS-SQRT-OUT ROUNDED =                                        
067000             (WS-SQRT-OUT + (WS-SQRT-IN / WS-SQRT-OUT)) / 2.              
067100 510-EXIT.                                                                
067200     EXIT.                                                                
067300                                                                          
067400 700-CLOSE-FILES.                                                         
067500     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
067600     CLOSE KEYWORD-FILE, SOURCE-FILE, FREQ-FILE, ALERT-IN-FILE,           
067700           ALERT-OUT-FILE, ALSCORE-FILE, SYSOUT.                          
067800 700-EXIT.                                                                
067900     EXIT.                                                                
068000                                                                          
068100 900-CLEANUP.                                                             
068200     MOVE "900-CLEANUP" TO PARA-NAME.                                     
068300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
068400     DISPLAY "** ALERTS READ **".                                         
068500     DISPLAY RECORDS-READ.                                                
068600     DISPLAY "** ALERTS RESCORED **".                                     
068700     DISPLAY RECORDS-RESCORED.                                            
068800     DISPLAY "** ALERTS SKIPPED (ALREADY REVIEWED) **".                   
068900     DISPLAY RECORDS-SKIPPED.                                             
069000     DISPLAY "******** NORMAL END OF JOB RSKSCORE ********".              
069100 900-EXIT.                                                                
069200     EXIT.                                                                
069300                                                                          
069400 1000-ABEND-RTN.                                                          
069500     WRITE SYSOUT-REC FROM ABEND-REC.                                     
069600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
069700     MOVE 16 TO RETURN-CODE.                                              
069800     GOBACK.                                                              

000100*****************************************************************         
000200* SOURCE   -  MONITORED-SOURCE MASTER RECORD.  CREDIBILITY AND            
000300*             TP/FP COUNTS ARE UPDATED BY THE ANALYST-CLASSIFY            
000400*             CALLERS OF RSKCALC; READ AS A KEYED LOOKUP                  
000500*             TABLE BY RSKSCORE AND SRCEVAL.                              
000600*****************************************************************         
000700 01  SOURCE-REC.                                                          
000800     05  SRC-ID                    PIC 9(05).                             
000900     05  SRC-NAME                  PIC X(40).                             
001000     05  SRC-TYPE                  PIC X(12).                             
001100     05  SRC-CRED-SCORE            PIC 9V9999.                            
001200     05  SRC-CRED-SCORE-R REDEFINES SRC-CRED-SCORE.                       
001300         10  SRC-CRED-WHOLE            PIC 9(01).                         
001400         10  SRC-CRED-FRAC             PIC 9(04).                         
001500     05  SRC-TRUE-POS              PIC 9(05).                             
001600     05  SRC-FALSE-POS             PIC 9(05).                             
001700     05  SRC-BAYES-ALPHA           PIC 9(03)V99.                          
001800     05  SRC-BAYES-BETA            PIC 9(03)V99.                          
001900     05  SRC-ACTIVE                PIC 9.                                 
002000         88  SRC-IS-ACTIVE             VALUE 1.                           
002100         88  SRC-IS-INACTIVE           VALUE 0.                           
002200     05  FILLER                    PIC X(20).                             

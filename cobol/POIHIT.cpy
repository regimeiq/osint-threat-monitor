000100*****************************************************************         
000200* POIHIT   -  PERSON-OF-INTEREST HIT RECORD.  ONE ROW PER ALERT           
000300*             LINKED TO A POI, SORTED POI-ID WITHIN TIMESTAMP,            
000400*             FEEDING THE 14-DAY TAS ASSESSMENT WINDOW IN                 
000500*             TASASSES.                                                   
000600*****************************************************************         
000700 01  POIHIT-REC.                                                          
000800     05  PH-POI-ID                 PIC 9(05).                             
000900     05  PH-ALERT-ID               PIC 9(07).                             
001000     05  PH-DAY                    PIC X(10).                             
001100     05  PH-DAY-R REDEFINES PH-DAY.                                       
001200         10  PH-DAY-YEAR               PIC X(04).                         
001300         10  FILLER                    PIC X(01).                         
001400         10  PH-DAY-MONTH              PIC X(02).                         
001500         10  FILLER                    PIC X(01).                         
001600         10  PH-DAY-DAY                PIC X(02).                         
001700     05  PH-TEXT                   PIC X(200).                            
001800     05  PH-HAS-LOCATION           PIC 9.                                 
001900         88  PH-LOC-PRESENT            VALUE 1.                           
002000         88  PH-LOC-ABSENT             VALUE 0.                           
002100     05  PH-SRC-ALPHA              PIC 9(03)V99.                          
002200     05  PH-SRC-BETA               PIC 9(03)V99.                          
002300     05  FILLER                    PIC X(14).                             

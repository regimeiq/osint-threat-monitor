000100*****************************************************************         
000200* FREQEVT  -  KEYWORD-MENTION INCREMENT EVENT.  ONE ROW PER               
000300*             MENTION-COUNT UPDATE FED TO FRQACCUM; NON-POSITIVE          
000400*             INCREMENTS ARE IGNORED.                                     
000500*****************************************************************         
000600 01  FREQEVT-REC.                                                         
000700     05  FE-KEYWORD-ID             PIC 9(05).                             
000800     05  FE-DATE                   PIC X(10).                             
000900     05  FE-DATE-R REDEFINES FE-DATE.                                     
001000         10  FE-DATE-YEAR              PIC X(04).                         
001100         10  FILLER                    PIC X(01).                         
001200         10  FE-DATE-MONTH             PIC X(02).                         
001300         10  FILLER                    PIC X(01).                         
001400         10  FE-DATE-DAY               PIC X(02).                         
001500     05  FE-INCREMENT              PIC S9(05).                            
001600     05  FILLER                    PIC X(10).                             

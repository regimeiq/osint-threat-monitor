000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  VNDREVAL.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 07/09/09.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  070909 JS  4610  ORIGINAL BASELINE - SUPPLY-CHAIN RISK PROFILE         
001200*                   EVALUATION JOB UNDER TICKET TI-4610, SCORES           
001300*                   THE PRE-SCORED VENDOR-PROFILE FEED AGAINST THE        
001400*                   LABELED EXPECTED OUTCOME AT A FIXED THRESHOLD.        
001500*  072309 RWH 4650  PRECISION/RECALL/F1 ROUNDING SET TO 4 DEC PER         
001600*                   SUPPLY-CHAIN REVIEW STANDARDS.                        
001700*  091199 RWH Y2K1  YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS ON          
001800*                   THIS REPORT, NO CHANGE REQUIRED.                      
001900*  081410 JLK 5640  EXPECTED-LABEL COMPARE MADE CASE-BLIND, TRIMS         
002000*                   LEADING/TRAILING SPACES PER MODEL REVIEW.             
002100*  052613 RWH 6204  REPORT RESTYLED TO THE PATLIST PAGE-HEADER            
002200*                   PAGINATION STANDARD USED ON TASASSES.                 
002300*  062213 RWH 6390  ADDED WS-TIER-PAIR-R DUMP VIEW FOR ABEND TRACE        
002400*                   PER OPERATIONS REQUEST.                               
002500******************************************************************        
002600                                                                          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 SPECIAL-NAMES.                                                           
003200     C01 IS NEXT-PAGE.                                                    
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT SYSOUT                                                        
003600     ASSIGN TO UT-S-SYSOUT                                                
003700       ORGANIZATION IS SEQUENTIAL.                                        
003800                                                                          
003900     SELECT VENDPROF                                                      
004000     ASSIGN TO UT-S-VENDPROF                                              
004100       ACCESS MODE IS SEQUENTIAL                                          
004200       FILE STATUS IS OFCODE.                                             
004300                                                                          
004400     SELECT VNDRPT                                                        
004500     ASSIGN TO UT-S-VNDRPT                                                
004600       ACCESS MODE IS SEQUENTIAL                                          
004700       FILE STATUS IS OFCODE.                                             
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  SYSOUT                                                               
005200     RECORDING MODE IS F                                                  
005300     LABEL RECORDS ARE STANDARD                                           
005400     RECORD CONTAINS 80 CHARACTERS                                        
005500     BLOCK CONTAINS 0 RECORDS                                             
005600     DATA RECORD IS SYSOUT-REC.                                           
005700 01  SYSOUT-REC                  PIC X(80).                               
005800                                                                          
005900 FD  VENDPROF                                                             
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD                                           
006200     BLOCK CONTAINS 0 RECORDS                                             
006300     DATA RECORD IS VENDPROF-REC.                                         
006400 COPY VENDPROF.                                                           
006500                                                                          
006600 FD  VNDRPT                                                               
006700     RECORDING MODE IS F                                                  
006800     LABEL RECORDS ARE STANDARD                                           
006900     RECORD CONTAINS 132 CHARACTERS                                       
007000     BLOCK CONTAINS 0 RECORDS                                             
007100     DATA RECORD IS RPT-REC.                                              
007200 01  RPT-REC                     PIC X(132).                              
007300                                                                          
007400 WORKING-STORAGE SECTION.                                                 
007500 01  OFCODE                      PIC X(02).                               
007600     88  OFCODE-OK                   VALUE "00".                          
007700     88  OFCODE-EOF                  VALUE "10".                          
007800                                                                          
007900 01  WS-HDR-REC.                                                          
008000     05  FILLER                  PIC X(01) VALUE SPACE.                   
008100     05  HDR-DATE.                                                        
008200         10  HDR-YY              PIC 9(04).                               
008300         10  FILLER              PIC X(01) VALUE "-".                     
008400         10  HDR-MM              PIC 9(02).                               
008500         10  FILLER              PIC X(01) VALUE "-".                     
008600         10  HDR-DD              PIC 9(02).                               
008700     05  FILLER                  PIC X(10) VALUE SPACES.                  
008800     05  FILLER                  PIC X(40) VALUE                          
008900         "VENDOR SUPPLY-CHAIN EVALUATION REPORT".                         
009000     05  FILLER                  PIC X(23)                                
009100              VALUE "Page Number:" JUSTIFIED RIGHT.                       
009200     05  PAGE-NBR-O              PIC ZZ9.                                 
009300                                                                          
009400 01  WS-BLANK-LINE.                                                       
009500     05  FILLER                  PIC X(132) VALUE SPACES.                 
009600                                                                          
009700 01  WS-BLOCK-LINE               PIC X(132).                              
009800                                                                          
009900 01  WS-DETAIL-LINE.                                                      
010000     05  DL-PROFILE-ID           PIC X(10).                               
010100     05  FILLER                  PIC X(01) VALUE SPACES.                  
010200     05  DL-VENDOR-NAME          PIC X(30).                               
010300     05  FILLER                  PIC X(01) VALUE SPACES.                  
010400     05  DL-SCORE                PIC ZZ9.9.                               
010500     05  FILLER                  PIC X(02) VALUE SPACES.                  
010600     05  DL-EXPECTED-LABEL       PIC X(12).                               
010700     05  FILLER                  PIC X(01) VALUE SPACES.                  
010800     05  DL-PREDICTED            PIC X(03).                               
010900     05  FILLER                  PIC X(02) VALUE SPACES.                  
011000     05  DL-RISK-TIER            PIC X(10).                               
011100     05  FILLER                  PIC X(01) VALUE SPACES.                  
011200     05  DL-REASON-CODES         PIC X(42).                               
011300                                                                          
011400 01  WS-DATE-WORK                PIC 9(08).                               
011500 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.                               
011600     05  WS-DW-YEAR              PIC 9(04).                               
011700     05  WS-DW-MONTH             PIC 9(02).                               
011800     05  WS-DW-DAY               PIC 9(02).                               
011900                                                                          
012000******************************************************************        
012100* WS-THRESHOLD-WORK - THE VENDOR RISK CLASSIFICATION CUTOFF.              
012200* DEFAULT 45.0, CLAMPED TO 0-100.  KEPT AS A REDEFINABLE                  
012300* WORK AREA SINCE A FUTURE TICKET MAY PARAMETERIZE IT FROM JCL.           
012400******************************************************************        
012500 01  WS-THRESHOLD-WORK           PIC 9(03)V9.                             
012600 01  WS-THRESHOLD-WORK-R REDEFINES WS-THRESHOLD-WORK.                     
012700     05  WS-THRESHOLD-WHOLE      PIC 9(03).                               
012800     05  WS-THRESHOLD-TENTH      PIC 9(01).                               
012900                                                                          
013000 01  WS-LABEL-WORK               PIC X(12).                               
013100                                                                          
013200 01  LOWER-ALPHA                 PIC X(26)                                
013300         VALUE "abcdefghijklmnopqrstuvwxyz".                              
013400 01  UPPER-ALPHA                 PIC X(26)                                
013500         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
013600                                                                          
013700 01  WS-TIER-PAIR.                                                        
013800     05  WS-EXPECT-POSITIVE-SW   PIC X(01).                               
013900         88  WS-EXPECT-POSITIVE      VALUE "Y".                           
014000         88  WS-EXPECT-NEGATIVE       VALUE "N".                          
014100     05  WS-PREDICT-POSITIVE-SW  PIC X(01).                               
014200         88  WS-PREDICT-POSITIVE     VALUE "Y".                           
014300         88  WS-PREDICT-NEGATIVE      VALUE "N".                          
014400 01  WS-TIER-PAIR-R REDEFINES WS-TIER-PAIR.                               
014500     05  WS-TIER-PAIR-X          PIC X(02).                               
014600                                                                          
014700 01  WS-CONFUSION-COUNTS.                                                 
014800     05  WS-TRUE-POS             PIC 9(05) COMP.                          
014900     05  WS-FALSE-POS            PIC 9(05) COMP.                          
015000     05  WS-FALSE-NEG            PIC 9(05) COMP.                          
015100     05  WS-TRUE-NEG             PIC 9(05) COMP.                          
015200                                                                          
015300 01  WS-METRICS.                                                          
015400     05  WS-PRECISION            PIC 9V9999.                              
015500     05  WS-RECALL               PIC 9V9999.                              
015600     05  WS-F1                   PIC 9V9999.                              
015700     05  WS-SUPPORT              PIC 9(05) COMP.                          
015800                                                                          
015900 COPY ABENDREC.                                                           
016000                                                                          
016100 01  COUNTERS-AND-ACCUMULATORS.                                           
016200     05  PROFILES-PROCESSED      PIC S9(7) COMP.                          
016300     05  WS-LINES                PIC S9(04) COMP.                         
016400     05  WS-PAGES                PIC S9(04) COMP.                         
016500     05  RETURN-CODE             PIC S9(4) COMP.                          
016600     05  FILLER                  PIC X(04).                               
016700                                                                          
016800 PROCEDURE DIVISION.                                                      
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
017000     PERFORM 100-MAINLINE THRU 100-EXIT                                   
017100         UNTIL OFCODE-EOF.                                                
017200     PERFORM 400-CALC-METRICS THRU 400-EXIT.                              
017300     PERFORM 700-WRITE-SUMMARY THRU 700-EXIT.                             
017400     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
017500     MOVE ZERO TO RETURN-CODE.                                            
017600     GOBACK.                                                              
017700                                                                          
017800 000-HOUSEKEEPING.                                                        
017900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
018000     DISPLAY "******** BEGIN JOB VNDREVAL ********".                      
018100     ACCEPT WS-DATE-WORK FROM DATE YYYYMMDD.                              
018200     MOVE WS-DW-YEAR  TO HDR-YY.                                          
018300     MOVE WS-DW-MONTH TO HDR-MM.                                          
018400     MOVE WS-DW-DAY   TO HDR-DD.                                          
018500     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
018600     INITIALIZE WS-CONFUSION-COUNTS.                                      
018700     MOVE +1 TO WS-PAGES.                                                 
018800     MOVE 45.0 TO WS-THRESHOLD-WORK.                                      
018900     OPEN INPUT VENDPROF.                                                 
019000     OPEN OUTPUT VNDRPT, SYSOUT.                                          
019100     PERFORM 810-WRITE-PAGE-HDR THRU 810-EXIT.                            
019200     PERFORM 810-READ-VENDPROF THRU 810-READ-EXIT.                        
019300 000-EXIT.                                                                
019400     EXIT.                                                                
019500                                                                          
019600******************************************************************        
019700* 100-MAINLINE - ONE VENDOR PROFILE PER PASS.                             
019800******************************************************************        
019900 100-MAINLINE.                                                            
020000     MOVE "100-MAINLINE" TO PARA-NAME.                                    
020100     PERFORM 200-CLASSIFY-RTN THRU 200-EXIT.                              
020200     PERFORM 300-ACCUM-CONFUSION THRU 300-EXIT.                           
020300     PERFORM 600-WRITE-DETAIL THRU 600-EXIT.                              
020400     PERFORM 810-READ-VENDPROF THRU 810-READ-EXIT.                        
020500 100-EXIT.                                                                
020600     EXIT.                                                                
020700                                                                          
020800******************************************************************        
020900* 200-CLASSIFY-RTN - PREDICT POSITIVE WHEN THE SCORE MEETS THE            
021000* THRESHOLD; EXPECTED POSITIVE WHEN THE LABEL IS FLAGGED, WATCH           
021100* OR HIGH_RISK (CASE-BLIND, TRIMMED).                                     
021200******************************************************************        
021300 200-CLASSIFY-RTN.                                                        
021400     MOVE "200-CLASSIFY-RTN" TO PARA-NAME.                                
021500     MOVE VP-EXPECTED-LABEL TO WS-LABEL-WORK.                             
021600     INSPECT WS-LABEL-WORK CONVERTING LOWER-ALPHA TO UPPER-ALPHA.         
021700     IF VP-RISK-SCORE >= WS-THRESHOLD-WORK                                
021800         SET WS-PREDICT-POSITIVE TO TRUE                                  
021900     ELSE                                                                 
022000         SET WS-PREDICT-NEGATIVE TO TRUE.                                 
022100     IF WS-LABEL-WORK = "FLAGGED     " OR                                 
022200        WS-LABEL-WORK = "WATCH       " OR                                 
022300        WS-LABEL-WORK = "HIGH_RISK   "                                    
022400         SET WS-EXPECT-POSITIVE TO TRUE                                   
022500     ELSE                                                                 
022600         SET WS-EXPECT-NEGATIVE TO TRUE.                                  
022700 200-EXIT.                                                                
022800     EXIT.                                                                
022900                                                                          
023000 300-ACCUM-CONFUSION.                                                     
023100     MOVE "300-ACCUM-CONFUSION" TO PARA-NAME.                             
023200     IF WS-EXPECT-POSITIVE                                                
023300         IF WS-PREDICT-POSITIVE                                           
023400             ADD 1 TO WS-TRUE-POS                                         
023500         ELSE                                                             
023600             ADD 1 TO WS-FALSE-NEG                                        
023700     ELSE                                                                 
023800         IF WS-PREDICT-POSITIVE                                           
023900             ADD 1 TO WS-FALSE-POS                                        
024000         ELSE                                                             
024100             ADD 1 TO WS-TRUE-NEG.                                        
024200 300-EXIT.                                                                
024300     EXIT.                                                                
024400                                                                          
024500******************************************************************        
024600* 400-CALC-METRICS - PRECISION/RECALL/F1 FOR THE VENDOR REVIEW,           
024700* SAME FORMULAS AS THE SOURCE-EVALUATION JOB, AT 4-DECIMAL                
024800* ROUNDING.                                                               
024900******************************************************************        
025000 400-CALC-METRICS.                                                        
025100     MOVE "400-CALC-METRICS" TO PARA-NAME.                                
025200     IF (WS-TRUE-POS + WS-FALSE-POS) = 0                                  
025300         MOVE 0 TO WS-PRECISION                                           
025400     ELSE                                                                 
025500         COMPUTE WS-PRECISION ROUNDED =                                   
025600                 WS-TRUE-POS / (WS-TRUE-POS + WS-FALSE-POS).              
025700                                                                          
025800     IF (WS-TRUE-POS + WS-FALSE-NEG) = 0                                  
025900         MOVE 0 TO WS-RECALL                                              
026000     ELSE                                                                 
026100         COMPUTE WS-RECALL ROUNDED =                                      
026200                 WS-TRUE-POS / (WS-TRUE-POS + WS-FALSE-NEG).              
026300                                                                          
026400     IF (WS-PRECISION + WS-RECALL) = 0                                    
026500         MOVE 0 TO WS-F1                                                  
026600     ELSE                                                                 
026700         COMPUTE WS-F1 ROUNDED =                                          
026800                 (2 * WS-PRECISION * WS-RECALL)                           
026900                  / (WS-PRECISION + WS-RECALL).                           
027000                                                                          
027100     COMPUTE WS-SUPPORT = WS-TRUE-POS + WS-FALSE-NEG.                     
027200 400-EXIT.                                                                
027300     EXIT.                                                                
027400                                                                          
027500 600-WRITE-DETAIL.                                                        
027600     MOVE "600-WRITE-DETAIL" TO PARA-NAME.                                
027700     IF WS-LINES > 46                                                     
027800         PERFORM 800-PAGE-BREAK THRU 800-EXIT.                            
027900     MOVE SPACES TO WS-DETAIL-LINE.                                       
028000     MOVE VP-PROFILE-ID            TO DL-PROFILE-ID.                      
028100     MOVE VP-VENDOR-NAME (1:30)    TO DL-VENDOR-NAME.                     
028200     MOVE VP-RISK-SCORE            TO DL-SCORE.                           
028300     MOVE VP-EXPECTED-LABEL        TO DL-EXPECTED-LABEL.                  
028400     IF WS-PREDICT-POSITIVE                                               
028500         MOVE "YES" TO DL-PREDICTED                                       
028600     ELSE                                                                 
028700         MOVE "NO " TO DL-PREDICTED.                                      
028800     MOVE VP-RISK-TIER             TO DL-RISK-TIER.                       
028900     IF VP-REASON-CODES = SPACES                                          
029000         MOVE "none" TO DL-REASON-CODES                                   
029100     ELSE                                                                 
029200         MOVE VP-REASON-CODES (1:42) TO DL-REASON-CODES.                  
029300     WRITE RPT-REC FROM WS-DETAIL-LINE.                                   
029400     ADD 1 TO WS-LINES.                                                   
029500     ADD 1 TO PROFILES-PROCESSED.                                         
029600 600-EXIT.                                                                
029700     EXIT.                                                                
029800                                                                          
029900******************************************************************        
030000* 700-WRITE-SUMMARY - HEADER BLOCK (THRESHOLD, CASE COUNT,                
030100* EXPECTED-POSITIVE SUPPORT), AGGREGATE METRICS AND CONFUSION             
030200* TOTALS.                                                                 
030300******************************************************************        
030400 700-WRITE-SUMMARY.                                                       
030500     MOVE "700-WRITE-SUMMARY" TO PARA-NAME.                               
030600     PERFORM 800-PAGE-BREAK THRU 800-EXIT.                                
030700     MOVE SPACES TO WS-BLOCK-LINE.                                        
030800     STRING "THRESHOLD: " DELIMITED BY SIZE                               
030900            WS-THRESHOLD-WHOLE DELIMITED BY SIZE                          
031000            "." DELIMITED BY SIZE                                         
031100            WS-THRESHOLD-TENTH DELIMITED BY SIZE                          
031200            "  CASES: " DELIMITED BY SIZE                                 
031300            PROFILES-PROCESSED DELIMITED BY SIZE                          
031400            "  EXPECTED-POSITIVE SUPPORT: " DELIMITED BY SIZE             
031500            WS-SUPPORT DELIMITED BY SIZE                                  
031600            INTO WS-BLOCK-LINE.                                           
031700     WRITE RPT-REC FROM WS-BLOCK-LINE.                                    
031800                                                                          
031900     MOVE SPACES TO WS-BLOCK-LINE.                                        
032000     STRING "PRECISION: " DELIMITED BY SIZE                               
032100            WS-PRECISION DELIMITED BY SIZE                                
032200            "  RECALL: " DELIMITED BY SIZE                                
032300            WS-RECALL DELIMITED BY SIZE                                   
032400            "  F1: " DELIMITED BY SIZE                                    
032500            WS-F1 DELIMITED BY SIZE                                       
032600            INTO WS-BLOCK-LINE.                                           
032700     WRITE RPT-REC FROM WS-BLOCK-LINE.                                    
032800                                                                          
032900     MOVE SPACES TO WS-BLOCK-LINE.                                        
033000     STRING "CONFUSION  TP=" DELIMITED BY SIZE                            
033100            WS-TRUE-POS DELIMITED BY SIZE                                 
033200            " FP=" DELIMITED BY SIZE                                      
033300            WS-FALSE-POS DELIMITED BY SIZE                                
033400            " FN=" DELIMITED BY SIZE                                      
033500            WS-FALSE-NEG DELIMITED BY SIZE                                
033600            " TN=" DELIMITED BY SIZE                                      
033700            WS-TRUE-NEG DELIMITED BY SIZE                                 
033800            INTO WS-BLOCK-LINE.                                           
033900     WRITE RPT-REC FROM WS-BLOCK-LINE.                                    
034000 700-EXIT.                                                                
034100     EXIT.                                                                
034200                                                                          
034300******************************************************************        
034400* 800-PAGE-BREAK / 810-WRITE-PAGE-HDR - PAGE-HEADER PAGINATION            
034500* CARRIED OVER FROM THE OLD PATLIST REPORT.                               
034600******************************************************************        
034700 800-PAGE-BREAK.                                                          
034800     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
034900     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
035000     PERFORM 810-WRITE-PAGE-HDR THRU 810-EXIT.                            
035100 800-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400 810-WRITE-PAGE-HDR.                                                      
035500     ADD 1 TO WS-PAGES.                                                   
035600     MOVE WS-PAGES TO PAGE-NBR-O.                                         
035700     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.             
035800     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
035900     MOVE 0 TO WS-LINES.                                                  
036000 810-EXIT.                                                                
036100     EXIT.                                                                
036200                                                                          
036300 810-READ-VENDPROF.                                                       
036400     MOVE "810-READ-VENDPROF" TO PARA-NAME.                               
036500     READ VENDPROF                                                        
036600         AT END MOVE "10" TO OFCODE.                                      
036700 810-READ-EXIT.                                                           
036800     EXIT.                                                                
036900                                                                          
037000 850-CLOSE-FILES.                                                         
037100     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
037200     CLOSE VENDPROF, VNDRPT, SYSOUT.                                      
037300 850-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600 900-CLEANUP.                                                             
037700     MOVE "900-CLEANUP" TO PARA-NAME.                                     
037800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
037900     DISPLAY "** VENDOR PROFILES EVALUATED **".                           
038000     DISPLAY PROFILES-PROCESSED.                                          
038100     DISPLAY "******** NORMAL END OF JOB VNDREVAL ********".              
038200 900-EXIT.                                                                
038300     EXIT.                                                                
038400                                                                          
038500 1000-ABEND-RTN.                                                          
038600     DISPLAY "VNDREVAL DUMP: " WS-TIER-PAIR-X.                            
038700     WRITE SYSOUT-REC FROM ABEND-REC.                                     
038800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
038900     DISPLAY "*** ABNORMAL END OF JOB VNDREVAL ***" UPON CONSOLE.         
039000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

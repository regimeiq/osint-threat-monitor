000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  EVALMEMO.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/22/09.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  062209 JS  4589  ORIGINAL BASELINE - EVALUATION MEMO JOB, RUN          
001200*                   AGAINST THE SAME 13-SCENARIO GOLDEN DATASET AS        
001300*                   BKTEST, TO TURN THE BASELINE-VS-FULL-SCORE            
001400*                   COMPARISON INTO A CONFUSION-MATRIX MEMO FOR           
001500*                   MANAGEMENT UNDER TICKET TI-4589.                      
001600*  070209 RWH 4601  PRECISION/RECALL/F1 ROUNDING ALIGNED TO THE           
001700*                   3-DECIMAL STANDARD USED ON THIS MEMO.                 
001800*  081909 JLK 4650  ADDED OUTCOME-DELTA BLOCK - FP REDUCTION, TIME        
001900*                   SAVED, AND THE PER-1000-CASE PROJECTION.              
002000*  091199 RWH Y2K1  YEAR-2000 REVIEW - NO 2-DIGIT YEAR FIELDS ON          
002100*                   THIS REPORT, NO CHANGE REQUIRED.                      
002200*  081410 JLK 5640  SEVERITY-TO-POSITIVE CLASSIFICATION MADE CASE-        
002300*                   BLIND AGAINST THE SCENARIO TABLE PER MODEL            
002400*                   REVIEW.                                               
002500*  052613 RWH 6204  MEMO BLOCK RESTYLED TO MATCH THE COUNT-LINE           
002600*                   STANDARD USED ON SRCEVAL/BKTEST.                      
002700*  062213 RWH 6390  ADDED WS-CONFUSION-PAIR-R DUMP VIEW FOR ABEND         
002800*                   TRACE PER OPERATIONS REQUEST.                         
002900******************************************************************        
003000                                                                          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER. IBM-390.                                                
003400 OBJECT-COMPUTER. IBM-390.                                                
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM.                                                  
003700 INPUT-OUTPUT SECTION.                                                    
003800 FILE-CONTROL.                                                            
003900     SELECT SYSOUT                                                        
004000     ASSIGN TO UT-S-SYSOUT                                                
004100       ORGANIZATION IS SEQUENTIAL.                                        
004200                                                                          
004300     SELECT EVALMEMO-RPT                                                  
004400     ASSIGN TO UT-S-EVLMEMO                                               
004500       ORGANIZATION IS SEQUENTIAL.                                        
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  SYSOUT                                                               
005000     RECORDING MODE IS F                                                  
005100     LABEL RECORDS ARE STANDARD                                           
005200     RECORD CONTAINS 80 CHARACTERS                                        
005300     BLOCK CONTAINS 0 RECORDS                                             
005400     DATA RECORD IS SYSOUT-REC.                                           
005500 01  SYSOUT-REC                  PIC X(80).                               
005600                                                                          
005700 FD  EVALMEMO-RPT                                                         
005800     RECORDING MODE IS F                                                  
005900     LABEL RECORDS ARE STANDARD                                           
006000     RECORD CONTAINS 132 CHARACTERS                                       
006100     BLOCK CONTAINS 0 RECORDS                                             
006200     DATA RECORD IS EVALMEMO-LINE.                                        
006300 01  EVALMEMO-LINE                PIC X(132).                             
006400                                                                          
006500 WORKING-STORAGE SECTION.                                                 
006600******************************************************************        
006700* GOLDEN-SCENARIO-TABLE - THE SAME 13-ROW FIXED REGRESSION DATASET        
006800* USED IN BKTEST.  EACH BATCH JOB IN THIS SHOP IS SELF-CONTAINED,         
006900* SO THE TABLE IS CARRIED HERE AGAIN RATHER THAN HANDED OFF               
007000* THROUGH AN INTERMEDIATE FILE.  LOADED AT COMPILE TIME VIA THE           
007100* REDEFINES-OVER-A-LITERAL TRICK.                                         
007200******************************************************************        
007300 01  GS-INIT-VALUES.                                                      
007400     05  FILLER PIC X(101) VALUE                                          
007500         "Direct Threat to CEO Before Town Hall             THREA         
007600-        "T                        480CRITICAL0952200020".                
007700     05  FILLER PIC X(101) VALUE                                          
007800         "Swatting Call to Headquarters                     SWAT          
007900-        "TING                      380HIGH    0701300040".               
008000     05  FILLER PIC X(101) VALUE                                          
008100         "Suspicious Drone Near Residence                   DRON          
008200-        "E                         340HIGH    0551200060".               
008300     05  FILLER PIC X(101) VALUE                                          
008400         "Violent Rhetoric Around Event Protest             RHET          
008500-        "ORIC                      360HIGH    0801300080".               
008600     05  FILLER PIC X(101) VALUE                                          
008700         "Permitted Demonstration, No Threat Language       DEMO          
008800-        "NSTRATION                 320LOW     0500900180".               
008900     05  FILLER PIC X(101) VALUE                                          
009000         "State Dept Level 3 at Planned Destination         ADVI          
009100-        "SORY                      300HIGH    0901400120".               
009200     05  FILLER PIC X(101) VALUE                                          
009300         "Local Pickpocket Advisory                         PICK          
009400-        "POCKET                    200LOW     0801100240".               
009500     05  FILLER PIC X(101) VALUE                                          
009600         "Vague Social Mention of Executive Schedule        SCHE          
009700-        "DULE                      350LOW     0300800040".               
009800     05  FILLER PIC X(101) VALUE                                          
009900         "Doxxing Post with Residential Address             DOXX          
010000-        "ING                       460CRITICAL0751500030".               
010100     05  FILLER PIC X(101) VALUE                                          
010200         "Anonymous Bomb Threat, Low Credibility Source     BOMB          
010300-        " THREAT                   450HIGH    0351000020".               
010400     05  FILLER PIC X(101) VALUE                                          
010500         "Insider Grievance with Target Date                GRIE          
010600-        "VANCE                     400HIGH    0701400050".               
010700     05  FILLER PIC X(101) VALUE                                          
010800         "Rumor of Disruption, No Corroboration             DISR          
010900-        "UPTION                    360LOW     0250800100".               
011000     05  FILLER PIC X(101) VALUE                                          
011100         "Satirical Post Reposting Aggressive Language      SATI          
011200-        "RE                        370LOW     0200700360".               
011300                                                                          
011400 01  GOLDEN-SCENARIO-TABLE REDEFINES GS-INIT-VALUES.                      
011500     05  GS-ROW OCCURS 13 TIMES INDEXED BY GS-IDX.                        
011600         10  GS-NAME              PIC X(50).                              
011700         10  GS-KEYWORD           PIC X(30).                              
011800         10  GS-KW-WEIGHT         PIC 9V99.                               
011900         10  GS-EXPECTED-SEV      PIC X(08).                              
012000         10  GS-SRC-CRED          PIC 9V99.                               
012100         10  GS-FREQ-FACTOR       PIC 9V99.                               
012200         10  GS-RECENCY-HRS       PIC 9(03)V9.                            
012300                                                                          
012400 01  RISK-CALC-REC.                                                       
012500     05  RC-FUNCTION-SW          PIC X.                                   
012600         88  RC-FULL-SCORE           VALUE "F".                           
012700         88  RC-BASELINE-SCORE       VALUE "B".                           
012800     05  RC-CLASS-SW             PIC X.                                   
012900     05  RC-KW-WEIGHT            PIC 9V99.                                
013000     05  RC-FREQ-FACTOR          PIC 9V99.                                
013100     05  RC-SRC-CRED             PIC 9V9999.                              
013200     05  RC-RECENCY-HRS-IN       PIC S9(5)V9.                             
013300     05  RC-SRC-TP               PIC 9(05).                               
013400     05  RC-SRC-FP               PIC 9(05).                               
013500     05  RC-SRC-ALPHA            PIC 9(03)V99.                            
013600     05  RC-SRC-BETA             PIC 9(03)V99.                            
013700     05  RC-EVENT-TS             PIC X(19).                               
013800     05  RC-NOW-TS               PIC X(19).                               
013900     05  RC-RISK-SCORE-OUT       PIC 9(03)V9.                             
014000     05  RC-SEVERITY-OUT         PIC X(08).                               
014100     05  RC-RECENCY-FACTOR-OUT   PIC 9V9999.                              
014200     05  RC-CREDIBILITY-OUT      PIC 9V9999.                              
014300     05  RC-NEW-ALPHA-OUT        PIC 9(03)V99.                            
014400     05  RC-NEW-BETA-OUT         PIC 9(03)V99.                            
014500     05  RC-RECENCY-HRS-OUT      PIC S9(5)V9.                             
014600                                                                          
014700 01  RC-RETURN-CD                PIC 9(4) COMP.                           
014800                                                                          
014900 01  WS-SCORE-WORK.                                                       
015000     05  WS-BASE-SCORE           PIC 9(03)V9.                             
015100     05  WS-BASE-SEV             PIC X(08).                               
015200     05  WS-FULL-SCORE           PIC 9(03)V9.                             
015300     05  WS-FULL-SEV             PIC X(08).                               
015400                                                                          
015500 01  WS-CONFUSION-COUNTS.                                                 
015600     05  WS-BASE-TP              PIC 9(02) COMP.                          
015700     05  WS-BASE-FP              PIC 9(02) COMP.                          
015800     05  WS-BASE-FN              PIC 9(02) COMP.                          
015900     05  WS-BASE-TN              PIC 9(02) COMP.                          
016000     05  WS-FULL-TP              PIC 9(02) COMP.                          
016100     05  WS-FULL-FP              PIC 9(02) COMP.                          
016200     05  WS-FULL-FN              PIC 9(02) COMP.                          
016300     05  WS-FULL-TN              PIC 9(02) COMP.                          
016400                                                                          
016500 01  WS-CONFUSION-PAIR.                                                   
016600     05  WS-BASE-PREDICT-SW      PIC X(01).                               
016700     05  WS-FULL-PREDICT-SW      PIC X(01).                               
016800 01  WS-CONFUSION-PAIR-R REDEFINES WS-CONFUSION-PAIR.                     
016900     05  WS-CONFUSION-PAIR-X     PIC X(02).                               
017000                                                                          
017100 01  WS-EXPECT-POSITIVE-SW       PIC X(01).                               
017200     88  WS-EXPECT-POSITIVE          VALUE "Y".                           
017300     88  WS-EXPECT-NEGATIVE           VALUE "N".                          
017400                                                                          
017500 01  WS-METRICS.                                                          
017600     05  WS-BASE-PRECISION       PIC 9V999.                               
017700     05  WS-BASE-RECALL          PIC 9V999.                               
017800     05  WS-BASE-F1              PIC 9V999.                               
017900     05  WS-FULL-PRECISION       PIC 9V999.                               
018000     05  WS-FULL-RECALL          PIC 9V999.                               
018100     05  WS-FULL-F1              PIC 9V999.                               
018200                                                                          
018300 01  WS-OUTCOME-DELTAS.                                                   
018400     05  WS-FP-REDUCTION-ABS     PIC S9(02) COMP.                         
018500     05  WS-FP-REDUCTION-PCT     PIC 9V9999.                              
018600     05  WS-TIME-SAVED-HRS       PIC S9(3)V99 COMP-3.                     
018700     05  WS-PROJECTED-PER-1000   PIC S9(5)V99 COMP-3.                     
018800                                                                          
018900 01  WS-DATE-WORK                PIC 9(08).                               
019000 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.                               
019100     05  WS-DW-YEAR              PIC 9(04).                               
019200     05  WS-DW-MONTH             PIC 9(02).                               
019300     05  WS-DW-DAY               PIC 9(02).                               
019400                                                                          
019500 01  WS-HDR-LINE.                                                         
019600     05  FILLER                  PIC X(01) VALUE SPACE.                   
019700     05  FILLER                  PIC X(40) VALUE                          
019800         "RSKCALC FULL-MODEL EVALUATION MEMO".                            
019900     05  FILLER                  PIC X(91) VALUE SPACES.                  
020000                                                                          
020100 01  WS-BLOCK-LINE                PIC X(132).                             
020200                                                                          
020300 COPY ABENDREC.                                                           
020400                                                                          
020500 01  COUNTERS-AND-ACCUMULATORS.                                           
020600     05  SCENARIOS-PROCESSED     PIC S9(7) COMP.                          
020700     05  RETURN-CODE             PIC S9(4) COMP.                          
020800     05  FILLER                  PIC X(04).                               
020900                                                                          
021000 PROCEDURE DIVISION.                                                      
021100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
021200     PERFORM 100-MAINLINE THRU 100-EXIT                                   
021300         VARYING GS-IDX FROM 1 BY 1                                       
021400         UNTIL GS-IDX > 13.                                               
021500     PERFORM 300-CALC-METRICS THRU 300-EXIT.                              
021600     PERFORM 350-CALC-OUTCOME-DELTAS THRU 350-EXIT.                       
021700     PERFORM 700-WRITE-MEMO THRU 700-EXIT.                                
021800     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
021900     MOVE ZERO TO RETURN-CODE.                                            
022000     GOBACK.                                                              
022100                                                                          
022200 000-HOUSEKEEPING.                                                        
022300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
022400     DISPLAY "******** BEGIN JOB EVALMEMO ********".                      
022500     ACCEPT WS-DATE-WORK FROM DATE YYYYMMDD.                              
022600     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
022700     INITIALIZE WS-CONFUSION-COUNTS.                                      
022800     OPEN OUTPUT EVALMEMO-RPT, SYSOUT.                                    
022900     WRITE EVALMEMO-LINE FROM WS-HDR-LINE.                                
023000 000-EXIT.                                                                
023100     EXIT.                                                                
023200                                                                          
023300******************************************************************        
023400* 100-MAINLINE - ONE GOLDEN SCENARIO PER PASS, BASELINE AND FULL.         
023500******************************************************************        
023600 100-MAINLINE.                                                            
023700     MOVE "100-MAINLINE" TO PARA-NAME.                                    
023800     PERFORM 150-SCORE-BASELINE THRU 150-EXIT.                            
023900     PERFORM 160-SCORE-FULL THRU 160-EXIT.                                
024000     PERFORM 200-CALC-CONFUSION THRU 200-EXIT.                            
024100     ADD 1 TO SCENARIOS-PROCESSED.                                        
024200 100-EXIT.                                                                
024300     EXIT.                                                                
024400                                                                          
024500 150-SCORE-BASELINE.                                                      
024600     MOVE "150-SCORE-BASELINE" TO PARA-NAME.                              
024700     MOVE GS-KW-WEIGHT (GS-IDX) TO RC-KW-WEIGHT.                          
024800     MOVE "B" TO RC-FUNCTION-SW.                                          
024900     CALL "RSKCALC" USING RISK-CALC-REC, RC-RETURN-CD.                    
025000     MOVE RC-RISK-SCORE-OUT TO WS-BASE-SCORE.                             
025100     MOVE RC-SEVERITY-OUT   TO WS-BASE-SEV.                               
025200 150-EXIT.                                                                
025300     EXIT.                                                                
025400                                                                          
025500 160-SCORE-FULL.                                                          
025600     MOVE "160-SCORE-FULL" TO PARA-NAME.                                  
025700     MOVE GS-KW-WEIGHT (GS-IDX)    TO RC-KW-WEIGHT.                       
025800     MOVE GS-FREQ-FACTOR (GS-IDX)  TO RC-FREQ-FACTOR.                     
025900     MOVE GS-SRC-CRED (GS-IDX)     TO RC-SRC-CRED.                        
026000     MOVE GS-RECENCY-HRS (GS-IDX)  TO RC-RECENCY-HRS-IN.                  
026100     MOVE "F" TO RC-FUNCTION-SW.                                          
026200     CALL "RSKCALC" USING RISK-CALC-REC, RC-RETURN-CD.                    
026300     MOVE RC-RISK-SCORE-OUT TO WS-FULL-SCORE.                             
026400     MOVE RC-SEVERITY-OUT   TO WS-FULL-SEV.                               
026500 160-EXIT.                                                                
026600     EXIT.                                                                
026700                                                                          
026800******************************************************************        
026900* 200-CALC-CONFUSION - POSITIVE MEANS HIGH OR CRITICAL SEVERITY.          
027000* BUCKET EACH MODEL'S CALL AGAINST THE LABELED EXPECTED SEVERITY          
027100* INTO TP/FP/FN/TN.                                                       
027200******************************************************************        
027300 200-CALC-CONFUSION.                                                      
027400     MOVE "200-CALC-CONFUSION" TO PARA-NAME.                              
027500     IF GS-EXPECTED-SEV (GS-IDX) = "HIGH    " OR                          
027600        GS-EXPECTED-SEV (GS-IDX) = "CRITICAL"                             
027700         SET WS-EXPECT-POSITIVE TO TRUE                                   
027800     ELSE                                                                 
027900         SET WS-EXPECT-NEGATIVE TO TRUE.                                  
028000                                                                          
028100     IF WS-BASE-SEV = "HIGH    " OR WS-BASE-SEV = "CRITICAL"              
028200         MOVE "Y" TO WS-BASE-PREDICT-SW                                   
028300     ELSE                                                                 
028400         MOVE "N" TO WS-BASE-PREDICT-SW.                                  
028500                                                                          
028600     IF WS-FULL-SEV = "HIGH    " OR WS-FULL-SEV = "CRITICAL"              
028700         MOVE "Y" TO WS-FULL-PREDICT-SW                                   
028800     ELSE                                                                 
028900         MOVE "N" TO WS-FULL-PREDICT-SW.                                  
029000                                                                          
029100     IF WS-EXPECT-POSITIVE                                                
029200         IF WS-BASE-PREDICT-SW = "Y"                                      
029300             ADD 1 TO WS-BASE-TP                                          
029400         ELSE                                                             
029500             ADD 1 TO WS-BASE-FN                                          
029600     ELSE                                                                 
029700         IF WS-BASE-PREDICT-SW = "Y"                                      
029800             ADD 1 TO WS-BASE-FP                                          
029900         ELSE                                                             
030000             ADD 1 TO WS-BASE-TN.                                         
030100                                                                          
030200     IF WS-EXPECT-POSITIVE                                                
030300         IF WS-FULL-PREDICT-SW = "Y"                                      
030400             ADD 1 TO WS-FULL-TP                                          
030500         ELSE                                                             
030600             ADD 1 TO WS-FULL-FN                                          
030700     ELSE                                                                 
030800         IF WS-FULL-PREDICT-SW = "Y"                                      
030900             ADD 1 TO WS-FULL-FP                                          
031000         ELSE                                                             
031100             ADD 1 TO WS-FULL-TN.                                         
031200 200-EXIT.                                                                
031300     EXIT.                                                                
031400                                                                          
031500******************************************************************        
031600* 300-CALC-METRICS - PRECISION/RECALL/F1 PER MODEL, SAME FORMULAS         
031700* AS THE SOURCE-EVALUATION JOB'S METRICS, AT 3-DECIMAL ROUNDING.          
031800******************************************************************        
031900 300-CALC-METRICS.                                                        
032000     MOVE "300-CALC-METRICS" TO PARA-NAME.                                
032100     IF (WS-BASE-TP + WS-BASE-FP) = 0                                     
032200         MOVE 0 TO WS-BASE-PRECISION                                      
032300     ELSE                                                                 
032400         COMPUTE WS-BASE-PRECISION ROUNDED =                              
032500                 WS-BASE-TP / (WS-BASE-TP + WS-BASE-FP).                  
032600                                                                          
032700     IF (WS-BASE-TP + WS-BASE-FN) = 0                                     
032800         MOVE 0 TO WS-BASE-RECALL                                         
032900     ELSE                                                                 
033000         COMPUTE WS-BASE-RECALL ROUNDED =                                 
033100                 WS-BASE-TP / (WS-BASE-TP + WS-BASE-FN).                  
033200                                                                          
033300     IF (WS-BASE-PRECISION + WS-BASE-RECALL) = 0                          
033400         MOVE 0 TO WS-BASE-F1                                             
033500     ELSE                                                                 
033600         COMPUTE WS-BASE-F1 ROUNDED =                                     
033700                 (2 * WS-BASE-PRECISION * WS-BASE-RECALL)                 
033800                  / (WS-BASE-PRECISION + WS-BASE-RECALL).                 
033900                                                                          
034000     IF (WS-FULL-TP + WS-FULL-FP) = 0                                     
034100         MOVE 0 TO WS-FULL-PRECISION                                      
034200     ELSE                                                                 
034300         COMPUTE WS-FULL-PRECISION ROUNDED =                              
034400                 WS-FULL-TP / (WS-FULL-TP + WS-FULL-FP).                  
034500                                                                          
034600     IF (WS-FULL-TP + WS-FULL-FN) = 0                                     
034700         MOVE 0 TO WS-FULL-RECALL                                         
034800     ELSE                                                                 
034900         COMPUTE WS-FULL-RECALL ROUNDED =                                 
035000                 WS-FULL-TP / (WS-FULL-TP + WS-FULL-FN).                  
035100                                                                          
035200     IF (WS-FULL-PRECISION + WS-FULL-RECALL) = 0                          
035300         MOVE 0 TO WS-FULL-F1                                             
035400     ELSE                                                                 
035500         COMPUTE WS-FULL-F1 ROUNDED =                                     
035600                 (2 * WS-FULL-PRECISION * WS-FULL-RECALL)                 
035700                  / (WS-FULL-PRECISION + WS-FULL-RECALL).                 
035800 300-EXIT.                                                                
035900     EXIT.                                                                
036000                                                                          
036100******************************************************************        
036200* 350-CALC-OUTCOME-DELTAS - FP REDUCTION, TIME SAVED AT 6 MINUTES         
036300* PER FALSE POSITIVE, AND THE PROJECTED SAVING PER 1000 CASES.            
036400******************************************************************        
036500 350-CALC-OUTCOME-DELTAS.                                                 
036600     MOVE "350-CALC-OUTCOME-DELTAS" TO PARA-NAME.                         
036700     COMPUTE WS-FP-REDUCTION-ABS = WS-BASE-FP - WS-FULL-FP.               
036800     IF WS-FP-REDUCTION-ABS < 0                                           
036900         MOVE 0 TO WS-FP-REDUCTION-ABS.                                   
037000                                                                          
037100     IF WS-BASE-FP = 0                                                    
037200         MOVE 0 TO WS-FP-REDUCTION-PCT                                    
037300     ELSE                                                                 
037400         COMPUTE WS-FP-REDUCTION-PCT ROUNDED =                            
037500                 WS-FP-REDUCTION-ABS / WS-BASE-FP.                        
037600                                                                          
037700     COMPUTE WS-TIME-SAVED-HRS ROUNDED =                                  
037800             (WS-FP-REDUCTION-ABS * 6) / 60.                              
037900                                                                          
038000     COMPUTE WS-PROJECTED-PER-1000 ROUNDED =                              
038100             ((WS-BASE-FP / 13) - (WS-FULL-FP / 13))                      
038200              * 1000 * 6 / 60.                                            
038300 350-EXIT.                                                                
038400     EXIT.                                                                
038500                                                                          
038600******************************************************************        
038700* 700-WRITE-MEMO - PRINT THE SUMMARY ACCURACY LINES, THE MODEL-           
038800* COMPARISON TABLE AND THE OUTCOME-DELTA BLOCK.                           
038900******************************************************************        
039000 700-WRITE-MEMO.                                                          
039100     MOVE "700-WRITE-MEMO" TO PARA-NAME.                                  
039200     MOVE SPACES TO WS-BLOCK-LINE.                                        
039300     WRITE EVALMEMO-LINE FROM WS-BLOCK-LINE.                              
039400     STRING "SCENARIOS EVALUATED: " DELIMITED BY SIZE                     
039500            SCENARIOS-PROCESSED DELIMITED BY SIZE                         
039600            INTO WS-BLOCK-LINE.                                           
039700     WRITE EVALMEMO-LINE FROM WS-BLOCK-LINE.                              
039800                                                                          
039900     PERFORM 710-WRITE-CONFUSION THRU 710-EXIT.                           
040000     PERFORM 720-WRITE-COMPARISON THRU 720-EXIT.                          
040100     PERFORM 730-WRITE-DELTAS THRU 730-EXIT.                              
040200 700-EXIT.                                                                
040300     EXIT.                                                                
040400                                                                          
040500 710-WRITE-CONFUSION.                                                     
040600     MOVE "710-WRITE-CONFUSION" TO PARA-NAME.                             
040700     MOVE SPACES TO WS-BLOCK-LINE.                                        
040800     STRING "BASELINE MODEL  TP=" DELIMITED BY SIZE                       
040900            WS-BASE-TP DELIMITED BY SIZE                                  
041000            " FP=" DELIMITED BY SIZE                                      
041100            WS-BASE-FP DELIMITED BY SIZE                                  
041200            " FN=" DELIMITED BY SIZE                                      
041300            WS-BASE-FN DELIMITED BY SIZE                                  
041400            " TN=" DELIMITED BY SIZE                                      
041500            WS-BASE-TN DELIMITED BY SIZE                                  
041600            INTO WS-BLOCK-LINE.                                           
041700     WRITE EVALMEMO-LINE FROM WS-BLOCK-LINE.                              
041800                                                                          
041900     MOVE SPACES TO WS-BLOCK-LINE.                                        
042000     STRING "FULL MODEL      TP=" DELIMITED BY SIZE                       
042100            WS-FULL-TP DELIMITED BY SIZE                                  
042200            " FP=" DELIMITED BY SIZE                                      
042300            WS-FULL-FP DELIMITED BY SIZE                                  
042400            " FN=" DELIMITED BY SIZE                                      
042500            WS-FULL-FN DELIMITED BY SIZE                                  
042600            " TN=" DELIMITED BY SIZE                                      
042700            WS-FULL-TN DELIMITED BY SIZE                                  
042800            INTO WS-BLOCK-LINE.                                           
042900     WRITE EVALMEMO-LINE FROM WS-BLOCK-LINE.                              
043000 710-EXIT.                                                                
043100     EXIT.                                                                
043200                                                                          
043300 720-WRITE-COMPARISON.                                                    
043400     MOVE "720-WRITE-COMPARISON" TO PARA-NAME.                            
043500     MOVE SPACES TO WS-BLOCK-LINE.                                        
043600     STRING "BASELINE PRECISION=" DELIMITED BY SIZE                       
043700            WS-BASE-PRECISION DELIMITED BY SIZE                           
043800            " RECALL=" DELIMITED BY SIZE                                  
043900            WS-BASE-RECALL DELIMITED BY SIZE                              
044000            " F1=" DELIMITED BY SIZE                                      
044100            WS-BASE-F1 DELIMITED BY SIZE                                  
044200            INTO WS-BLOCK-LINE.                                           
044300     WRITE EVALMEMO-LINE FROM WS-BLOCK-LINE.                              
044400                                                                          
044500     MOVE SPACES TO WS-BLOCK-LINE.                                        
044600     STRING "FULL     PRECISION=" DELIMITED BY SIZE                       
044700            WS-FULL-PRECISION DELIMITED BY SIZE                           
044800            " RECALL=" DELIMITED BY SIZE                                  
044900            WS-FULL-RECALL DELIMITED BY SIZE                              
045000            " F1=" DELIMITED BY SIZE                                      
045100            WS-FULL-F1 DELIMITED BY SIZE                                  
045200            INTO WS-BLOCK-LINE.                                           
045300     WRITE EVALMEMO-LINE FROM WS-BLOCK-LINE.                              
045400 720-EXIT.                                                                
045500     EXIT.                                                                
045600                                                                          
045700 730-WRITE-DELTAS.                                                        
045800     MOVE "730-WRITE-DELTAS" TO PARA-NAME.                                
045900     MOVE SPACES TO WS-BLOCK-LINE.                                        
046000     STRING "FALSE POSITIVE REDUCTION: " DELIMITED BY SIZE                
046100            WS-FP-REDUCTION-ABS DELIMITED BY SIZE                         
046200            " CASES (" DELIMITED BY SIZE                                  
046300            WS-FP-REDUCTION-PCT DELIMITED BY SIZE                         
046400            " PCT)" DELIMITED BY SIZE                                     
046500            INTO WS-BLOCK-LINE.                                           
046600     WRITE EVALMEMO-LINE FROM WS-BLOCK-LINE.                              
046700                                                                          
046800     MOVE SPACES TO WS-BLOCK-LINE.                                        
046900     STRING "ANALYST TIME SAVED: " DELIMITED BY SIZE                      
047000            WS-TIME-SAVED-HRS DELIMITED BY SIZE                           
047100            " HOURS" DELIMITED BY SIZE                                    
047200            INTO WS-BLOCK-LINE.                                           
047300     WRITE EVALMEMO-LINE FROM WS-BLOCK-LINE.                              
047400                                                                          
047500     MOVE SPACES TO WS-BLOCK-LINE.                                        
047600     STRING "PROJECTED SAVING PER 1000 CASES: " DELIMITED BY SIZE         
047700            WS-PROJECTED-PER-1000 DELIMITED BY SIZE                       
047800            " HOURS" DELIMITED BY SIZE                                    
047900            INTO WS-BLOCK-LINE.                                           
048000     WRITE EVALMEMO-LINE FROM WS-BLOCK-LINE.                              
048100 730-EXIT.                                                                
048200     EXIT.                                                                
048300                                                                          
048400 800-CLOSE-FILES.                                                         
048500     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
048600     CLOSE EVALMEMO-RPT, SYSOUT.                                          
048700 800-EXIT.                                                                
048800     EXIT.                                                                
048900                                                                          
049000 900-CLEANUP.                                                             
049100     MOVE "900-CLEANUP" TO PARA-NAME.                                     
049200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
049300     DISPLAY "** SCENARIOS EVALUATED **".                                 
049400     DISPLAY SCENARIOS-PROCESSED.                                         
049500     DISPLAY "******** NORMAL END OF JOB EVALMEMO ********".              
049600 900-EXIT.                                                                
049700     EXIT.                                                                
049800                                                                          
049900 1000-ABEND-RTN.                                                          
050000     DISPLAY "EVALMEMO DUMP: " WS-CONFUSION-PAIR-X.                       
050100     WRITE SYSOUT-REC FROM ABEND-REC.                                     
050200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
050300     DISPLAY "*** ABNORMAL END OF JOB EVALMEMO ***" UPON CONSOLE.         
050400     DIVIDE ZERO-VAL INTO ONE-VAL.                                        

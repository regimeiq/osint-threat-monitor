000100*****************************************************************         
000200* ALERTREC -  INCOMING ALERT RECORD.  RISK SCORE AND SEVERITY             
000300*             ARE WRITTEN BACK BY THE NIGHTLY RESCORE JOB                 
000400*             (RSKSCORE); READ BY SRCEVAL, IOCSCAN AND THE                
000500*             POI-HIT EXTRACT UPSTREAM OF TASASSES.                       
000600*****************************************************************         
000700 01  ALERT-REC.                                                           
000800     05  AL-ID                     PIC 9(07).                             
000900     05  AL-SOURCE-ID              PIC 9(05).                             
001000     05  AL-KEYWORD-ID             PIC 9(05).                             
001100     05  AL-TITLE                  PIC X(80).                             
001200     05  AL-CONTENT                PIC X(200).                            
001300     05  AL-PUBLISHED-TS           PIC X(19).                             
001400     05  AL-PUBLISHED-TS-R REDEFINES AL-PUBLISHED-TS.                     
001500         10  AL-PUB-YEAR               PIC X(04).                         
001600         10  FILLER                    PIC X(01).                         
001700         10  AL-PUB-MONTH              PIC X(02).                         
001800         10  FILLER                    PIC X(01).                         
001900         10  AL-PUB-DAY                PIC X(02).                         
002000         10  FILLER                    PIC X(01).                         
002100         10  AL-PUB-HOUR               PIC X(02).                         
002200         10  FILLER                    PIC X(01).                         
002300         10  AL-PUB-MINUTE             PIC X(02).                         
002400         10  FILLER                    PIC X(01).                         
002500         10  AL-PUB-SECOND             PIC X(02).                         
002600     05  AL-CREATED-TS             PIC X(19).                             
002700     05  AL-CREATED-TS-R REDEFINES AL-CREATED-TS.                         
002800         10  AL-CRE-YEAR               PIC X(04).                         
002900         10  FILLER                    PIC X(01).                         
003000         10  AL-CRE-MONTH              PIC X(02).                         
003100         10  FILLER                    PIC X(01).                         
003200         10  AL-CRE-DAY                PIC X(02).                         
003300         10  FILLER                    PIC X(01).                         
003400         10  AL-CRE-HOUR               PIC X(02).                         
003500         10  FILLER                    PIC X(01).                         
003600         10  AL-CRE-MINUTE             PIC X(02).                         
003700         10  FILLER                    PIC X(01).                         
003800         10  AL-CRE-SECOND             PIC X(02).                         
003900     05  AL-REVIEWED               PIC 9.                                 
004000         88  AL-IS-REVIEWED            VALUE 1.                           
004100         88  AL-NOT-REVIEWED           VALUE 0.                           
004200     05  AL-RISK-SCORE             PIC 9(03)V9.                           
004300     05  AL-SEVERITY               PIC X(08).                             
004400     05  FILLER                    PIC X(11).                             

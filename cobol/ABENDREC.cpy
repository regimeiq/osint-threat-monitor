000100*****************************************************************         
000200* ABENDREC - SHOP ABNORMAL-TERMINATION TRACE RECORD, COPIED INTO          
000300*            EVERY BATCH JOB SO THE SYSOUT DUMP LINE LOOKS THE            
000400*            SAME NO MATTER WHICH PROGRAM BLEW UP.                        
000500*****************************************************************         
000600 01  ABEND-REC.                                                           
000700     05  ABEND-TAG            PIC X(04) VALUE "ABND".                     
000800     05  PARA-NAME            PIC X(30) VALUE SPACES.                     
000900     05  ABEND-REASON         PIC X(60) VALUE SPACES.                     
001000     05  EXPECTED-VAL         PIC X(10) VALUE SPACES.                     
001100     05  ACTUAL-VAL           PIC X(10) VALUE SPACES.                     
001200     05  FILLER               PIC X(16) VALUE SPACES.                     
001300 01  ABEND-CONSTANTS.                                                     
001400     05  ZERO-VAL             PIC S9(4) COMP VALUE +0.                    
001500     05  ONE-VAL              PIC S9(4) COMP VALUE +1.                    

000100*****************************************************************         
000200* KWFREQ   -  PER-KEYWORD PER-DAY MENTION COUNTER.  POSTED BY             
000300*             FRQACCUM; READ INTO A KEYED TABLE BY RSKSCORE TO            
000400*             DRIVE THE 7-DAY Z-SCORE FREQUENCY FACTOR.                   
000500*****************************************************************         
000600 01  KWFREQ-REC.                                                          
000700     05  KF-KEY.                                                          
000800         10  KF-KEYWORD-ID             PIC 9(05).                         
000900         10  KF-DATE                   PIC X(10).                         
001000         10  KF-DATE-R REDEFINES KF-DATE.                                 
001100             15  KF-DATE-YEAR              PIC X(04).                     
001200             15  FILLER                    PIC X(01).                     
001300             15  KF-DATE-MONTH             PIC X(02).                     
001400             15  FILLER                    PIC X(01).                     
001500             15  KF-DATE-DAY               PIC X(02).                     
001600     05  KF-COUNT                  PIC 9(05).                             
001700     05  KF-COUNT-R REDEFINES KF-COUNT.                                   
001800         10  KF-COUNT-THOUSANDS        PIC 9(02).                         
001900         10  KF-COUNT-REMAINDER        PIC 9(03).                         
002000     05  FILLER                    PIC X(10).                             

000100*****************************************************************         
000200* VENDPROF -  VENDOR SUPPLY-CHAIN RISK PROFILE.  ARRIVES                  
000300*             PRE-SCORED FROM THE SUPPLY-CHAIN RISK MODEL; READ           
000400*             BY VNDREVAL TO CLASSIFY AGAINST THE LABELED                 
000500*             EXPECTED OUTCOME AND PRODUCE THE EVALUATION REPORT.         
000600*****************************************************************         
000700 01  VENDPROF-REC.                                                        
000800     05  VP-PROFILE-ID             PIC X(10).                             
000900     05  VP-VENDOR-NAME            PIC X(40).                             
001000     05  VP-RISK-SCORE             PIC 9(03)V999.                         
001100     05  VP-EXPECTED-LABEL         PIC X(12).                             
001200     05  VP-RISK-TIER              PIC X(10).                             
001300     05  VP-REASON-CODES           PIC X(60).                             
001400     05  FILLER                    PIC X(12).                             

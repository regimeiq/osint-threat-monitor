000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  TIERCALC.                                                   
000400 AUTHOR. M A DUBECK.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/22/09.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*  042209 MAD 4512  ORIGINAL BASELINE - REIMBURSEMENT-PERCENTAGE          
001200*                   STORED PROCEDURE PCTPROC RETIRED ALONG WITH           
001300*                   THE DDS0001.HEALTH_PLAN TABLE ACCESS, TIER            
001400*                   MAPPING RULES MOVED HERE AS A CALLED                  
001500*                   SUBPROGRAM UNDER TICKET TI-4512 - NO DATABASE         
001600*                   IN THIS APPLICATION                                   
001700*  050609 MAD 4512  ADDED PATHWAY-TIER ENTRY POINT                        
001800*  052109 MAD 4560  ADDED TAS-TIER ENTRY POINT                            
001900*  091199 MAD Y2K1  YEAR-2000 REVIEW - NO DATE FIELDS IN THIS             
002000*                   SUBPROGRAM, NO CHANGE REQUIRED                        
002100*  071711 MAD 5810  NOTIFY-LIST AND RESPONSE-WINDOW OUTPUT ADDED          
002200*                   TO TAS-TIER PER INTEL-OPS REQUEST                     
002300******************************************************************        
002400                                                                          
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER. IBM-390.                                                
002800 OBJECT-COMPUTER. IBM-390.                                                
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100                                                                          
003200 INPUT-OUTPUT SECTION.                                                    
003300                                                                          
003400 DATA DIVISION.                                                           
003500 FILE SECTION.                                                            
003600                                                                          
003700 WORKING-STORAGE SECTION.                                                 
003800 01  MISC-FIELDS.                                                         
003900     05  FILLER                  PIC X(01).                               
004000                                                                          
004100 01  WS-TIER-TRACE.                                                       
004200     05  WS-TRACE-FUNC-SW        PIC X.                                   
004300     05  WS-TRACE-SCORE          PIC 9(06).                               
004400 01  WS-TIER-TRACE-R REDEFINES WS-TIER-TRACE.                             
004500     05  WS-TRACE-CODE           PIC X(07).                               
004600                                                                          
004700 LINKAGE SECTION.                                                         
004800 01  TIER-CALC-REC.                                                       
004900     05  TC-FUNCTION-SW          PIC X.                                   
005000         88  TC-PATHWAY-TIER         VALUE "P".                           
005100         88  TC-TAS-TIER              VALUE "T".                          
005200     05  TC-SCORE-IN              PIC 9(03)V999.                          
005300     05  TC-SCORE-IN-R REDEFINES TC-SCORE-IN.                             
005400         10  TC-SCORE-WHOLE           PIC 9(03).                          
005500         10  TC-SCORE-FRAC            PIC 9(03).                          
005600     05  TC-TIER-OUT              PIC X(08).                              
005700     05  TC-TIER-OUT-R REDEFINES TC-TIER-OUT.                             
005800         10  TC-TIER-OUT-TRIM         PIC X(08).                          
005900     05  TC-ACTION-OUT            PIC X(60).                              
006000     05  TC-NOTIFY-OUT            PIC X(40).                              
006100     05  TC-WINDOW-OUT            PIC X(10).                              
006200                                                                          
006300 01  RETURN-CD                   PIC 9(4) COMP.                           
006400                                                                          
006500 PROCEDURE DIVISION USING TIER-CALC-REC, RETURN-CD.                       
006600 000-MAINLINE.                                                            
006700     IF TC-PATHWAY-TIER                                                   
006800         PERFORM 100-CALC-PATHWAY-TIER THRU 100-EXIT                      
006900     ELSE IF TC-TAS-TIER                                                  
007000         PERFORM 200-CALC-TAS-TIER THRU 200-EXIT                          
007100     ELSE                                                                 
007200         MOVE TC-FUNCTION-SW TO WS-TRACE-FUNC-SW                          
007300         MOVE TC-SCORE-WHOLE TO WS-TRACE-SCORE                            
007400         DISPLAY "TIERCALC - BAD FUNCTION CODE " WS-TRACE-CODE            
007500         MOVE SPACES TO TC-TIER-OUT-TRIM                                  
007600         MOVE 9999 TO RETURN-CD                                           
007700         GOBACK.                                                          
007800                                                                          
007900     MOVE ZERO TO RETURN-CD.                                              
008000     GOBACK.                                                              
008100                                                                          
008200******************************************************************        
008300* 100-CALC-PATHWAY-TIER - PATHWAY RISK-TIER MAPPING.                      
008400******************************************************************        
008500 100-CALC-PATHWAY-TIER.                                                   
008600     IF TC-SCORE-WHOLE >= 75                                              
008700         MOVE "CRITICAL" TO TC-TIER-OUT                                   
008800     ELSE IF TC-SCORE-WHOLE >= 50                                         
008900         MOVE "ELEVATED" TO TC-TIER-OUT                                   
009000     ELSE IF TC-SCORE-WHOLE >= 25                                         
009100         MOVE "ROUTINE " TO TC-TIER-OUT                                   
009200     ELSE                                                                 
009300         MOVE "LOW     " TO TC-TIER-OUT.                                  
009400 100-EXIT.                                                                
009500     EXIT.                                                                
009600                                                                          
009700******************************************************************        
009800* 200-CALC-TAS-TIER - TRAP-ASSESSMENT ESCALATION-TIER MAPPING.            
009900******************************************************************        
010000 200-CALC-TAS-TIER.                                                       
010100     IF TC-SCORE-WHOLE >= 85                                              
010200         MOVE "CRITICAL" TO TC-TIER-OUT                                   
010300         MOVE "Immediate briefing required."                              
010400                                    TO TC-ACTION-OUT                      
010500         MOVE "DETAIL LEADER, INTEL MANAGER" TO TC-NOTIFY-OUT             
010600         MOVE "30 minutes" TO TC-WINDOW-OUT                               
010700     ELSE IF TC-SCORE-WHOLE >= 65                                         
010800         MOVE "ELEVATED" TO TC-TIER-OUT                                   
010900         MOVE "Enhanced monitoring. Assess within 4 hours."               
011000                                    TO TC-ACTION-OUT                      
011100         MOVE "INTEL ANALYST" TO TC-NOTIFY-OUT                            
011200         MOVE "4 hours" TO TC-WINDOW-OUT                                  
011300     ELSE IF TC-SCORE-WHOLE >= 40                                         
011400         MOVE "ROUTINE " TO TC-TIER-OUT                                   
011500         MOVE "Log and monitor." TO TC-ACTION-OUT                         
011600         MOVE SPACES TO TC-NOTIFY-OUT                                     
011700         MOVE "24 hours" TO TC-WINDOW-OUT                                 
011800     ELSE                                                                 
011900         MOVE "LOW     " TO TC-TIER-OUT                                   
012000         MOVE "No immediate action." TO TC-ACTION-OUT                     
012100         MOVE SPACES TO TC-NOTIFY-OUT                                     
012200         MOVE "N/A" TO TC-WINDOW-OUT.                                     
012300 200-EXIT.                                                                
012400     EXIT.                                                                

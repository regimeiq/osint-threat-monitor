000100*****************************************************************         
000200* IOCFIND  -  INDICATOR-OF-COMPROMISE FINDING.  WRITTEN BY                
000300*             IOCSCAN FOR EACH DISTINCT TOKEN RECOGNIZED IN AN            
000400*             ALERT'S TITLE/CONTENT TEXT.                                 
000500*****************************************************************         
000600 01  IOCFIND-REC.                                                         
000700     05  IOC-ALERT-ID              PIC 9(07).                             
000800     05  IOC-TYPE                 PIC X(08).                              
000900     05  IOC-VALUE                PIC X(80).                              
001000     05  IOC-VALUE-R REDEFINES IOC-VALUE.                                 
001100         10  IOC-VALUE-HEAD            PIC X(40).                         
001200         10  IOC-VALUE-TAIL            PIC X(40).                         
001300     05  FILLER                    PIC X(15).                             
